000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. BANK4.
000300 AUTHOR. M T VALLEJO.
000400 INSTALLATION. UNIZARBANK DATA PROCESSING - RETAIL SYSTEMS.
000500 DATE-WRITTEN. 06/05/85.
000600 DATE-COMPILED.
000700 SECURITY. UNIZARBANK INTERNAL USE ONLY - NOT FOR DISTRIBUTION.
000800******************************************************************
000900*    BANK4 - LEDGER POSTING ENGINE                               *
001000*------------------------------------------------------------------
001100*    CALLED ONCE PER DEPOSIT, WITHDRAW OR TRANSFER REQUEST BY     *
001200*    THE NIGHTLY POSTING DRIVER (BANK1).  BANK1 HAS ALREADY       *
001300*    LOOKED UP THE ACCOUNT(S) IN ITS IN-MEMORY MASTER TABLE AND   *
001400*    PASSES IN WHETHER EACH WAS FOUND AND ITS CURRENT BALANCE.    *
001500*    THIS PROGRAM DOES THE VALIDATION AND THE BALANCE ARITHMETIC  *
001600*    AND HANDS BACK THE NEW BALANCE(S) PLUS ONE OR TWO LEDGER     *
001700*    ENTRY DESCRIPTIONS FOR BANK1 TO WRITE.  IT OWNS NO FILE OF   *
001800*    ITS OWN - THE OLD F-MOVIMIENTOS INDEXED STORE IS GONE, THE   *
001900*    LEDGER IS NOW A STRAIGHT APPEND FILE BANK1 KEEPS OPEN FOR    *
002000*    THE WHOLE RUN.                                               *
002100*                                                                  *
002200*    THE THREE MOVEMENT TYPES SHARE ONE AMOUNT FLOOR AND ONE       *
002300*    PATTERN - CHECK THE FLOOR, CHECK THE ACCOUNT(S), DO THE       *
002400*    ARITHMETIC INTO A WORK FIELD, THEN MOVE THE WORK FIELD BACK   *
002500*    TO THE CALLER'S BALANCE ONLY ON A CLEAN PATH.  A REJECTED     *
002600*    REQUEST NEVER TOUCHES THE CALLER'S BALANCE FIELDS AT ALL.     *
002700******************************************************************
002800*    CHANGE LOG
002900*    DATE       BY    REQ#      DESCRIPTION                   TAG
003000*    -------    ----  --------  --------------------------  ------
003100*    06/05/85   MTV   REQ-0056  ORIGINAL PROGRAM - WITHDRAW   R0056
003200*                              ONLY, FROM THE OLD BANK4.
003300*    02/11/87   JLR   REQ-0082  FOLDED IN THE OLD BANK5        R0082
003400*                              DEPOSIT LOGIC - ONE ENGINE FOR
003500*                              BOTH DIRECTIONS.
003600*    03/30/89   RCF   REQ-0098  FOLDED IN THE OLD BANK6         R0098
003700*                              TRANSFER LOGIC - DEBIT/CREDIT
003800*                              PAIR, TWO LEDGER ENTRIES.
003900*    08/14/93   MTV   REQ-0152  DROPPED THE CENT-SPLIT ENT/DEC  R0152
004000*                              FIELDS NOW THAT BALANCES ARE A
004100*                              SINGLE V99 ITEM - LESS ARITHMETIC.
004200*    01/06/99   JLR   REQ-0216  Y2K - NO DATE FIELDS HELD HERE,  R0216
004300*                              NO CHANGE REQUIRED.
004400*    09/10/02   RCF   REQ-0250  EXACT BALANCE COMPARE CONFIRMED  R0250
004500*                              - WITHDRAW-TO-ZERO IS LEGAL, ONLY
004600*                              STRICTLY-GREATER REJECTS.
004700*    11/25/02   MTV   REQ-0253  STANDARDIZED THE SCALAR WORK      R0253
004800*                              FIELDS TO THE SHOP'S 77-LEVEL
004900*                              CONVENTION (WS-AMOUNT-FLOOR,
005000*                              WS-NEW-FROM-BAL, WS-NEW-TO-BAL)
005100*                              AND GAVE THE AMOUNT FLOOR A
005200*                              WHOLE/CENTS COMPONENT VIEW TO
005300*                              MATCH THE WAY ACCTREC ALREADY
005400*                              BREAKS OUT A BALANCE.
005500******************************************************************

005600 ENVIRONMENT DIVISION.
005700 CONFIGURATION SECTION.
005800*    WS-TRACE-SWITCH IS THE NIGHT-SHIFT DEBUG TOGGLE, SET FROM
005900*    THE RUN-CARD UPSI BYTE - LEAVE OFF FOR A NORMAL RUN.
006000 SPECIAL-NAMES.
006100     UPSI-0 IS WS-TRACE-SWITCH
006200         ON STATUS IS WS-TRACE-ON
006300         OFF STATUS IS WS-TRACE-OFF
006400*    MONEY-DIGIT BACKS THE CHEAP SANITY CHECK ON THE EDITED
006500*    ACCOUNT NUMBER BUILT IN 2210-BUILD-XFER-DESC BELOW.
006600     CLASS MONEY-DIGIT IS "0" THRU "9".

006700 DATA DIVISION.
006800 WORKING-STORAGE SECTION.
006900*    THE FLOOR BELOW WHICH A MONETARY REQUEST IS NOT WORTH
007000*    POSTING - SAME FOR ALL THREE MOVEMENT TYPES PER THE
007100*    LEDGER-POSTING BUSINESS RULE.  BROKEN OUT INTO WHOLE/CENTS
007200*    BELOW THE SAME WAY ACCT-BALANCE IS IN ACCTREC, SO A FUTURE
007300*    CHANGE THAT WANTS A DIFFERENT FLOOR FOR, SAY, TRANSFERS
007400*    ONLY HAS A READY-MADE COMPONENT VIEW TO WORK FROM.
007500 77  WS-AMOUNT-FLOOR             PIC 9(09)V99 VALUE 1.00.
007600 01  WS-AMOUNT-FLOOR-R REDEFINES WS-AMOUNT-FLOOR.
007700     05  WS-AMT-FLOOR-WHOLE      PIC 9(09).
007800     05  WS-AMT-FLOOR-CENTS      PIC 99.

007900*    ONE WORKING COPY OF EACH SIDE'S BALANCE SO THE CALLER'S
008000*    LINKAGE ITEMS ARE ONLY TOUCHED ON A CLEAN EXIT - A REJECTED
008100*    REQUEST LEAVES LK-FROM-BALANCE/LK-TO-BALANCE EXACTLY AS
008200*    BANK1 PASSED THEM IN.
008300 77  WS-NEW-FROM-BAL             PIC S9(09)V99.
008400 77  WS-NEW-TO-BAL               PIC S9(09)V99.

008500*    ACCOUNT NUMBER EDITED FOR THE "TRANSFER TO/FROM" TEXT -
008600*    REDEFINED SO THE ZERO-SUPPRESSED EDIT AND THE RAW DIGITS
008700*    SHARE ONE PIECE OF STORAGE, THE SAME TRICK THE OLD TELLER
008800*    SCREENS USED FOR ACCOUNT NUMBERS ON A DISPLAY LINE.
008880*    RAW DIGITS AND EDITED DISPLAY TEXT NEVER NEED TO COEXIST -
008890*    WHICHEVER ONE WAS MOVED IN MOST RECENTLY IS THE ONE THAT
008895*    IS CURRENT, THE OTHER IS JUST A DIFFERENT WINDOW ON IT.
008900 01  WS-ACCT-EDIT-AREA.
009000     05  WS-ACCT-RAW             PIC 9(08).
009100 01  WS-ACCT-EDIT-R REDEFINES WS-ACCT-EDIT-AREA.
009200     05  WS-ACCT-EDITED          PIC Z(07)9.

009300*    TWO IDENTICAL WORK AREAS FOR BUILDING A LEDGER DESCRIPTION,
009400*    REDEFINED AS A TABLE OF TWO SO 2210-BUILD-XFER-DESC CAN
009500*    INDEX THE ONE IT IS FILLING THIS TIME RATHER THAN NAMING
009600*    EACH SIDE SEPARATELY IN TWO NEARLY-IDENTICAL PARAGRAPHS.
009690*    "PAIR" IN THE NAME IS DELIBERATE - ONE BUILD CALL ALWAYS
009695*    FILLS BOTH ENTRIES TOGETHER, NEVER JUST ONE.
009700 01  WS-DESC-PAIR.
009800     05  WS-DESC-OUT             PIC X(30).
009900     05  WS-DESC-IN              PIC X(30).
010000 01  WS-DESC-TABLE REDEFINES WS-DESC-PAIR.
010100     05  WS-DESC-ENTRY           PIC X(30) OCCURS 2 TIMES.

010200 LINKAGE SECTION.
010300*    THE REQUEST RECORD ITSELF, READ BY BANK1 FROM TRANSACT-
010400*    REQUEST AND PASSED THROUGH UNCHANGED.
010500     COPY TXRQREC.
010600*    WHETHER BANK1 FOUND EACH SIDE IN ITS ACCOUNT TABLE, AND
010700*    THAT SIDE'S CURRENT BALANCE AT THE TIME OF THE CALL.  FOR
010800*    DEPOSIT/WITHDRAW ONLY THE "FROM" SIDE IS MEANINGFUL.
010900 01  LK-FROM-FOUND               PIC X(01).
011000     88  LK-FROM-ACCT-FOUND         VALUE "Y".
011100 01  LK-FROM-BALANCE             PIC S9(09)V99.
011200 01  LK-TO-FOUND                 PIC X(01).
011300     88  LK-TO-ACCT-FOUND           VALUE "Y".
011400 01  LK-TO-BALANCE               PIC S9(09)V99.
011500*    THE VERDICT BANK1 ACTS ON - "Y" MEANS POST THE LEDGER
011600*    ENTRIES AND WRITE BACK THE NEW BALANCE(S); "N" MEANS REJECT
011700*    AND LK-REJECT-REASON CARRIES THE TEXT FOR THE REJECTION LINE.
011800 01  LK-STATUS-CODE              PIC X(01).
011900     88  LK-REQUEST-OK              VALUE "Y".
012000 01  LK-REJECT-REASON            PIC X(30).
012100*    HOW MANY LEDGER ENTRIES THIS CALL PRODUCED - ONE FOR
012200*    DEPOSIT/WITHDRAW, TWO FOR TRANSFER - AND THE ENTRIES
012300*    THEMSELVES, FOR BANK1 TO STAMP WITH A SEQUENTIAL ID AND
012400*    WRITE TO LEDGER-FILE.  THIS PROGRAM NEVER WRITES A RECORD.
012500 01  LK-LEDG-COUNT               PIC 9(01) COMP.
012550*    ONLY TWO ENTRIES ARE EVER NEEDED - A TRANSFER IS THE ONLY
012560*    MOVEMENT TYPE THAT POSTS MORE THAN ONE, AND IT NEVER POSTS
012570*    MORE THAN TWO (ONE DEBIT, ONE CREDIT).
012600 01  LK-LEDG-TABLE.
012700     05  LK-LEDG-ENTRY OCCURS 2 TIMES.
012800         10  LK-LEDG-ACCT        PIC 9(08).
012900         10  LK-LEDG-TYPE        PIC X(12).
013000         10  LK-LEDG-AMOUNT      PIC 9(09)V99.
013100         10  LK-LEDG-DESC        PIC X(30).

013200 PROCEDURE DIVISION USING TXRQ-REC LK-FROM-FOUND LK-FROM-BALANCE
013300                          LK-TO-FOUND LK-TO-BALANCE LK-STATUS-CODE
013400                          LK-REJECT-REASON LK-LEDG-COUNT
013500                          LK-LEDG-TABLE.
013550*    PARAMETER ORDER MATCHES BANK1'S CALL STATEMENT EXACTLY -
013560*    IF THIS LIST EVER CHANGES, BANK1'S CALL "BANK4" USING
013570*    CLAUSE HAS TO CHANGE THE SAME DAY OR THE LINKAGE GOES OUT
013580*    OF STEP SILENTLY.

013600*    TOP-LEVEL DISPATCH.  THE AMOUNT FLOOR IS CHECKED ONCE HERE
013700*    FOR ALL THREE TYPES BEFORE BRANCHING, SINCE "Invalid
013800*    amount" IS THE SAME REJECTION TEXT AND THE SAME RULE
013900*    REGARDLESS OF WHICH MOVEMENT TYPE IS BEING POSTED.
014000 1000-MAIN.
014100     IF WS-TRACE-ON
014200         DISPLAY "BANK4 TRACE - TYPE=" TXRQ-TYPE
014300             " ACCT=" TXRQ-ACCOUNT " AMT=" TXRQ-AMOUNT.

014410*    ASSUME THE BEST UNTIL SOMETHING BELOW SAYS OTHERWISE -
014420*    EVERY PATH THAT REJECTS FLIPS LK-STATUS-CODE TO "N" AND
014430*    FILLS LK-REJECT-REASON BEFORE IT GOES TO THE PARAGRAPH'S
014440*    OWN -EXIT, SO A FALL-THROUGH TO HERE WITHOUT A REJECTION
014450*    MEANS THE REQUEST REALLY DID POST CLEANLY.
014460     MOVE "Y" TO LK-STATUS-CODE.
014470     MOVE SPACES TO LK-REJECT-REASON.
014480     MOVE 0 TO LK-LEDG-COUNT.

014700     IF TXRQ-AMOUNT < WS-AMOUNT-FLOOR
014800         MOVE "N" TO LK-STATUS-CODE
014900         MOVE "Invalid amount" TO LK-REJECT-REASON
015000         GO TO 1000-EXIT.

015050*    NESTED IF RATHER THAN EVALUATE - THIS IS THE SAME BRANCHING
015060*    STYLE THE OLD WITHDRAW/DEPOSIT/TRANSFER PROGRAMS USED
015070*    BEFORE THEY WERE FOLDED TOGETHER, CARRIED FORWARD HERE SO
015080*    THE THREE POSTING PARAGRAPHS STILL READ AS THREE SEPARATE
015090*    LITTLE PROGRAMS SHARING ONE SHELL.  ANY TYPE OTHER THAN
015095*    THE THREE NAMED HERE FALLS THROUGH WITH LK-STATUS-CODE
015096*    STILL "Y" AND LK-LEDG-COUNT STILL 0 - BANK1 NEVER SENDS
015097*    ANYTHING ELSE, SINCE CREATE AND LOGIN ARE HANDLED THERE.
015100     IF TXRQ-TYPE = "DEPOSIT"
015200         PERFORM 2000-POST-DEPOSIT THRU 2000-EXIT
015300     ELSE
015400         IF TXRQ-TYPE = "WITHDRAW"
015500             PERFORM 2100-POST-WITHDRAW THRU 2100-EXIT
015600         ELSE
015700             IF TXRQ-TYPE = "TRANSFER"
015800                 PERFORM 2200-POST-TRANSFER THRU 2200-EXIT
015900             END-IF
016000         END-IF
016100     END-IF.

016150*    GOBACK RATHER THAN STOP RUN - THIS IS A CALLED SUBPROGRAM,
016160*    NOT A MAIN PROGRAM, AND BANK1 IS STILL RUNNING ABOVE US.
016200 1000-EXIT.
016300     GOBACK.

016400*    DEPOSIT - ACCOUNT MUST EXIST, BALANCE SIMPLY GROWS.  NO
016500*    UPPER LIMIT IS CHECKED HERE - THE NIGHTLY POSTING CONTRACT
016600*    PLACES NONE ON A DEPOSIT BEYOND THE NINE-INTEGER-DIGIT WIDTH
016700*    OF THE BALANCE FIELD ITSELF.
016800 2000-POST-DEPOSIT.
016850*    BANK1 SETS LK-FROM-FOUND BEFORE THE CALL BY SEARCHING ITS
016860*    OWN IN-MEMORY ACCOUNT TABLE - THIS PROGRAM NEVER TOUCHES
016870*    ACCOUNT-MASTER ITSELF, IT ONLY TRUSTS WHAT IT IS TOLD.
016900     IF NOT LK-FROM-ACCT-FOUND
017000         MOVE "N" TO LK-STATUS-CODE
017100         MOVE "Account not found" TO LK-REJECT-REASON
017200         GO TO 2000-EXIT.

017280*    SEE THE MATCHING COMMENT ON THE WITHDRAW SIDE BELOW FOR WHY
017290*    WS-NEW-FROM-BAL EXISTS AT ALL RATHER THAN COMPUTING
017295*    STRAIGHT INTO LK-FROM-BALANCE.
017300*    ARITHMETIC GOES INTO THE WORK FIELD FIRST, NOT STRAIGHT
017310*    INTO LK-FROM-BALANCE - IF THIS PROGRAM EVER GREW A THIRD
017320*    VALIDATION STEP BETWEEN THE COMPUTE AND THE COMMIT, THE
017330*    CALLER'S BALANCE WOULD STILL BE SAFE UNTIL THE MOVE BELOW.
017340     COMPUTE WS-NEW-FROM-BAL = LK-FROM-BALANCE + TXRQ-AMOUNT.
017400     MOVE WS-NEW-FROM-BAL TO LK-FROM-BALANCE.

017440*    ONE LEDGER ENTRY FOR A DEPOSIT - ACCOUNT, TYPE, AMOUNT AND
017450*    A DESCRIPTION, IN THE ORDER LEDGREC EXPECTS THEM.
017460     MOVE 1 TO LK-LEDG-COUNT.
017600     MOVE TXRQ-ACCOUNT TO LK-LEDG-ACCT (1).
017700     MOVE "DEPOSIT" TO LK-LEDG-TYPE (1).
017800     MOVE TXRQ-AMOUNT TO LK-LEDG-AMOUNT (1).
017900*    DEFAULT DESCRIPTION APPLIES ONLY WHEN THE REQUEST CAME IN
018000*    BLANK - A CALLER-SUPPLIED DESCRIPTION IS NEVER OVERWRITTEN.
018100     IF TXRQ-DESC = SPACES
018200         MOVE "Deposit" TO LK-LEDG-DESC (1)
018300     ELSE
018400         MOVE TXRQ-DESC TO LK-LEDG-DESC (1).
018500 2000-EXIT.
018600     EXIT.

018700*    WITHDRAW - ACCOUNT MUST EXIST AND HOLD ENOUGH.  EXACT
018800*    EQUALITY IS ALLOWED - ONLY STRICTLY-GREATER REJECTS, SO
018900*    WITHDRAWING THE ENTIRE BALANCE TO EXACTLY ZERO IS LEGAL.
019000 2100-POST-WITHDRAW.
019100     IF NOT LK-FROM-ACCT-FOUND
019200         MOVE "N" TO LK-STATUS-CODE
019300         MOVE "Account not found" TO LK-REJECT-REASON
019400         GO TO 2100-EXIT.

019450*    THE COMPARE IS DELIBERATELY "GREATER THAN", NOT "GREATER
019460*    THAN OR EQUAL" - AN AMOUNT EXACTLY EQUAL TO THE BALANCE
019470*    PASSES THIS TEST AND WITHDRAWS THE ACCOUNT TO ZERO, WHICH
019480*    THE LEDGER-POSTING RULE SAYS IS LEGAL.
019500     IF TXRQ-AMOUNT > LK-FROM-BALANCE
019600         MOVE "N" TO LK-STATUS-CODE
019700         MOVE "Insufficient balance" TO LK-REJECT-REASON
019800         GO TO 2100-EXIT.

019850*    SAME WORK-FIELD-THEN-COMMIT PATTERN AS THE DEPOSIT PATH
019860*    ABOVE, SUBTRACTING INSTEAD OF ADDING.
019900     COMPUTE WS-NEW-FROM-BAL = LK-FROM-BALANCE - TXRQ-AMOUNT.
020000     MOVE WS-NEW-FROM-BAL TO LK-FROM-BALANCE.

020050*    ONE LEDGER ENTRY FOR A WITHDRAWAL - SAME SHAPE AS A
020060*    DEPOSIT ENTRY, DIFFERENT TYPE TEXT AND DEFAULT DESCRIPTION.
020100     MOVE 1 TO LK-LEDG-COUNT.
020200     MOVE TXRQ-ACCOUNT TO LK-LEDG-ACCT (1).
020300     MOVE "WITHDRAWAL" TO LK-LEDG-TYPE (1).
020400     MOVE TXRQ-AMOUNT TO LK-LEDG-AMOUNT (1).
020500     IF TXRQ-DESC = SPACES
020600         MOVE "Withdrawal" TO LK-LEDG-DESC (1)
020700     ELSE
020800         MOVE TXRQ-DESC TO LK-LEDG-DESC (1).
020900 2100-EXIT.
021000     EXIT.

021100*    TRANSFER - BOTH SIDES MUST EXIST, SENDER MUST HOLD ENOUGH.
021200*    A TRANSFER TO ONE'S OWN ACCOUNT IS NOT SPECIAL-CASED - THE
021300*    SAME DEBIT/CREDIT PAIR RUNS AND NETS TO NO CHANGE, AND TWO
021400*    LEDGER ENTRIES STILL GET WRITTEN, SAME AS ANY OTHER TRANSFER.
021500 2200-POST-TRANSFER.
021550*    BOTH SIDES ARE CHECKED TOGETHER WITH ONE REJECTION TEXT - THE
021560*    NIGHTLY POSTING CONTRACT DOES NOT ASK US TO TELL THE CALLER
021570*    WHICH OF THE TWO WAS MISSING, ONLY THAT AT LEAST ONE WAS.
021600     IF NOT LK-FROM-ACCT-FOUND OR NOT LK-TO-ACCT-FOUND
021700         MOVE "N" TO LK-STATUS-CODE
021800         MOVE "One or both accounts not found" TO LK-REJECT-REASON
021900         GO TO 2200-EXIT.

021950*    THE BALANCE CHECK IS AGAINST THE SENDER ONLY - THE
021960*    RECIPIENT'S BALANCE PLAYS NO PART IN WHETHER A TRANSFER IS
021970*    ALLOWED, ONLY IN HOW MUCH IT GOES UP BY.
022000     IF TXRQ-AMOUNT > LK-FROM-BALANCE
022100         MOVE "N" TO LK-STATUS-CODE
022200         MOVE "Insufficient balance" TO LK-REJECT-REASON
022300         GO TO 2200-EXIT.

022350*    BOTH SIDES OF THE MOVE ARE COMPUTED INTO WORK FIELDS
022360*    BEFORE EITHER CALLER BALANCE IS TOUCHED - A TRANSFER TO
022370*    ONE'S OWN ACCOUNT COMPUTES BOTH INTO THE SAME UNDERLYING
022380*    FIELDS IN BANK1'S TABLE, BUT SINCE WE SUBTRACT THEN ADD
022390*    FROM THE SAME STARTING BALANCE PASSED IN, THE NET RESULT
022395*    IS STILL THE ORIGINAL BALANCE, AS THE BUSINESS RULE REQUIRES.
022398     COMPUTE WS-NEW-FROM-BAL = LK-FROM-BALANCE - TXRQ-AMOUNT.
022500     COMPUTE WS-NEW-TO-BAL   = LK-TO-BALANCE   + TXRQ-AMOUNT.
022600     MOVE WS-NEW-FROM-BAL TO LK-FROM-BALANCE.
022700     MOVE WS-NEW-TO-BAL   TO LK-TO-BALANCE.

022750*    DESCRIPTION TEXT FOR BOTH LEDGER ENTRIES IS BUILT IN ONE
022760*    PLACE, NOT REPEATED INLINE TWICE, SINCE BOTH SIDES NEED THE
022770*    SAME "TRANSFER TO/FROM <ACCOUNT>" EDIT.
022800     PERFORM 2210-BUILD-XFER-DESC THRU 2210-EXIT.

022900*    SENDER SIDE FIRST, THEN RECIPIENT - SAME ORDER BANK1
023000*    EXPECTS WHEN IT STAMPS LEDGER IDS ACROSS THE TWO ENTRIES.
023050*    TWO ENTRIES, SAME AMOUNT ON BOTH SIDES - A TRANSFER NEVER
023060*    CHARGES A FEE OR SPLITS THE AMOUNT, THE FULL REQUESTED
023070*    AMOUNT MOVES FROM ONE SIDE TO THE OTHER INTACT.
023100     MOVE 2 TO LK-LEDG-COUNT.
023200     MOVE TXRQ-ACCOUNT TO LK-LEDG-ACCT (1).
023300     MOVE "TRANSFER_OUT" TO LK-LEDG-TYPE (1).
023400     MOVE TXRQ-AMOUNT TO LK-LEDG-AMOUNT (1).
023500     MOVE WS-DESC-ENTRY (1) TO LK-LEDG-DESC (1).

023600     MOVE TXRQ-TO-ACCT TO LK-LEDG-ACCT (2).
023700     MOVE "TRANSFER_IN" TO LK-LEDG-TYPE (2).
023800     MOVE TXRQ-AMOUNT TO LK-LEDG-AMOUNT (2).
023900     MOVE WS-DESC-ENTRY (2) TO LK-LEDG-DESC (2).
024000 2200-EXIT.
024100     EXIT.

024200*    BUILDS "TRANSFER TO NNNNNNNN" / "TRANSFER FROM NNNNNNNN"
024300*    USING THE ZERO-SUPPRESSED ACCOUNT NUMBER EDIT - ENTRY (1)
024400*    GOES ON THE SENDER'S LEDGER LINE, ENTRY (2) ON THE
024500*    RECIPIENT'S, MATCHING THE ORDER 2200-POST-TRANSFER FILLS
024600*    LK-LEDG-ENTRY ABOVE.
024700 2210-BUILD-XFER-DESC.
024750*    THE RECIPIENT'S NUMBER GOES INTO THE SENDER'S OWN LEDGER
024760*    LINE ("TRANSFER TO") - WE MOVE IT THROUGH WS-ACCT-RAW SO
024770*    THE ZERO-SUPPRESSED EDIT IN WS-ACCT-EDITED PICKS IT UP.
024800     MOVE TXRQ-TO-ACCT TO WS-ACCT-RAW.
024850*    BELT-AND-SUSPENDERS CHECK - TXRQ-TO-ACCT SHOULD ALWAYS BE
024860*    NUMERIC SINCE IT IS A 9(08) FIELD ON THE REQUEST RECORD,
024870*    BUT A LEAD BYTE THAT IS NOT A DIGIT WOULD MEAN A BAD INPUT
024880*    RECORD SLIPPED THROUGH, WORTH A NIGHT-OPERATOR WARNING.
024900     IF WS-ACCT-EDIT-AREA (1:1) NOT MONEY-DIGIT
025000         DISPLAY "BANK4 - WARNING - TO-ACCT LEAD BYTE NOT NUMERIC".
025100     STRING "Transfer to " WS-ACCT-EDITED DELIMITED BY SIZE
025200         INTO WS-DESC-ENTRY (1).

025250*    NOW THE SENDER'S OWN NUMBER, FOR THE RECIPIENT'S LEDGER
025260*    LINE ("TRANSFER FROM") - SAME EDIT, DIFFERENT SOURCE FIELD.
025300     MOVE TXRQ-ACCOUNT TO WS-ACCT-RAW.
025400     STRING "Transfer from " WS-ACCT-EDITED DELIMITED BY SIZE
025500         INTO WS-DESC-ENTRY (2).
025600 2210-EXIT.
025700     EXIT.
