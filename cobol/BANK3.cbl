000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. BANK3.
000300 AUTHOR. R C FELTZ.
000400 INSTALLATION. UNIZARBANK DATA PROCESSING - RETAIL SYSTEMS.
000500 DATE-WRITTEN. 11/19/88.
000600 DATE-COMPILED.
000700 SECURITY. UNIZARBANK INTERNAL USE ONLY - NOT FOR DISTRIBUTION.
000800******************************************************************
000900*    BANK3 - ACCOUNT CREDENTIAL SERVICES                        *
001000*------------------------------------------------------------------
001100*    CALLED ONCE PER CREATE OR LOGIN REQUEST BY THE NIGHTLY       *
001200*    POSTING DRIVER (BANK1).  DOES NOT TOUCH ANY FILE AND DOES    *
001300*    NOT SEE THE ACCOUNT MASTER - IT ONLY KNOWS HOW TO TURN A     *
001400*    PLAIN-TEXT PASSWORD INTO ITS STORED DIGEST (FUNCTION         *
001500*    "DIGEST") OR TEST A SUPPLIED PASSWORD AGAINST A DIGEST       *
001600*    ALREADY ON FILE (FUNCTION "VERIFY").  THE PLAIN PASSWORD IS  *
001700*    NEVER RETAINED PAST THE CALL.                                *
001750*------------------------------------------------------------------
001760*    THE DIGEST ITSELF IS NOTHING FANCY - FOUR MIX PASSES OVER    *
001770*    THE 20-BYTE PASSWORD FIELD, EACH PASS USING ITS OWN          *
001780*    MULTIPLIER AND EACH PRODUCING 16 HEX CHARACTERS, FOR A       *
001790*    64-BYTE RESULT.  IT IS NOT A CRYPTOGRAPHIC ALGORITHM AND WAS *
001795*    NEVER MEANT TO BE - IT JUST NEEDS TO BE CHEAP, REPEATABLE,   *
001798*    AND ONE-WAY ENOUGH THAT THE STORED HASH FILE IS NOT USEFUL   *
001799*    ON ITS OWN.                                                  *
001800******************************************************************
001900*    CHANGE LOG
002000*    DATE       BY    REQ#      DESCRIPTION                   TAG
002100*    -------    ----  --------  --------------------------  ------
002200*    11/19/88   RCF   REQ-0103  ORIGINAL PROGRAM - REPLACES  R0103
002300*                              THE OLD PIN-COMPARE ROUTINE.
002400*    04/02/91   JLR   REQ-0144  FOUR-PASS MIX FOR A FULL      R0144
002500*                              64-BYTE HASH (WAS 16 BYTES).
002600*    10/08/95   MTV   REQ-0183  WIDENED CHARSET TABLE TO       R0183
002700*                              COVER LOWER CASE AND PUNCT.
002800*    01/09/99   JLR   REQ-0215  Y2K REVIEW - PROGRAM HOLDS NO  R0215
002900*                              DATE FIELDS, NO CHANGE MADE.
003000*    09/07/02   RCF   REQ-0249  DROPPED THE OLD INTENTOS       R0249
003100*                              LOCKOUT COUNTER - NOT PART OF
003200*                              THE BATCH LOGIN CONTRACT ANY
003300*                              MORE, PER THE NIGHTLY POSTING
003320*                              CONTRACT.
003350*    11/25/02   MTV   REQ-0253  REVIEWED THIS PROGRAM ALONGSIDE R0253
003360*                              BANK5'S CHECKSUM WORK - NO CODE
003370*                              CHANGE, DOCUMENTATION PASS ONLY.
003400******************************************************************
003500
003600 ENVIRONMENT DIVISION.
003700 CONFIGURATION SECTION.
003750*    UPSI-0 GIVES OPERATIONS A WAY TO TURN ON A TRACE DISPLAY
003760*    WITHOUT A RECOMPILE - SET VIA THE JCL UPSI PARM ON A
003770*    TROUBLE TICKET, NEVER LEFT ON FOR A NORMAL RUN.
003775*    THE TRACE DISPLAYS THE FUNCTION CODE ONLY - IT NEVER
003780*    DISPLAYS THE PASSWORD OR ANY HASH, EVEN WITH THE SWITCH ON.
003790*    HEX-DIGIT BACKS THE SANITY CHECK IN 1000-MAIN.
003800 SPECIAL-NAMES.
003900     UPSI-0 IS WS-TRACE-SWITCH
003950         ON STATUS IS WS-TRACE-ON
003960         OFF STATUS IS WS-TRACE-OFF
004000     CLASS HEX-DIGIT IS "0" THRU "9" "A" THRU "F".
004100
004200 DATA DIVISION.
004250*    NO FILE SECTION - THIS PROGRAM IS A PURE CALLED SUBROUTINE.
004300 WORKING-STORAGE SECTION.
004400*    WORKING HASH ACCUMULATOR AND LOOP CONTROLS - ALL COMP PER
004500*    SHOP STANDARD FOR SUBSCRIPTS AND COUNTERS.
004550*    NONE OF THESE SURVIVE ACROSS CALLS - EVERY FIELD BELOW IS
004560*    SET FRESH ON EACH ENTRY TO 1000-MAIN.
004600 77  WS-HASH-ACC                 PIC 9(09) COMP.
004610*    WIDE ENOUGH TO HOLD THE PRODUCT BEFORE IT IS CUT BACK DOWN
004615*    BY THE DIVIDE IN 2200-HASH-CHAR.
004620 77  WS-HASH-TEMP                PIC 9(18) COMP.
004625*    THE QUOTIENT IS THROWN AWAY - ONLY THE REMAINDER (THE NEW
004627*    WS-HASH-ACC) MATTERS, BUT DIVIDE REQUIRES A GIVING TARGET.
004630 77  WS-HASH-QUOT                PIC 9(18) COMP.
004700 77  WS-PASS-NUM                 PIC 9(02) COMP.
004800 77  WS-CHAR-POS                 PIC 9(02) COMP.
004900 77  WS-TABLE-POS                PIC 9(02) COMP.
005000 77  WS-HEXPOS                   PIC 9(02) COMP.
005100 77  WS-NIBBLE                   PIC 9(02) COMP.
005200 77  WS-ONE-CHAR                 PIC X.
005300*    16-CHARACTER HEX ALPHABET, INDEXED BY NIBBLE VALUE (1-16)
005350*    IN 2310-HEX-DIGIT.
005380*    WS-NIBBLE RUNS 0-15, SO THE LOOKUP ALWAYS ADDS ONE - A
005390*    NIBBLE OF ZERO POINTS AT SUBSCRIPT 1, THE CHARACTER "0".
005400 77  WS-HEX-DIGITS               PIC X(16) VALUE "0123456789ABCDEF".
005600
005700*    FOUR MIX MULTIPLIERS, REDEFINED AS A TABLE SO THE PASS LOOP
005800*    CAN INDEX INTO THEM INSTEAD OF AN EXPLICIT EVALUATE.  ALL
005850*    FOUR ARE PRIME SO NO TWO PASSES EVER MIX THE SAME WAY.
005860*    KEPT AS FOUR NAMED 05-LEVELS (RATHER THAN AN OCCURS WITH
005870*    VALUES, WHICH THIS COMPILER WILL NOT LET US INITIALIZE)
005880*    SO THE REDEFINES CAN STILL BE INDEXED AS A TABLE BELOW.
005900 01  WS-MULT-CONST.
006000     05  WS-MULT-1               PIC 9(03) COMP VALUE 31.
006100     05  WS-MULT-2               PIC 9(03) COMP VALUE 37.
006200     05  WS-MULT-3               PIC 9(03) COMP VALUE 41.
006300     05  WS-MULT-4               PIC 9(03) COMP VALUE 43.
006400 01  WS-MULT-TABLE REDEFINES WS-MULT-CONST.
006500     05  WS-MULT-ENTRY           PIC 9(03) COMP OCCURS 4 TIMES.
006600
006700*    CHARACTER SET USED TO TURN ONE PASSWORD BYTE INTO A SMALL
006800*    ORDINAL VALUE WITHOUT CALLING AN INTRINSIC FUNCTION.  A
006850*    SPACE SITS AT POSITION 67 SO A BLANK-PADDED PASSWORD BYTE
006860*    STILL RESOLVES TO SOMETHING.
006870*    REQ-0183 WIDENED THIS FROM 36 POSITIONS (DIGITS AND UPPER
006880*    CASE ONLY) TO 68 SO MIXED-CASE PASSWORDS WOULD HASH
006890*    DIFFERENTLY FROM THEIR ALL-UPPER EQUIVALENT.
006900 01  WS-CHARSET-TBL.
007000     05  WS-CHARSET-CHARS        PIC X(68) VALUE
007100         "0123456789ABCDEFGHIJKLMNOPQRSTUVWXYZabcdefghijklmnopqrstuvwxyz !.".
007200 01  WS-CHARSET-ARR REDEFINES WS-CHARSET-TBL.
007300     05  WS-CHARSET-ENTRY        PIC X OCCURS 68 TIMES.
007400
007500*    ONE HASH PASS PRODUCES 16 HEX BYTES; FOUR PASSES FILL THE
007600*    64-BYTE RESULT.  REDEFINED AS A TABLE OF CHUNKS SO EACH PASS
007700*    CAN WRITE STRAIGHT INTO ITS OWN SLICE.
007750*    THIS IS THE SAME AREA THAT ENDS UP IN LK-RESULT-HASH AND,
007760*    ON A DIGEST CALL, IN THE STORED PASSWORD FILE.
007800 01  WS-RESULT-HASH-WORK         PIC X(64).
007900 01  WS-RESULT-HASH-CHUNKS REDEFINES WS-RESULT-HASH-WORK.
008000     05  WS-HASH-CHUNK           PIC X(16) OCCURS 4 TIMES.
008100 01  WS-ONE-CHUNK                PIC X(16).
008150*    SCRATCH AREA FOR 2300-TO-HEX - COPIED INTO THE PROPER SLICE
008160*    OF WS-HASH-CHUNK ONLY AFTER ALL 16 NIBBLES ARE FILLED IN.
008200
008250*    LINKAGE SECTION - BANK1 PASSES THE FUNCTION CODE FIRST,
008260*    FOLLOWED BY THE PLAIN PASSWORD, THE HASH ON FILE (FOR A
008270*    VERIFY CALL), AN OUTPUT AREA FOR A FRESH DIGEST, AND A
008280*    ONE-BYTE MATCH FLAG.
008290*    LK-FUNCTION IS SIX BYTES SO IT CAN HOLD EITHER WORD,
008295*    "DIGEST" OR "VERIFY", WITHOUT A CALLER HAVING TO BLANK-PAD.
008300 LINKAGE SECTION.
008400 01  LK-FUNCTION                 PIC X(06).
008500     88  LK-FN-DIGEST               VALUE "DIGEST".
008600     88  LK-FN-VERIFY               VALUE "VERIFY".
008700 01  LK-PASSWORD                 PIC X(20).
008800 01  LK-STORED-HASH              PIC X(64).
008900 01  LK-RESULT-HASH              PIC X(64).
009000 01  LK-MATCH-FLAG               PIC X(01).
009100     88  LK-PASSWORDS-MATCH         VALUE "Y".
009200
009250*    ON A DIGEST CALL, LK-STORED-HASH IS IGNORED AND LK-MATCH-FLAG
009260*    COMES BACK "N" (UNUSED).  ON A VERIFY CALL, LK-RESULT-HASH IS
009270*    STILL FILLED IN CASE THE CALLER WANTS TO LOG IT.
009280*    PARAMETER ORDER MATCHES THE CALL STATEMENT IN BANK1 - DO NOT
009290*    REORDER THESE WITHOUT CHANGING BOTH SIDES OF THE CALL.
009300 PROCEDURE DIVISION USING LK-FUNCTION LK-PASSWORD LK-STORED-HASH
009400                          LK-RESULT-HASH LK-MATCH-FLAG.
009500
009600*    ENTRY POINT.  START BY CLEARING BOTH RETURN AREAS SO A
009610*    CALLER WHO IGNORES A BAD FUNCTION CODE STILL GETS SPACES
009620*    AND "N" RATHER THAN WHATEVER WAS LEFT OVER FROM A PRIOR CALL.
009630 1000-MAIN.
009650     IF WS-TRACE-ON
009660         DISPLAY "BANK3 TRACE - FUNCTION REQUESTED IS " LK-FUNCTION.
009700     MOVE SPACES TO LK-RESULT-HASH.
009800     MOVE "N" TO LK-MATCH-FLAG.
009900
009950*    DIGEST AND VERIFY BOTH START BY BUILDING A FRESH DIGEST OF
009960*    THE SUPPLIED PASSWORD - VERIFY JUST ALSO COMPARES IT.
010000     IF LK-FN-DIGEST
010100         PERFORM 2000-BUILD-DIGEST THRU 2000-EXIT
010200         MOVE WS-RESULT-HASH-WORK TO LK-RESULT-HASH
010300     ELSE
010400         IF LK-FN-VERIFY
010500             PERFORM 2000-BUILD-DIGEST THRU 2000-EXIT
010550*    A STRAIGHT COMPARE - THE DIGEST IS DETERMINISTIC SO THE
010560*    SAME PASSWORD ALWAYS PRODUCES THE SAME 64 BYTES.
010600             IF WS-RESULT-HASH-WORK = LK-STORED-HASH
010700                 MOVE "Y" TO LK-MATCH-FLAG
010800             ELSE
010900                 MOVE "N" TO LK-MATCH-FLAG
011000             END-IF
011100*    AN UNRECOGNIZED FUNCTION CODE FALLS THROUGH HERE WITH BOTH
011150*    RETURN AREAS STILL AT THE CLEARED VALUES SET ABOVE.
011200         END-IF
011225     END-IF.
011250
011260*    A SANITY CHECK ONLY - THE FIRST BYTE OF A FRESHLY BUILT
011265*    DIGEST IS ALWAYS A HEX DIGIT.  IF IT IS NOT, SOMETHING IN
011268*    THE MIX LOOP WENT WRONG AND OPERATIONS NEEDS TO KNOW.
011270     IF WS-RESULT-HASH-WORK (1:1) NOT HEX-DIGIT
011280         IF LK-FN-DIGEST
011290             DISPLAY "BANK3 - DIGEST BUILD PRODUCED A BAD LEAD BYTE".
011300
011400     GOBACK.
011410*    ONLY EXIT POINT FROM THIS PROGRAM - NO OTHER GOBACK OR
011420*    STOP RUN ANYWHERE BELOW.
011500
011600*    BUILDS THE 64-BYTE DIGEST OF LK-PASSWORD INTO
011700*    WS-RESULT-HASH-WORK, FOUR 16-BYTE PASSES, ONE PER MULTIPLIER.
011750*    WS-PASS-NUM SELECTS BOTH THE MULTIPLIER (WS-MULT-ENTRY) AND
011760*    THE OUTPUT SLICE (WS-HASH-CHUNK) FOR THAT PASS.
011800 2000-BUILD-DIGEST.
011900     MOVE SPACES TO WS-RESULT-HASH-WORK.
012000     PERFORM 2100-ONE-PASS THRU 2100-EXIT
012100         VARYING WS-PASS-NUM FROM 1 BY 1 UNTIL WS-PASS-NUM > 4.
012200 2000-EXIT.
012300     EXIT.
012400
012450*    ONE PASS OVER ALL 20 PASSWORD BYTES USING THIS PASS'S
012460*    MULTIPLIER, THEN THE 16-BYTE HEX RENDER OF THE RESULT.
012470*    17 IS THE STARTING SEED - ARBITRARY, BUT CHOSEN SO A
012480*    PASSWORD OF ALL BLANKS DOES NOT HASH TO ALL ZEROS.
012500 2100-ONE-PASS.
012600     MOVE 17 TO WS-HASH-ACC.
012700     PERFORM 2200-HASH-CHAR THRU 2200-EXIT
012800         VARYING WS-CHAR-POS FROM 1 BY 1 UNTIL WS-CHAR-POS > 20.
012850*    THE ACCUMULATOR NOW HOLDS THE MIX FOR THIS PASS - RENDER IT
012860*    TO HEX AND DROP IT INTO THIS PASS'S 16-BYTE SLICE.
012900     PERFORM 2300-TO-HEX THRU 2300-EXIT.
013000     MOVE WS-ONE-CHUNK TO WS-HASH-CHUNK (WS-PASS-NUM).
013100 2100-EXIT.
013200     EXIT.
013300
013400*    MIXES ONE PASSWORD CHARACTER INTO WS-HASH-ACC.  A SPACE IN
013500*    THE CHARSET LOOKUP COUNTS AS ORDINAL 1 SO BLANK-PADDED
013600*    PASSWORD BYTES STILL CONTRIBUTE TO THE MIX.
013650*    CALLED ONCE PER BYTE OF THE 20-BYTE PASSWORD FIELD, SHORTER
013660*    PASSWORDS BLANK-PADDED BY THE SCREEN PROGRAM LONG BEFORE
013670*    THIS PROGRAM EVER SEES THEM.
013700 2200-HASH-CHAR.
013800     MOVE LK-PASSWORD (WS-CHAR-POS:1) TO WS-ONE-CHAR.
013900     MOVE 1 TO WS-TABLE-POS.
014000     PERFORM 2210-FIND-CHAR THRU 2210-EXIT
014100         VARYING WS-TABLE-POS FROM 1 BY 1
014200         UNTIL WS-TABLE-POS > 68
014300            OR WS-CHARSET-ENTRY (WS-TABLE-POS) = WS-ONE-CHAR.
014350*    THE ACCUMULATOR IS MULTIPLIED BY THIS PASS'S CONSTANT AND
014360*    BUMPED BY BOTH POSITIONS SO THAT TRANSPOSED CHARACTERS DO
014370*    NOT PRODUCE THE SAME DIGEST.
014400     COMPUTE WS-HASH-TEMP =
014500         (WS-HASH-ACC * WS-MULT-ENTRY (WS-PASS-NUM))
014600             + WS-TABLE-POS + WS-CHAR-POS.
014650*    A LARGE PRIME MODULUS KEEPS THE ACCUMULATOR FROM GROWING
014660*    WITHOUT BOUND AND SPREADS THE RESULT OVER NINE DIGITS.
014680     DIVIDE WS-HASH-TEMP BY 999999937
014685         GIVING WS-HASH-QUOT REMAINDER WS-HASH-ACC.
014700 2200-EXIT.
014800     EXIT.
014900
014950*    LOOP BODY IS EMPTY - THE VARYING CLAUSE'S OWN UNTIL TEST
014960*    DOES THE SEARCH; THIS PARAGRAPH EXISTS ONLY SO THE PERFORM
014970*    HAS A RANGE TO STEP THROUGH.
014980*    IF THE CHARACTER IS NOT FOUND BY POSITION 68, WS-TABLE-POS
014985*    COMES OUT AT 69 AND STILL FEEDS THE MIX - NO SPECIAL CASE.
015000 2210-FIND-CHAR.
015100 2210-EXIT.
015200     EXIT.
015300
015400*    TURNS WS-HASH-ACC INTO 16 HEX CHARACTERS, LEAST SIGNIFICANT
015500*    NIBBLE FIRST, LEAVING THE RESULT IN WS-ONE-CHUNK.
015550*    ZEROS FIRST SO A TRAILING NIBBLE OF ZERO STILL RENDERS AS
015560*    THE DIGIT "0" RATHER THAN A LEFTOVER CHARACTER.
015600 2300-TO-HEX.
015700     MOVE ZEROS TO WS-ONE-CHUNK.
015800     PERFORM 2310-HEX-DIGIT THRU 2310-EXIT
015900         VARYING WS-HEXPOS FROM 16 BY -1 UNTIL WS-HEXPOS < 1.
016000 2300-EXIT.
016100     EXIT.
016200
016250*    PEELS OFF ONE NIBBLE AT A TIME FROM THE LOW END OF
016260*    WS-HASH-ACC AND LOOKS IT UP IN THE HEX ALPHABET.
016270*    COUNTING DOWN FROM POSITION 16 MEANS THE LAST NIBBLE
016280*    COMPUTED LANDS IN THE FIRST (MOST SIGNIFICANT) BYTE.
016300 2310-HEX-DIGIT.
016400     DIVIDE WS-HASH-ACC BY 16 GIVING WS-HASH-ACC REMAINDER WS-NIBBLE.
016600     MOVE WS-HEX-DIGITS (WS-NIBBLE + 1:1) TO
016650         WS-ONE-CHUNK (WS-HEXPOS:1).
016800 2310-EXIT.
016900     EXIT.
