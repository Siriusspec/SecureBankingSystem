000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. BANK2.
000300 AUTHOR. M T VEGA.
000400 INSTALLATION. UNIZARBANK DATA PROCESSING - RETAIL SYSTEMS.
000500 DATE-WRITTEN. 06/19/90.
000600 DATE-COMPILED.
000700 SECURITY. UNIZARBANK INTERNAL USE ONLY - NOT FOR DISTRIBUTION.
000800******************************************************************
000900*    BANK2 - ACCOUNT STATEMENT / TRANSACTION HISTORY PRINTER     *
001000*------------------------------------------------------------------
001100*    RUNS AFTER BANK1 HAS POSTED THE NIGHT'S REQUESTS.  READS      *
001200*    THE REFRESHED ACCOUNT MASTER ONE ACCOUNT AT A TIME AND, FOR    *
001300*    EACH ONE, SCANS THE LEDGER APPEND FILE FOR THAT ACCOUNT'S      *
001400*    MOVEMENTS, KEEPING ONLY THE MOST RECENT TWENTY.  PRINTS ONE    *
001500*    STATEMENT SECTION PER ACCOUNT WITH A HEADING, THE KEPT         *
001600*    MOVEMENTS NEWEST FIRST, A PER-ACCOUNT FOOTER TOTAL AND A       *
001700*    GRAND TOTAL AT THE END OF THE RUN.  THIS PROGRAM USED TO BE    *
001800*    THE BALANCE-CONSULT SCREEN ON THE TELLER TERMINALS - THAT      *
001900*    SCREEN IS GONE, THIS IS NOW A STRAIGHT BATCH PRINT RUN WITH    *
002000*    NO OPERATOR AT ALL.                                            *
002050*------------------------------------------------------------------
002060*    THE ACCOUNT MASTER IS READ ONCE, TOP TO BOTTOM - THERE IS NO  *
002070*    RANDOM ACCESS BACK INTO IT.  THE LEDGER FILE, BY CONTRAST, IS  *
002080*    RE-OPENED AND RE-SCANNED FROM THE TOP FOR EVERY SINGLE         *
002090*    ACCOUNT, BECAUSE THE LEDGER IS A PLAIN APPEND FILE WITH NO     *
002095*    INDEX BY ACCOUNT NUMBER.  SLOWER THAN AN INDEXED LOOKUP WOULD  *
002097*    BE, BUT THE LEDGER FILE IS SMALL ENOUGH THAT NOBODY HAS ASKED  *
002098*    FOR A FASTER WAY YET.                                          *
002100******************************************************************
002200*    CHANGE LOG
002300*    DATE       BY    REQ#      DESCRIPTION                   TAG
002400*    -------    ----  --------  --------------------------  ------
002500*    06/19/90   MTV   REQ-0131  ORIGINAL PROGRAM - BALANCE     R0131
002600*                              CONSULT SCREEN FOR THE ATM
002700*                              TERMINALS.
002800*    02/11/93   RCF   REQ-0154  ADDED PGUP/PGDN SCROLL OF THE   R0154
002900*                              LAST FEW MOVEMENTS ON THE
003000*                              CONSULT SCREEN.
003100*    01/06/99   JLR   REQ-0213  Y2K - SYSTEM DATE NOW WINDOWED  R0213
003200*                              TO FOUR DIGITS AT ACCEPT TIME,
003300*                              SEE 1150-GET-RUN-DATE.
003400*    09/10/02   RCF   REQ-0248  RETIRED THE BALANCE-CONSULT      R0248
003500*                              SCREEN - THE TERMINAL NOW READS
003600*                              BALANCE STRAIGHT OFF THE ACCOUNT
003700*                              MASTER.  REBUILT THIS PROGRAM AS
003800*                              THE NIGHTLY STATEMENT-PRINTING
003900*                              BATCH RUN DESCRIBED ABOVE.
004000*    11/19/02   MTV   REQ-0252  ADDED THE GRAND TOTAL LINE AT    R0252
004100*                              END OF REPORT ACROSS ALL
004200*                              ACCOUNTS IN THE RUN.
004250*    11/25/02   MTV   REQ-0253  DOCUMENTATION PASS ONLY - NO      R0253
004260*                              CODE CHANGE - WALKED EVERY
004270*                              PARAGRAPH AND FIELD GROUP AND
004280*                              ADDED THE COMMENTARY THIS FILE
004290*                              WAS MISSING.
004300******************************************************************
004400
004500 ENVIRONMENT DIVISION.
004600 CONFIGURATION SECTION.
004650*    SPECIAL-NAMES - UPSI-0 IS THE OPERATOR'S TRACE SWITCH, SET
004660*    FROM THE JCL UPSI PARM, NEVER LEFT ON FOR A PRODUCTION RUN.
004670*    ACCOUNT-DIGIT BACKS A SANITY CHECK ON THE PRINTED HEADING.
004680*    WHEN THE SWITCH IS ON, THE TRACE DISPLAYS THE RUN DATE AT
004690*    START AND THE ACCOUNT COUNT AT FINISH - NOTHING IN BETWEEN.
004700 SPECIAL-NAMES.
004800     UPSI-0 IS WS-TRACE-SWITCH
004900         ON STATUS IS WS-TRACE-ON
005000         OFF STATUS IS WS-TRACE-OFF
005100     CLASS ACCOUNT-DIGIT IS "0" THRU "9".
005200
005300 INPUT-OUTPUT SECTION.
005400 FILE-CONTROL.
005450*    INPUT - THE ACCOUNT MASTER AS LEFT BY BANK1'S POSTING RUN.
005460*    "OUT" IN THE NAME IS A HOLDOVER FROM WHEN THIS WAS THE
005470*    OUTPUT SIDE OF THE OLD BALANCE-CONSULT SCREEN'S READ PAIR -
005480*    NOBODY HAS RENAMED IT SINCE.
005500     SELECT ACCOUNT-MASTER-OUT ASSIGN TO ACCTMOUT
005600         ORGANIZATION IS SEQUENTIAL
005700         FILE STATUS IS WS-FS-ACCTMOUT.
005800
005850*    INPUT - THE APPEND-ONLY LEDGER FILE, RE-SCANNED ONCE PER
005860*    ACCOUNT (SEE THE BANNER NOTE ABOVE).
005870*    WRITTEN BY BANK1 (AND, FOR TRANSFERS, BY BANK4), ONE RECORD
005880*    PER POSTED MOVEMENT, NEVER REWRITTEN AFTER IT IS APPENDED.
005900     SELECT LEDGER-FILE ASSIGN TO LEDGFILE
006000         ORGANIZATION IS SEQUENTIAL
006100         FILE STATUS IS WS-FS-LEDGFILE.
006200
006250*    OUTPUT - THE PRINTED STATEMENT REPORT, ONE SECTION PER
006260*    ACCOUNT PLUS THE CLOSING GRAND TOTAL.
006270*    LINE SEQUENTIAL SO THE REPORT SPOOLS STRAIGHT TO A PRINTER
006280*    OR A VIEWER WITHOUT ANY BLOCKING OVERHEAD TO STRIP OUT.
006300     SELECT STATEMENT-REPORT ASSIGN TO STMTRPT
006400         ORGANIZATION IS LINE SEQUENTIAL
006500         FILE STATUS IS WS-FS-STMTRPT.
006600
006700 DATA DIVISION.
006750*    THREE FILES - TWO SEQUENTIAL INPUTS AND ONE LINE SEQUENTIAL
006760*    PRINT FILE.  NO INDEXED OR RELATIVE ORGANIZATION ANYWHERE
006770*    IN THIS PROGRAM.
006800 FILE SECTION.
006850*    ACCOUNT MASTER - SAME LAYOUT BANK1 AND BANK4 USE, COPIED IN
006860*    RATHER THAN DUPLICATED BY HAND.
006900 FD  ACCOUNT-MASTER-OUT
007000     LABEL RECORD STANDARD
007100     VALUE OF FILE-ID IS "ACCTMOUT.DAT".
007150*    FULL ACCOUNT RECORD LAYOUT - THIS PROGRAM ONLY READS
007160*    ACCT-NUMBER AND ACCT-FULL-NAME OUT OF IT, BUT THE COPYBOOK
007170*    BRINGS IN THE WHOLE RECORD, SAME AS EVERY OTHER READER OF
007180*    THIS FILE.
007200     COPY ACCTREC.
007300
007350*    LEDGER FILE - ONE RECORD PER POSTED MOVEMENT, WRITTEN BY
007360*    BANK1, NEVER REWRITTEN OR DELETED ONCE POSTED.
007400 FD  LEDGER-FILE
007500     LABEL RECORD STANDARD
007600     VALUE OF FILE-ID IS "LEDGFILE.DAT".
007650*    FULL LEDGER RECORD LAYOUT - LEDG-ACCOUNT, LEDG-ID,
007660*    LEDG-TYPE, LEDG-AMOUNT, LEDG-DESC AND LEDG-TIMESTAMP ARE
007670*    THE SIX FIELDS THIS PROGRAM ACTUALLY USES.
007700     COPY LEDGREC.
007800
007850*    PRINT FILE - 132-COLUMN GREENBAR WIDTH, SAME AS EVERY OTHER
007860*    REPORT THIS SHOP PRODUCES.
007900 FD  STATEMENT-REPORT
008000     LABEL RECORD STANDARD
008100     RECORD CONTAINS 132 CHARACTERS
008200     VALUE OF FILE-ID IS "STMTRPT.DAT".
008300 01  SR-PRINT-REC                    PIC X(132).
008350*    THE PHYSICAL RECORD WRITTEN TO THE REPORT - EVERY WRITE IN
008360*    THE PROCEDURE DIVISION GOES THROUGH THIS FIELD, MOVED IN
008370*    FROM WHICHEVER OF THE THREE WS-PRINT-LINE VIEWS APPLIES.
008400
008500 WORKING-STORAGE SECTION.
008600*    FILE STATUS AREAS - TWO BYTES EACH PER THE COMPILER'S FILE
008610*    STATUS CONVENTION, "00" MEANING SUCCESSFUL COMPLETION.
008700 77  WS-FS-ACCTMOUT              PIC X(02).
008800 77  WS-FS-LEDGFILE              PIC X(02).
008900 77  WS-FS-STMTRPT               PIC X(02).
009000
009100*    END-OF-FILE SWITCHES - ONE FOR THE ACCOUNT MASTER, ONE FOR
009110*    THE LEDGER FILE.  THE LEDGER SWITCH IS RESET TO "N" AT THE
009120*    TOP OF EVERY ACCOUNT'S SCAN; THE MASTER SWITCH IS NOT RESET
009130*    SINCE THAT FILE IS ONLY READ ONCE, TOP TO BOTTOM.
009200 77  WS-AM-EOF-SW                PIC X(01) VALUE "N".
009300     88  WS-AM-EOF                  VALUE "Y".
009400 77  WS-LG-EOF-SW                PIC X(01) VALUE "N".
009500     88  WS-LG-EOF                  VALUE "Y".
009600
009700*    SHARED SYSTEM DATE/TIME WORK AREA.  THIS COPYBOOK ALSO
009710*    SUPPLIES THE WS-FECHA-TEXTO RENDER USED ONLY FOR THE TRACE
009720*    DISPLAY - THE PRINTED REPORT ITSELF DOES NOT CARRY A
009730*    RUN-DATE HEADING, ONLY EACH MOVEMENT'S OWN TIMESTAMP.
009800     COPY WSDTTM.
009900
010000*    SYSTEM DATE/TIME AS DELIVERED BY THE COMPILER'S ACCEPT
010100*    VERB - SIX-DIGIT DATE, EIGHT-DIGIT TIME, WINDOWED TO FOUR
010200*    DIGITS OF YEAR BELOW SO THE REST OF THE PROGRAM NEVER SEES
010300*    A TWO-DIGIT YEAR.  STAMPED ON THE REPORT HEADING ONLY - THE
010400*    LEDGER ENTRIES ALREADY CARRY THEIR OWN TIMESTAMP.
010500 77  WS-SYS-DATE-6               PIC 9(06).
010600 01  WS-SYS-DATE-6-R REDEFINES WS-SYS-DATE-6.
010700     05  WS-SYS-YY               PIC 99.
010800     05  WS-SYS-MM               PIC 99.
010900     05  WS-SYS-DD               PIC 99.
011000 77  WS-SYS-TIME-8               PIC 9(08).
011100 01  WS-SYS-TIME-8-R REDEFINES WS-SYS-TIME-8.
011200     05  WS-SYS-HH               PIC 99.
011300     05  WS-SYS-MN               PIC 99.
011400     05  WS-SYS-SS               PIC 99.
011450*    HUNDREDTHS OF A SECOND - NOT USED ANYWHERE IN THIS PROGRAM,
011460*    CARRIED ONLY BECAUSE THE REDEFINES HAS TO ACCOUNT FOR ALL
011470*    EIGHT DIGITS ACCEPT FROM TIME RETURNS.
011500     05  WS-SYS-HS               PIC 99.
011550*    WINDOWING CONSTANT - SET TO 20 OR 19 IN 1150-GET-RUN-DATE
011560*    DEPENDING ON THE TWO-DIGIT YEAR FROM ACCEPT.
011600 77  WS-CENTURY-PREFIX           PIC 99 COMP.
011650*    COMP SO THE ADD IN 1150-GET-RUN-DATE RUNS AS BINARY
011660*    ARITHMETIC RATHER THAN DISPLAY ARITHMETIC.
011700
011750*    TABLE AND TOTALING WORK AREA FOR THE CURRENT ACCOUNT'S
011760*    STATEMENT.  EVERYTHING FROM HERE DOWN TO WS-ACCTS-PRINTED
011770*    IS RESET OR OVERWRITTEN ONCE PER ACCOUNT EXCEPT THE TWO
011780*    GRAND TOTALS, WHICH RUN FOR THE WHOLE JOB.
011800*    SLIDING WINDOW OF THE CURRENT ACCOUNT'S MOST RECENT LEDGER
011900*    ENTRIES - SAME "HOLD N, SHIFT OUT THE OLDEST WHEN FULL"
012000*    TECHNIQUE THE OLD BANK9 PAGING SCREEN USED TO KEEP THE LAST
012100*    FEW MOVEMENTS VISIBLE WHILE SCROLLING.
012150*    THE WINDOW IS CLEARED (WS-STMT-COUNT SET TO ZERO) AT THE
012160*    START OF EVERY ACCOUNT - IT NEVER CARRIES ENTRIES FROM ONE
012170*    ACCOUNT'S STATEMENT INTO THE NEXT ONE'S.
012200 77  WS-STMT-LIMIT               PIC 9(02) COMP VALUE 20.
012300 77  WS-STMT-COUNT               PIC 9(02) COMP VALUE 0.
012400 77  WS-STMT-IX                  PIC 9(02) COMP.
012420*    SUBSCRIPT INTO WS-STMT-TABLE, REUSED ACROSS SEVERAL
012440*    PARAGRAPHS FOR DIFFERENT PURPOSES - NEVER HELD ACROSS A CALL.
012500 01  WS-STMT-TABLE.
012550*    EACH ENTRY MIRRORS THE LEDGER RECORD FIELDS THIS PROGRAM
012560*    ACTUALLY NEEDS FOR PRINTING - IT IS NOT A FULL COPY OF
012570*    LEDGREC, JUST THE SUBSET THAT ENDS UP ON THE STATEMENT.
012600     05  WS-STMT-ENTRY OCCURS 20 TIMES.
012620*    MOVEMENT ID, CARRIED STRAIGHT THROUGH FROM LEDG-ID.
012700         10  WS-STMT-ID          PIC 9(09).
012720*    ONE OF DEPOSIT, WITHDRAWAL, TRANSFER_IN, TRANSFER_OUT.
012800         10  WS-STMT-TYPE        PIC X(12).
012820*    MOVEMENT AMOUNT - ALWAYS POSITIVE, THE TYPE ABOVE SAYS
012830*    WHICH DIRECTION IT MOVED.
012900         10  WS-STMT-AMOUNT      PIC 9(09)V99.
012950*    FREE-TEXT MEMO CARRIED STRAIGHT FROM LEDG-DESC - WHATEVER
012960*    THE POSTING PROGRAM PUT THERE AT MOVEMENT TIME.
013000         10  WS-STMT-DESC        PIC X(30).
013050*    TIMESTAMP AS LAID DOWN BY BANK1/BANK4 AT POSTING TIME, NOT
013060*    RECOMPUTED HERE.
013100         10  WS-STMT-TS          PIC X(19).
013150*    PAD BYTE - ROUNDS THE TABLE ENTRY OUT TO AN EVEN WIDTH,
013160*    NOTHING IS EVER MOVED IN OR OUT OF IT.
013200         10  FILLER              PIC X(01).
013300
013400*    PER-ACCOUNT AND GRAND CREDIT/DEBIT TOTALS - COVER ONLY THE
013500*    ENTRIES ACTUALLY LISTED ON THE STATEMENT, NOT EVERY MOVEMENT
013600*    THE ACCOUNT EVER HAD.
013620*    AN ACCOUNT WITH MORE THAN TWENTY LIFETIME MOVEMENTS WILL
013630*    SHOW A FOOTER THAT DOES NOT MATCH ITS TRUE LIFETIME TOTAL -
013640*    THAT IS BY DESIGN, THE FOOTER IS A SUMMARY OF WHAT PRINTED.
013650*    THE PER-ACCOUNT PAIR IS RESET TO ZERO AT THE TOP OF
013660*    2000-BUILD-STATEMENT; THE GRAND PAIR ACCUMULATES ACROSS THE
013670*    WHOLE RUN AND IS NEVER RESET ONCE THE PROGRAM STARTS.
013700 77  WS-ACCT-CREDIT-TOTAL        PIC 9(09)V99 VALUE 0.
013800 77  WS-ACCT-DEBIT-TOTAL         PIC 9(09)V99 VALUE 0.
013900 77  WS-GRAND-CREDIT             PIC 9(09)V99 VALUE 0.
014000 77  WS-GRAND-DEBIT              PIC 9(09)V99 VALUE 0.
014050*    COUNTS STATEMENT SECTIONS ACTUALLY WRITTEN, NOT ACCOUNT
014060*    MASTER RECORDS READ - THE TWO HAPPEN TO BE THE SAME NUMBER
014070*    TODAY BECAUSE EVERY MASTER RECORD GETS A STATEMENT, BUT THE
014080*    COUNTER TRACKS OUTPUT, NOT INPUT.
014100 77  WS-ACCTS-PRINTED            PIC 9(05) COMP VALUE 0.
014200
014300*    ONE 132-BYTE PRINT AREA, VIEWED THREE DIFFERENT WAYS - THE
014400*    HEADING, A DETAIL LINE, AND THE FOOTER TOTALS.  FIELDS ARE
014500*    FILLED BY MOVE, NEVER BY VALUE, SINCE ALL THREE SHARE THE
014600*    SAME BYTES.
014650*    WS-PRINT-LINE IS ALWAYS CLEARED TO SPACES BEFORE A PARAGRAPH
014660*    MOVES ITS OWN FIELDS IN - OTHERWISE A SHORT FIELD FROM THE
014670*    PRIOR LINE (SAY A DETAIL LINE'S TIMESTAMP) COULD BLEED
014680*    THROUGH INTO AN UNRELATED BYTE RANGE OF THE NEXT LINE.
014700 01  WS-PRINT-LINE                   PIC X(132).
014800
014850*    HEADING VIEW - PRINTED ONCE PER ACCOUNT, AHEAD OF ITS KEPT
014860*    MOVEMENTS.
014900 01  WS-HEAD-LINE REDEFINES WS-PRINT-LINE.
014920*    LITERAL "ACCOUNT: " - SPACE-PADDED TO NINE BYTES.
015000     05  WS-HD-LIT-1             PIC X(09).
015020*    ZERO-SUPPRESSED ACCOUNT NUMBER, SAME EDIT PICTURE THE
015030*    ORIGINAL CONSULT SCREEN USED.
015100     05  WS-HD-ACCOUNT           PIC Z(07)9.
015200     05  FILLER                  PIC X(02).
015220*    LITERAL "HOLDER: ".
015300     05  WS-HD-LIT-2             PIC X(08).
015320*    ACCOUNT HOLDER'S FULL NAME, STRAIGHT OFF THE MASTER RECORD.
015400     05  WS-HD-HOLDER            PIC X(30).
015500     05  FILLER                  PIC X(76).
015520*    FILLS OUT THE REMAINDER OF THE 132-BYTE LINE - NOTHING IN
015540*    THE HEADING VIEW USES BYTES PAST THE HOLDER NAME.
015600
015650*    DETAIL VIEW - ONE PER KEPT MOVEMENT, NEWEST FIRST.
015700 01  WS-DET-LINE REDEFINES WS-PRINT-LINE.
015720*    MOVEMENT ID - ZERO-SUPPRESSED, NINE DIGITS WIDE TO MATCH
015730*    WS-STMT-ID.
015800     05  WS-DT-ID                PIC Z(08)9.
015900     05  FILLER                  PIC X(01).
016000     05  WS-DT-TYPE              PIC X(12).
016100     05  FILLER                  PIC X(01).
016120*    EDITED AMOUNT - COMMAS AND A DECIMAL POINT, NEVER SIGNED
016130*    SINCE DIRECTION IS CARRIED BY WS-DT-TYPE, NOT BY THE SIGN.
016200     05  WS-DT-AMOUNT            PIC ZZZ,ZZZ,ZZ9.99.
016300     05  FILLER                  PIC X(01).
016400     05  WS-DT-DESC              PIC X(30).
016500     05  FILLER                  PIC X(01).
016600     05  WS-DT-TIMESTAMP         PIC X(19).
016700     05  FILLER                  PIC X(44).
016720*    PAD TO FULL LINE WIDTH - THE DETAIL VIEW ONLY USES THE
016740*    FIRST 88 BYTES OF THE 132-BYTE RECORD.
016800
016850*    FOOTER VIEW - SHARED BY THE PER-ACCOUNT FOOTER AND THE
016860*    END-OF-RUN GRAND TOTAL, SINCE BOTH SHOW THE SAME TWO FIELDS.
016900 01  WS-FOOT-LINE REDEFINES WS-PRINT-LINE.
016920*    LITERAL "TOTAL CREDITED: ".
017000     05  WS-FT-LIT-1             PIC X(16).
017100     05  WS-FT-CREDIT            PIC ZZZ,ZZZ,ZZ9.99.
017150*    EDITED CREDIT TOTAL FOR THIS FOOTER - SAME PICTURE AS
017160*    WS-DT-AMOUNT SO CREDIT FIGURES LINE UP COLUMN FOR COLUMN
017170*    BETWEEN THE DETAIL LINES ABOVE AND THE FOOTER.
017200     05  FILLER                  PIC X(03).
017210*    THREE-BYTE GAP BEFORE THE SECOND LITERAL CAPTION BEGINS.
017220*    LITERAL "TOTAL DEBITED: ".
017300     05  WS-FT-LIT-2             PIC X(15).
017400     05  WS-FT-DEBIT             PIC ZZZ,ZZZ,ZZ9.99.
017420*    SAME EDIT PICTURE AS THE CREDIT FIGURE ABOVE, ZERO-SUPPRESSED
017440*    WITH COMMAS, NEVER SIGNED.
017500     05  FILLER                  PIC X(70).
017600
017700 PROCEDURE DIVISION.
017800
017850*    DRIVER PARAGRAPH - OPEN, PROCESS EVERY ACCOUNT, PRINT THE
017860*    GRAND TOTAL, CLOSE, DONE.  NO RERUN/RESTART LOGIC - A FAILED
017870*    RUN IS RESUBMITTED FROM THE TOP AFTER BANK1 RE-POSTS.
017900 1000-MAIN.
018000     PERFORM 1100-INITIALIZE THRU 1100-EXIT.
018050*    THE MAIN LOOP - ONE STATEMENT SECTION PER ACCOUNT MASTER
018060*    RECORD, IN WHATEVER ORDER THE MASTER FILE IS IN.
018100     PERFORM 1200-PROCESS-ALL-ACCOUNTS THRU 1200-EXIT.
018150*    THE LEDGER FILE ITSELF IS NOT CLOSED HERE - IT IS OPENED
018160*    AND CLOSED ONCE PER ACCOUNT INSIDE 2000-BUILD-STATEMENT, SO
018170*    BY THE TIME CONTROL GETS HERE IT IS ALREADY CLOSED.
018200     PERFORM 1900-PRINT-GRAND-TOTAL THRU 1900-EXIT.
018300     CLOSE ACCOUNT-MASTER-OUT STATEMENT-REPORT.
018400     STOP RUN.
018500
018550*    OPENS THE TWO FILES THIS PROGRAM HOLDS OPEN FOR THE WHOLE
018560*    RUN (THE LEDGER FILE IS OPENED AND CLOSED SEPARATELY, ONCE
018570*    PER ACCOUNT, IN 2000-BUILD-STATEMENT) AND STAMPS THE RUN
018580*    DATE/TIME FOR THE TRACE DISPLAY.
018600 1100-INITIALIZE.
018700     OPEN INPUT ACCOUNT-MASTER-OUT.
018800     OPEN OUTPUT STATEMENT-REPORT.
018850*    A FAILURE TO OPEN THE ACCOUNT MASTER IS FATAL - THERE IS
018860*    NOTHING THIS PROGRAM CAN PRINT WITHOUT IT, SO THE RUN STOPS
018870*    HERE RATHER THAN PRODUCING AN EMPTY REPORT.
018900     IF WS-FS-ACCTMOUT NOT = "00"
019000         DISPLAY "BANK2 - UNABLE TO OPEN ACCOUNT MASTER, STATUS "
019100             WS-FS-ACCTMOUT
019200         STOP RUN.
019300     PERFORM 1150-GET-RUN-DATE THRU 1150-EXIT.
019400     IF WS-TRACE-ON
019500         DISPLAY "BANK2 TRACE - RUN DATE IS " WS-FECHA-TEXTO.
019600 1100-EXIT.
019700     EXIT.
019800
019900*    READS THE SYSTEM DATE/TIME AND WINDOWS THE TWO-DIGIT YEAR
020000*    THE COMPILER HANDS BACK INTO A FOUR-DIGIT YEAR - YY UNDER 50
020100*    IS 20XX, YY 50 AND OVER IS 19XX.  SAME RULE BANK1 USES.
020150*    THE TEXT RENDER (WS-FECHA-TEXTO) IS BUILT FIELD BY FIELD
020160*    BECAUSE THE SEPARATOR BYTES (DASHES, COLON, SPACE) MUST BE
020170*    MOVED IN INDIVIDUALLY - THE REDEFINES ALONE DOES NOT PUT
020180*    THEM THERE.
020200 1150-GET-RUN-DATE.
020300     ACCEPT WS-SYS-DATE-6 FROM DATE.
020400     ACCEPT WS-SYS-TIME-8 FROM TIME.
020450*    THE CENTURY WINDOW - REQ-0213'S Y2K FIX.  ANY YY UNDER 50
020460*    IS TREATED AS 20XX, 50 AND OVER AS 19XX.  THIS SHOP HAS NO
020470*    LIVE ACCOUNT OR LEDGER DATE OLDER THAN THE LATE 1970S AND
020480*    NONE LATER THAN 2049, SO THE WINDOW IS SAFE FOR THIS FILE.
020500     IF WS-SYS-YY < 50
020600         MOVE 20 TO WS-CENTURY-PREFIX
020700     ELSE
020800         MOVE 19 TO WS-CENTURY-PREFIX.
020900     COMPUTE WS-ANO = (WS-CENTURY-PREFIX * 100) + WS-SYS-YY.
021000     MOVE WS-SYS-MM TO WS-MES.
021100     MOVE WS-SYS-DD TO WS-DIA.
021200     MOVE WS-SYS-HH TO WS-HORAS.
021300     MOVE WS-SYS-MN TO WS-MINUTOS.
021400     MOVE WS-SYS-SS TO WS-SEGUNDOS.
021450*    EACH NUMERIC FIELD IS MOVED INTO ITS OWN SLICE OF THE TEXT
021460*    RENDER BEFORE THE SEPARATOR BYTES ARE STAMPED IN BELOW.
021500     MOVE WS-ANO    TO WS-FT-YYYY.
021600     MOVE WS-MES    TO WS-FT-MM.
021700     MOVE WS-DIA    TO WS-FT-DD.
021800     MOVE WS-HORAS  TO WS-FT-HH.
021900     MOVE WS-MINUTOS TO WS-FT-MN.
022000     MOVE WS-SEGUNDOS TO WS-FT-SS.
022050*    SEPARATOR BYTES - YYYY-MM-DD HH:MM:SS, ONE LITERAL MOVE
022060*    PER PUNCTUATION POSITION.
022070*    SAME TEXT LAYOUT WSDTTM HAS USED SINCE THE ORIGINAL
022080*    CAMPOS-FECHA BLOCK, SO ANY PROGRAM THAT SHARES THE COPYBOOK
022090*    CAN DISPLAY IT WITHOUT KNOWING HOW IT WAS BUILT.
022100     MOVE "-" TO WS-FECHA-TEXTO (5:1).
022200     MOVE "-" TO WS-FECHA-TEXTO (8:1).
022300     MOVE " " TO WS-FECHA-TEXTO (11:1).
022400     MOVE ":" TO WS-FECHA-TEXTO (14:1).
022500     MOVE ":" TO WS-FECHA-TEXTO (17:1).
022600 1150-EXIT.
022700     EXIT.
022800
022900*    ONE PASS OVER THE REFRESHED ACCOUNT MASTER, ASCENDING BY
023000*    NUMBER.  ONE STATEMENT SECTION IS PRINTED PER ACCOUNT READ.
023100 1200-PROCESS-ALL-ACCOUNTS.
023150*    PRIMING READ BEFORE THE LOOP - STANDARD READ-AHEAD PATTERN
023160*    SO THE LOOP TEST (WS-AM-EOF) IS ALREADY VALID ON FIRST ENTRY.
023200     READ ACCOUNT-MASTER-OUT AT END MOVE "Y" TO WS-AM-EOF-SW.
023300     PERFORM 1210-PROCESS-ONE-ACCOUNT THRU 1210-EXIT
023400         UNTIL WS-AM-EOF.
023500 1200-EXIT.
023600     EXIT.
023700
023750*    ONE ITERATION OF THE ACCOUNT LOOP - BUILD AND PRINT ONE
023760*    ACCOUNT'S STATEMENT, COUNT IT, READ THE NEXT MASTER RECORD.
023800 1210-PROCESS-ONE-ACCOUNT.
023900     PERFORM 2000-BUILD-STATEMENT THRU 2000-EXIT.
023950*    COUNTED AFTER THE STATEMENT PRINTS, NOT BEFORE - THE COUNT
023960*    REFLECTS ACCOUNTS ACTUALLY WRITTEN TO THE REPORT.
024000     ADD 1 TO WS-ACCTS-PRINTED.
024100     READ ACCOUNT-MASTER-OUT AT END MOVE "Y" TO WS-AM-EOF-SW.
024200 1210-EXIT.
024300     EXIT.
024400
024500*    SCANS THE WHOLE LEDGER FOR ONE ACCOUNT'S MOVEMENTS, KEEPS
024600*    ONLY THE MOST RECENT WS-STMT-LIMIT OF THEM, THEN PRINTS THE
024700*    HEADING, THE KEPT ENTRIES NEWEST FIRST, AND THE FOOTER.
024750*    THE LEDGER FILE IS OPENED AND CLOSED RIGHT HERE, FRESH FOR
024760*    EVERY ACCOUNT, SINCE IT HAS NO INDEX TO SEEK BY ACCOUNT
024770*    NUMBER - SEE THE BANNER NOTE AT THE TOP OF THE PROGRAM.
024800 2000-BUILD-STATEMENT.
024900     MOVE 0 TO WS-STMT-COUNT.
025000     OPEN INPUT LEDGER-FILE.
025050*    IF THE LEDGER WON'T OPEN, THE ACCOUNT STILL GETS A HEADING
025060*    LINE BUT SHOWS AS HAVING NO TRANSACTIONS - A MISSING LEDGER
025070*    FILE SHOULD NOT SILENTLY SKIP THE WHOLE ACCOUNT.
025100     IF WS-FS-LEDGFILE NOT = "00"
025200         DISPLAY "BANK2 - UNABLE TO OPEN LEDGER FILE, STATUS "
025300             WS-FS-LEDGFILE
025400         GO TO 2000-EXIT.
025500     MOVE "N" TO WS-LG-EOF-SW.
025550*    PRIMING READ, THEN SCAN EVERY LEDGER RECORD IN THE FILE -
025560*    THERE IS NO WAY TO SKIP STRAIGHT TO THIS ACCOUNT'S RECORDS.
025600     READ LEDGER-FILE AT END MOVE "Y" TO WS-LG-EOF-SW.
025700     PERFORM 2050-SCAN-ONE-LEDGER-RECORD THRU 2050-EXIT
025800         UNTIL WS-LG-EOF.
025900     CLOSE LEDGER-FILE.
026000
026050*    TOTALS ARE COMPUTED AFTER THE SCAN, OVER WHATEVER SURVIVED
026060*    IN THE WINDOW - NOT ACCUMULATED DURING THE SCAN ITSELF,
026070*    BECAUSE AN ENTRY ADDED EARLY CAN STILL BE SHIFTED OUT LATER.
026100     MOVE 0 TO WS-ACCT-CREDIT-TOTAL.
026200     MOVE 0 TO WS-ACCT-DEBIT-TOTAL.
026300     PERFORM 2150-ADD-ONE-TOTAL THRU 2150-EXIT
026400         VARYING WS-STMT-IX FROM 1 BY 1 UNTIL WS-STMT-IX > WS-STMT-COUNT.
026500
026600     PERFORM 2200-PRINT-HEADING THRU 2200-EXIT.
026650*    THE COUNT TEST BELOW IS THE ONLY PLACE THIS PROGRAM DECIDES
026660*    WHETHER AN ACCOUNT HAS "NO TRANSACTIONS YET" - IT DOES NOT
026665*    LOOK AT THE ACCOUNT MASTER'S OWN BALANCE OR STATUS AT ALL.
026700     IF WS-STMT-COUNT = 0
026800         PERFORM 2250-PRINT-NO-TRANSACTIONS THRU 2250-EXIT
026900     ELSE
027000         PERFORM 2300-PRINT-ONE-DETAIL THRU 2300-EXIT
027100             VARYING WS-STMT-IX FROM WS-STMT-COUNT BY -1
027200             UNTIL WS-STMT-IX < 1
027300         PERFORM 2400-PRINT-FOOTER THRU 2400-EXIT
027400     END-IF.
027500
027550*    FOLD THIS ACCOUNT'S TOTALS INTO THE RUN-WIDE GRAND TOTAL
027560*    BEFORE MOVING ON TO THE NEXT ACCOUNT.
027600     ADD WS-ACCT-CREDIT-TOTAL TO WS-GRAND-CREDIT.
027700     ADD WS-ACCT-DEBIT-TOTAL  TO WS-GRAND-DEBIT.
027800 2000-EXIT.
027900     EXIT.
028000
028100*    IF THE LEDGER RECORD BELONGS TO THE ACCOUNT CURRENTLY BEING
028200*    STATEMENTED, FOLDS IT INTO THE SLIDING WINDOW.  ACCT-NUMBER
028300*    IS STILL THE LAST RECORD READ FROM ACCOUNT-MASTER-OUT SINCE
028400*    THAT FILE IS NOT TOUCHED AGAIN DURING THIS SCAN.
028500 2050-SCAN-ONE-LEDGER-RECORD.
028550*    A NON-MATCHING RECORD IS SIMPLY SKIPPED - THIS LOOP RUNS
028560*    ACROSS EVERY ACCOUNT'S ENTRIES, NOT JUST THE CURRENT ONE'S.
028600     IF LEDG-ACCOUNT = ACCT-NUMBER
028700         PERFORM 2100-ADD-STMT-ENTRY THRU 2100-EXIT.
028800     READ LEDGER-FILE AT END MOVE "Y" TO WS-LG-EOF-SW.
028900 2050-EXIT.
029000     EXIT.
029100
029200*    APPENDS THE CURRENT LEDGER RECORD TO THE SLIDING WINDOW.
029300*    WHEN THE WINDOW IS FULL THE OLDEST ENTRY IS DROPPED AND
029400*    EVERYTHING SHIFTS DOWN ONE SLOT BEFORE THE NEW ONE GOES IN
029500*    AT THE END - THE SAME TECHNIQUE THE OLD BANK9 PAGING SCREEN
029600*    USED TO KEEP ONLY THE LAST FEW MOVEMENTS ON SCREEN.
029650*    THE SHIFT MUST RUN LOW SUBSCRIPT TO HIGH SO EACH SLOT IS
029660*    OVERWRITTEN BY ITS NEIGHBOR BEFORE THAT NEIGHBOR ITSELF
029670*    GETS OVERWRITTEN - SEE 2110-SHIFT-ONE-SLOT.
029700 2100-ADD-STMT-ENTRY.
029750*    WHILE THE WINDOW HAS ROOM, THE NEW ENTRY JUST GOES IN THE
029760*    NEXT FREE SLOT AND THE COUNT GROWS.  ONCE FULL, EVERYTHING
029770*    SHIFTS DOWN ONE AND THE NEW ENTRY ALWAYS LANDS IN THE LAST
029780*    SLOT, WS-STMT-LIMIT.
029800     IF WS-STMT-COUNT < WS-STMT-LIMIT
029900         ADD 1 TO WS-STMT-COUNT
030000     ELSE
030100         PERFORM 2110-SHIFT-ONE-SLOT THRU 2110-EXIT
030200             VARYING WS-STMT-IX FROM 1 BY 1
030300             UNTIL WS-STMT-IX > WS-STMT-LIMIT - 1
030400     END-IF.
030450*    THE NEW RECORD ALWAYS GOES INTO WS-STMT-COUNT'S SLOT - EITHER
030460*    THE NEWLY GROWN SLOT, OR THE LAST SLOT AFTER THE SHIFT.
030500     MOVE LEDG-ID        TO WS-STMT-ID (WS-STMT-COUNT).
030600     MOVE LEDG-TYPE      TO WS-STMT-TYPE (WS-STMT-COUNT).
030700     MOVE LEDG-AMOUNT    TO WS-STMT-AMOUNT (WS-STMT-COUNT).
030800     MOVE LEDG-DESC      TO WS-STMT-DESC (WS-STMT-COUNT).
030900     MOVE LEDG-TIMESTAMP TO WS-STMT-TS (WS-STMT-COUNT).
031000 2100-EXIT.
031100     EXIT.
031200
031250*    MOVES SLOT IX+1 DOWN INTO SLOT IX - CALLED ONCE PER SLOT,
031260*    LOWEST SUBSCRIPT FIRST, SO THE OLDEST ENTRY FALLS OFF THE
031270*    FRONT OF THE WINDOW.
031300 2110-SHIFT-ONE-SLOT.
031350*    GROUP MOVE - COPIES ALL FIVE SUBFIELDS OF ONE TABLE ENTRY
031360*    AT ONCE, THE SAME WAY A 01-LEVEL GROUP MOVE WORKS ANYWHERE
031370*    ELSE IN THIS SHOP'S CODE.
031400     MOVE WS-STMT-ENTRY (WS-STMT-IX + 1) TO WS-STMT-ENTRY (WS-STMT-IX).
031500 2110-EXIT.
031600     EXIT.
031700
031800*    ADDS ONE KEPT ENTRY'S AMOUNT TO THE CREDIT OR DEBIT RUNNING
031900*    TOTAL.  ONLY THE ENTRIES STILL IN THE WINDOW AFTER THE SCAN
032000*    COUNT TOWARD THE STATEMENT'S FOOTER.
032050*    DEPOSIT AND TRANSFER_IN ARE BOTH CREDITS TO THE ACCOUNT;
032060*    WITHDRAWAL AND TRANSFER_OUT ARE BOTH DEBITS - SAME FOUR
032070*    MOVEMENT TYPES BANK4 POSTS TO THE LEDGER.
032100 2150-ADD-ONE-TOTAL.
032150*    EVALUATE RATHER THAN A CHAIN OF IFS - FOUR MOVEMENT TYPES,
032160*    EACH WITH ITS OWN WHEN, NO FALL-THROUGH BETWEEN THEM.
032200     EVALUATE WS-STMT-TYPE (WS-STMT-IX)
032300         WHEN "DEPOSIT"
032400             ADD WS-STMT-AMOUNT (WS-STMT-IX) TO WS-ACCT-CREDIT-TOTAL
032500         WHEN "TRANSFER_IN"
032600             ADD WS-STMT-AMOUNT (WS-STMT-IX) TO WS-ACCT-CREDIT-TOTAL
032700         WHEN "WITHDRAWAL"
032800             ADD WS-STMT-AMOUNT (WS-STMT-IX) TO WS-ACCT-DEBIT-TOTAL
032900         WHEN "TRANSFER_OUT"
033000             ADD WS-STMT-AMOUNT (WS-STMT-IX) TO WS-ACCT-DEBIT-TOTAL
033100     END-EVALUATE.
033200 2150-EXIT.
033300     EXIT.
033400
033500*    STATEMENT HEADING - ACCOUNT NUMBER AND HOLDER NAME.
033600 2200-PRINT-HEADING.
033700     MOVE SPACES TO WS-PRINT-LINE.
033750*    LITERAL CAPTIONS AND THE ACCOUNT NUMBER/HOLDER NAME GO INTO
033760*    THE HEADING VIEW FIRST, BEFORE THE SANITY CHECK AND THE WRITE
033770*    BELOW.
033800     MOVE "ACCOUNT: " TO WS-HD-LIT-1.
033900     MOVE ACCT-NUMBER TO WS-HD-ACCOUNT.
034000     MOVE "HOLDER: " TO WS-HD-LIT-2.
034050*    ACCT-FULL-NAME IS THE SAME FIELD BANK1'S ACCOUNT-OPEN LOGIC
034060*    BUILDS FROM FIRST AND LAST NAME - NOT REBUILT HERE.
034100     MOVE ACCT-FULL-NAME TO WS-HD-HOLDER.
034150*    THE LAST DIGIT OF THE EDITED ACCOUNT NUMBER SHOULD ALWAYS
034160*    BE NUMERIC - A NON-DIGIT THERE MEANS THE PICTURE CLAUSE AND
034170*    THE ACTUAL DATA HAVE DRIFTED APART SOMEWHERE UPSTREAM.
034200     IF WS-HD-ACCOUNT (8:1) NOT ACCOUNT-DIGIT
034300         DISPLAY "BANK2 - WARNING - ACCOUNT HEADING FIELD LOOKS ODD".
034400     WRITE SR-PRINT-REC FROM WS-PRINT-LINE.
034500 2200-EXIT.
034600     EXIT.
034700
034800*    BUSINESS RULE - AN ACCOUNT WITH NO KEPT MOVEMENTS PRINTS A
034900*    SINGLE "NO TRANSACTIONS YET" DETAIL LINE AND NO FOOTER.
035000 2250-PRINT-NO-TRANSACTIONS.
035050*    WRITES DIRECTLY INTO WS-PRINT-LINE'S FIRST 20 BYTES RATHER
035060*    THAN THROUGH ONE OF THE THREE REDEFINED VIEWS - THIS LINE
035070*    HAS NO FIELDS OF ITS OWN WORTH NAMING.
035100     MOVE SPACES TO WS-PRINT-LINE.
035200     MOVE "No transactions yet" TO WS-PRINT-LINE (1:20).
035300     WRITE SR-PRINT-REC FROM WS-PRINT-LINE.
035400 2250-EXIT.
035500     EXIT.
035600
035700*    ONE DETAIL LINE - TRANS-ID, TYPE, AMOUNT, DESCRIPTION AND
035800*    TIMESTAMP.  CALLER WALKS THE WINDOW FROM WS-STMT-COUNT DOWN
035900*    TO 1 SO THE NEWEST KEPT ENTRY PRINTS FIRST.
036000 2300-PRINT-ONE-DETAIL.
036050*    FIVE STRAIGHT MOVES, ONE PER STATEMENT COLUMN - NO EDITING
036060*    LOGIC HERE BEYOND WHAT THE PICTURE CLAUSES THEMSELVES DO.
036100     MOVE SPACES TO WS-PRINT-LINE.
036120*    WS-STMT-IX IS SET BY THE CALLING PERFORM VARYING IN
036130*    2000-BUILD-STATEMENT, COUNTING DOWN FROM WS-STMT-COUNT TO 1.
036200     MOVE WS-STMT-ID (WS-STMT-IX)     TO WS-DT-ID.
036300     MOVE WS-STMT-TYPE (WS-STMT-IX)   TO WS-DT-TYPE.
036400     MOVE WS-STMT-AMOUNT (WS-STMT-IX) TO WS-DT-AMOUNT.
036500     MOVE WS-STMT-DESC (WS-STMT-IX)   TO WS-DT-DESC.
036600     MOVE WS-STMT-TS (WS-STMT-IX)     TO WS-DT-TIMESTAMP.
036700     WRITE SR-PRINT-REC FROM WS-PRINT-LINE.
036800 2300-EXIT.
036900     EXIT.
037000
037100*    PER-ACCOUNT FOOTER - TOTAL CREDITED AND TOTAL DEBITED FOR
037200*    THE ENTRIES JUST LISTED.
037300 2400-PRINT-FOOTER.
037350*    USES THE SAME WS-FOOT-LINE VIEW THE END-OF-RUN GRAND TOTAL
037360*    USES IN 1900-PRINT-GRAND-TOTAL, JUST WITH THIS ACCOUNT'S
037370*    TOTALS INSTEAD OF THE RUN-WIDE ONES.
037400     MOVE SPACES TO WS-PRINT-LINE.
037420*    CREDIT FIGURE FIRST, THEN DEBIT - SAME ORDER THE ORIGINAL
037440*    CONSULT SCREEN DISPLAYED THEM IN, CARRIED FORWARD HERE
037460*    WITHOUT ANY PARTICULAR REASON TO CHANGE IT.
037500     MOVE "TOTAL CREDITED: " TO WS-FT-LIT-1.
037600     MOVE WS-ACCT-CREDIT-TOTAL TO WS-FT-CREDIT.
037700     MOVE "TOTAL DEBITED: " TO WS-FT-LIT-2.
037800     MOVE WS-ACCT-DEBIT-TOTAL TO WS-FT-DEBIT.
037900     WRITE SR-PRINT-REC FROM WS-PRINT-LINE.
038000 2400-EXIT.
038100     EXIT.
038200
038300*    CONTROL-BREAK GRAND TOTAL - ACROSS EVERY ACCOUNT SECTION IN
038400*    THE RUN, PRINTED ONCE AT THE VERY END OF THE REPORT.
038450*    REQ-0252 ADDED THIS PARAGRAPH SO OPERATIONS COULD RECONCILE
038460*    THE WHOLE NIGHT'S MOVEMENT WITHOUT ADDING UP EVERY ACCOUNT
038470*    FOOTER BY HAND.
038480*    THE GRAND TOTALS SHOULD EQUAL THE SUM OF EVERY PER-ACCOUNT
038490*    FOOTER PRINTED ABOVE THEM IN THE SAME RUN - A MISMATCH
038495*    WOULD POINT AT A BUG IN THE ACCUMULATION, NOT THE PRINTING.
038500 1900-PRINT-GRAND-TOTAL.
038550*    A RULE LINE AND A CAPTION, THEN THE SAME TOTAL-LINE LAYOUT
038560*    EVERY PER-ACCOUNT FOOTER USES, JUST WITH THE GRAND CREDIT
038570*    AND GRAND DEBIT FIGURES INSTEAD OF ONE ACCOUNT'S.
038600     MOVE SPACES TO WS-PRINT-LINE.
038620*    A RULE LINE OF FORTY-FIVE EQUAL SIGNS SETS THIS SECTION
038640*    VISUALLY APART FROM THE LAST ACCOUNT'S FOOTER ABOVE IT.
038700     MOVE "===========================================" TO
038800         WS-PRINT-LINE (1:45).
038900     WRITE SR-PRINT-REC FROM WS-PRINT-LINE.
039000     MOVE SPACES TO WS-PRINT-LINE.
039100     MOVE "GRAND TOTAL - ALL ACCOUNTS IN THIS RUN" TO
039200         WS-PRINT-LINE (1:38).
039300     WRITE SR-PRINT-REC FROM WS-PRINT-LINE.
039400     MOVE SPACES TO WS-PRINT-LINE.
039500     MOVE "TOTAL CREDITED: " TO WS-FT-LIT-1.
039600     MOVE WS-GRAND-CREDIT TO WS-FT-CREDIT.
039700     MOVE "TOTAL DEBITED: " TO WS-FT-LIT-2.
039800     MOVE WS-GRAND-DEBIT TO WS-FT-DEBIT.
039900     WRITE SR-PRINT-REC FROM WS-PRINT-LINE.
039950*    FINAL TRACE LINE - HOW MANY STATEMENT SECTIONS THIS RUN
039960*    ACTUALLY PRODUCED, FOR A QUICK EYEBALL AGAINST THE MASTER
039970*    FILE'S RECORD COUNT.
040000     IF WS-TRACE-ON
040100         DISPLAY "BANK2 TRACE - ACCOUNTS PRINTED =" WS-ACCTS-PRINTED.
040200 1900-EXIT.
040300     EXIT.
