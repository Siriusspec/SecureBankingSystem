000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. BANK1.
000300 AUTHOR. J L RAMIREZ.
000400 INSTALLATION. UNIZARBANK DATA PROCESSING - RETAIL SYSTEMS.
000500 DATE-WRITTEN. 03/14/84.
000600 DATE-COMPILED.
000700 SECURITY. UNIZARBANK INTERNAL USE ONLY - NOT FOR DISTRIBUTION.
000800******************************************************************
000900*    BANK1 - NIGHTLY ACCOUNT POSTING DRIVER                      *
001000*------------------------------------------------------------------
001100*    LOADS THE ACCOUNT MASTER INTO A WORKING TABLE, READS THE     *
001200*    TRANSACTION REQUEST FILE IN ARRIVAL ORDER AND APPLIES EACH   *
001300*    ONE (CREATE, LOGIN, DEPOSIT, WITHDRAW, TRANSFER), CALLING     *
001400*    OUT TO BANK3 FOR CREDENTIAL WORK, BANK4 FOR THE POSTING       *
001500*    ARITHMETIC AND BANK5 TO SEAL EACH POSTED MOVEMENT WITH A      *
001600*    CHECKSUM BEFORE IT IS COMMITTED TO THE LEDGER.  WRITES THE    *
001700*    REFRESHED MASTER, THE LEDGER APPEND FILE AND THE RUN'S        *
001800*    CONTROL TOTALS.  THIS PROGRAM USED TO BE THE CARD-AND-PIN     *
001900*    MENU SHELL FOR THE TELLER TERMINALS - THAT SHELL IS GONE,     *
002000*    THIS IS NOW A STRAIGHT BATCH RUN WITH NO OPERATOR AT ALL.     *
002050*------------------------------------------------------------------
002060*    THIS IS THE ONE PROGRAM IN THE SUITE THAT OWNS THE ACCOUNT    *
002070*    MASTER FOR THE WHOLE RUN - BANK2 ONLY READS WHAT BANK1 LEAVES *
002080*    BEHIND.  BANK3, BANK4 AND BANK5 ARE ALL CALLED SUBPROGRAMS    *
002090*    WITH NO FILES OF THEIR OWN; EVERY FILE I/O IN THE NIGHTLY RUN *
002095*    HAPPENS IN THIS ONE PROGRAM OR IN BANK2 AFTERWARD.            *
002096*------------------------------------------------------------------
002097*    THE WHOLE ACCOUNT MASTER FITS IN WORKING STORAGE FOR THE     *
002098*    LIFE OF THE RUN - THERE IS NO RANDOM OR INDEXED ACCESS BACK  *
002099*    INTO THE ACCOUNT-MASTER FILE ONCE IT IS LOADED.  THAT IS     *
002100*    WHY WS-ACCT-TABLE IS SIZED FOR 2000 ACCOUNTS - A BANK THIS   *
002101*    SIZE HAS NEVER COME CLOSE TO THAT MANY CUSTOMERS, BUT A      *
002102*    RUN THAT EVER DID WOULD NEED THE TABLE RESIZED AND THE       *
002103*    PROGRAM RECOMPILED, NOT JUST A BIGGER INPUT FILE.            *
002105******************************************************************
002200*    CHANGE LOG
002300*    DATE       BY    REQ#      DESCRIPTION                   TAG
002400*    -------    ----  --------  --------------------------  ------
002500*    03/14/84   JLR   REQ-0041  ORIGINAL PROGRAM - CARD/PIN    R0041
002600*                              MENU SHELL FOR THE ATM UNITS.
002650*    11/02/88   JLR   REQ-0102  RAISED THE MINIMUM OPENING        R0102
002660*                              DEPOSIT FROM 500.00 TO 1000.00 -
002670*                              OLD LIMIT HAD NOT KEPT UP WITH
002680*                              INFLATION SINCE THE SHELL WAS
002690*                              FIRST WRITTEN.
002700*    06/19/90   MTV   REQ-0131  ADDED TRANSFER AND STATEMENT   R0131
002800*                              MENU OPTIONS.
002850*    03/30/93   RCF   REQ-0158  WITHDRAW NOW REJECTED OUTRIGHT    R0158
002860*                              WHEN IT WOULD TAKE THE BALANCE
002870*                              NEGATIVE, RATHER THAN POSTING A
002880*                              NEGATIVE BALANCE AND LETTING THE
002890*                              TELLER CATCH IT THE NEXT MORNING.
002900*    01/04/99   JLR   REQ-0210  Y2K - SYSTEM DATE NOW WINDOWED  R0210
003000*                              TO FOUR DIGITS AT ACCEPT TIME,
003100*                              SEE 1150-GET-SYSTEM-DATE.
003200*    09/02/02   RCF   REQ-0242  RETIRED THE CARD/PIN TERMINAL   R0242
003300*                              SHELL AND THE INTENTOS LOCKOUT
003400*                              FILE - REBUILT AS THE NIGHTLY
003500*                              BATCH POSTING DRIVER DESCRIBED
003600*                              ABOVE.  OLD MENU OPTIONS 1-8 ARE
003700*                              NOW ONE SEQUENTIAL PASS OVER
003800*                              TRANSACT-REQUEST.
003900*    11/14/02   RCF   REQ-0246  ADDED THE REJECT-REASON TOTALS  R0246
004000*                              TO THE CONTROL REPORT.
004042*    11/26/02   MTV   REQ-0253  DOCUMENTATION PASS ONLY - NO      R0253
004044*                              CODE CHANGE - WALKED EVERY
004046*                              PARAGRAPH AND FIELD GROUP, SAME
004048*                              AS WAS DONE ON BANK2, BANK3,
004050*                              BANK4 AND BANK5 THIS SAME WEEK,
004052*                              AND ADDED THE COMMENTARY THIS
004054*                              FILE WAS MISSING.
004056*    12/02/02   RCF   REQ-0255  ADDED A SANITY WARNING TO          R0255
004058*                              2250-FIND-BY-NUMBER WHEN THE
004060*                              LOOKUP KEY ARRIVES WITH A
004062*                              NON-NUMERIC LEAD BYTE - SEE THE
004064*                              BANNER THERE.  DID NOT CHANGE HOW
004066*                              THE LOOKUP ITSELF BEHAVES.
004100******************************************************************
004200
004300 ENVIRONMENT DIVISION.
004320*    THIS PROGRAM DECLARES NO LINKAGE SECTION OF ITS OWN - IT IS
004340*    THE TOP OF THE CALL CHAIN FOR THE NIGHTLY RUN, NEVER ITSELF
004360*    CALLED BY ANYTHING ELSE IN THE SUITE.
004400 CONFIGURATION SECTION.
004450*    SPECIAL-NAMES - UPSI-0 IS THE OPERATOR'S TRACE SWITCH, SET
004460*    FROM THE JCL UPSI PARM, NEVER LEFT ON FOR A PRODUCTION RUN.
004470*    ACCOUNT-DIGIT BACKS THE SANITY CHECK IN 2250-FIND-BY-NUMBER.
004480*    WITH THE SWITCH ON, THE TRACE DISPLAYS THE RUN DATE AT START,
004490*    EVERY ACCOUNT CREATED AND EVERY SUCCESSFUL LOGIN - NOTHING
004495*    ELSE.
004500 SPECIAL-NAMES.
004600     UPSI-0 IS WS-TRACE-SWITCH
004700         ON STATUS IS WS-TRACE-ON
004800         OFF STATUS IS WS-TRACE-OFF
004900     CLASS ACCOUNT-DIGIT IS "0" THRU "9".
005000
005020*    ALL FOUR SELECT CLAUSES USE THE SAME UPPERCASE LOGICAL-NAME
005040*    STYLE, MATCHED TO A DD/FILE-DEF SUPPLIED AT RUN TIME BY THE
005060*    NIGHTLY JCL, NEVER A HARD-CODED PATH.
005100 INPUT-OUTPUT SECTION.
005200 FILE-CONTROL.
005250*    INPUT - LAST NIGHT'S ACCOUNT MASTER, READ ONCE TOP TO BOTTOM
005260*    AT START OF RUN AND LOADED WHOLE INTO WS-ACCT-TABLE.  NOT
005270*    TOUCHED AGAIN AFTER THE LOAD - EVERY LOOKUP AND UPDATE FOR
005280*    THE REST OF THE RUN GOES AGAINST THE TABLE, NOT THIS FILE.
005300     SELECT ACCOUNT-MASTER ASSIGN TO ACCTMSTR
005400         ORGANIZATION IS SEQUENTIAL
005500         FILE STATUS IS WS-FS-ACCTMSTR.
005600
005650*    INPUT - THE NIGHT'S BATCH OF CREATE/LOGIN/DEPOSIT/WITHDRAW/
005660*    TRANSFER REQUESTS, PROCESSED STRICTLY IN ARRIVAL ORDER - NO
005670*    SORT, NO PRIORITY, NO REORDERING OF ANY KIND.
005700     SELECT TRANSACT-REQUEST ASSIGN TO TXNREQ
005800         ORGANIZATION IS SEQUENTIAL
005900         FILE STATUS IS WS-FS-TXNREQ.
006000
006050*    OUTPUT - THE REFRESHED ACCOUNT MASTER, WRITTEN ONCE AT THE
006060*    END OF THE RUN FROM WS-ACCT-TABLE.  "OUT" DISTINGUISHES IT
006070*    FROM THE INPUT ACCOUNT-MASTER ABOVE - THIS IS THE FILE BANK2
006080*    READS THE NEXT MORNING WHEN IT PRINTS STATEMENTS.
006100     SELECT ACCOUNT-MASTER-OUT ASSIGN TO ACCTMOUT
006200         ORGANIZATION IS SEQUENTIAL
006300         FILE STATUS IS WS-FS-ACCTMOUT.
006350*    WRITTEN ONLY ONCE, AT 1800-WRITE-ACCOUNT-MASTER-OUT, AFTER
006360*    EVERY REQUEST IN THE RUN HAS BEEN APPLIED TO WS-ACCT-TABLE.
006400
006450*    OUTPUT - THE APPEND-ONLY LEDGER, ONE RECORD PER POSTED
006460*    MOVEMENT, EACH ONE SEALED BY BANK5 BEFORE IT IS WRITTEN.
006470*    NEVER READ BACK IN THIS PROGRAM - BANK2 IS THE ONLY READER.
006500     SELECT LEDGER-FILE ASSIGN TO LEDGFILE
006600         ORGANIZATION IS SEQUENTIAL
006700         FILE STATUS IS WS-FS-LEDGFILE.
006800
006900 DATA DIVISION.
006950*    FOUR FILES - TWO SEQUENTIAL INPUTS, TWO SEQUENTIAL OUTPUTS.
006960*    NO INDEXED OR RELATIVE ORGANIZATION, NO SORT VERB, ANYWHERE
006970*    IN THIS PROGRAM.
007000 FILE SECTION.
007050*    ACCOUNT MASTER - SAME LAYOUT EVERY OTHER READER OF THIS FILE
007060*    USES (BANK2, BANK4 BY WAY OF ITS LINKAGE COPY).  COPIED IN
007070*    RATHER THAN DUPLICATED BY HAND.
007100 FD  ACCOUNT-MASTER
007200     LABEL RECORD STANDARD
007300     VALUE OF FILE-ID IS "ACCTMSTR.DAT".
007400     COPY ACCTREC.
007500
007550*    TRANSACTION REQUEST - ONE RECORD PER REQUEST, SEE TXRQREC FOR
007560*    THE FULL FIELD LIST.  TXRQ-TYPE DRIVES THE EVALUATE IN
007570*    1310-HANDLE-ONE-REQUEST.
007600 FD  TRANSACT-REQUEST
007700     LABEL RECORD STANDARD
007800     VALUE OF FILE-ID IS "TXNREQ.DAT".
007900     COPY TXRQREC.
008000
008050*    ACCOUNT MASTER OUTPUT - LAID OUT BY HAND RATHER THAN COPIED,
008060*    SINCE ITS FIELDS MUST MATCH WS-TBL-ENTRY BELOW FIELD FOR
008070*    FIELD AND A COPYBOOK WOULD JUST BE ANOTHER NAME TO KEEP IN
008080*    STEP WITH IT.
008100 FD  ACCOUNT-MASTER-OUT
008200     LABEL RECORD STANDARD
008300     VALUE OF FILE-ID IS "ACCTMOUT.DAT".
008400 01  AM-OUT-REC.
008420*    ACCOUNT NUMBER - ASSIGNED ONCE AT CREATE TIME, NEVER CHANGED.
008500     05  AM-OUT-NUMBER           PIC 9(08).
008520*    LOGIN USERNAME, UNIQUE ACROSS THE WHOLE MASTER - ENFORCED BY
008530*    2050-FIND-BY-USERNAME AT CREATE TIME, NOT BY ANY KEY ON THIS
008540*    FILE ITSELF SINCE IT IS SEQUENTIAL, NOT INDEXED.
008600     05  AM-OUT-USERNAME         PIC X(20).
008620*    DIGEST OF THE LOGIN PASSWORD, BUILT BY BANK3 - SEE THE NOTE
008630*    ON WS-TBL-PWD-HASH BELOW FOR WHY IT IS SIXTY-FOUR BYTES.
008700     05  AM-OUT-PWD-HASH         PIC X(64).
008720*    FIRST AND LAST NAME, ALREADY CONCATENATED BY THE REQUEST
008730*    SIDE BEFORE IT EVER REACHES THIS PROGRAM.
008800     05  AM-OUT-FULL-NAME        PIC X(30).
008820*    CURRENT BALANCE - SIGNED, THOUGH NOTHING IN THIS PROGRAM
008830*    CURRENTLY DRIVES IT NEGATIVE; THE SIGN IS CARRIED FOR
008840*    SYMMETRY WITH WS-B4-FROM-BALANCE AND WS-B4-TO-BALANCE BELOW,
008850*    WHICH BANK4 RETURNS SIGNED.
008900     05  AM-OUT-BALANCE          PIC S9(09)V99.
008920*    ACCOUNT-OPEN DATE, TEXT FORM "YYYY-MM-DD" - TEN BYTES, NO
008930*    TIME PORTION.  SET ONCE AT CREATE TIME FROM WS-FECHA-TEXTO.
009000     05  AM-OUT-CREATED          PIC X(10).
009050*    PAD BYTE - ROUNDS THE RECORD OUT TO AN EVEN WIDTH.
009100     05  FILLER                  PIC X(01).
009200
009250*    LEDGER FILE - ONE RECORD PER POSTED MOVEMENT, THE ONLY WRITER
009260*    OF THIS FILE IN THE WHOLE SUITE.  BANK2 READS IT BACK, ONE
009270*    ACCOUNT AT A TIME, TO BUILD STATEMENTS.
009300 FD  LEDGER-FILE
009400     LABEL RECORD STANDARD
009500     VALUE OF FILE-ID IS "LEDGFILE.DAT".
009600     COPY LEDGREC.
009700
009720*    ALL FOUR FDS ABOVE ARE LABEL RECORD STANDARD - NONE OF THIS
009740*    PROGRAMS FILES CARRY CUSTOM LABEL RECORDS.
009800 WORKING-STORAGE SECTION.
009820*    WORKING STORAGE IS ORGANIZED ROUGHLY IN THE ORDER IT IS
009830*    FIRST USED BY THE PROCEDURE DIVISION BELOW - FILE STATUS AND
009840*    EOF SWITCHES, THEN DATE/TIME WORK, THEN THE ACCOUNT TABLE
009850*    AND ITS SEARCH RESULT, THEN THE CONTROL TOTALS AND REJECT
009860*    REASON TABLE, THEN THE THREE LINKAGE WORK-AREA GROUPS FOR
009870*    BANK3, BANK4 AND BANK5 IN THE ORDER THIS PROGRAM CALLS THEM.
009900*    FILE STATUS FIELDS - ONE PER SELECT, SHOP STANDARD TWO-BYTE
009910*    STATUS CODE, "00" MEANING SUCCESSFUL COMPLETION.
010000 77  WS-FS-ACCTMSTR              PIC X(02).
010100 77  WS-FS-TXNREQ                PIC X(02).
010200 77  WS-FS-ACCTMOUT              PIC X(02).
010300 77  WS-FS-LEDGFILE              PIC X(02).
010400
010500*    END-OF-FILE SWITCHES - ONE FOR THE ACCOUNT MASTER LOAD PASS,
010510*    ONE FOR THE TRANSACTION REQUEST PASS.  NEITHER FILE IS
010520*    READ MORE THAN ONCE IN A RUN SO NEITHER SWITCH IS EVER RESET.
010600 77  WS-AM-EOF-SW                PIC X(01) VALUE "N".
010700     88  WS-AM-EOF                  VALUE "Y".
010800 77  WS-TX-EOF-SW                PIC X(01) VALUE "N".
010900     88  WS-TX-EOF                  VALUE "Y".
011000
011100*    SHARED SYSTEM DATE/TIME WORK AREA.  THIS COPYBOOK SUPPLIES
011110*    WS-FECHA-TEXTO, WHICH THIS PROGRAM STAMPS ONTO EVERY LEDGER
011120*    ENTRY AND ONTO AM-OUT-CREATED FOR NEWLY OPENED ACCOUNTS.
011200     COPY WSDTTM.
011300
011400*    SYSTEM DATE/TIME AS DELIVERED BY THE COMPILER'S ACCEPT
011500*    VERB - SIX-DIGIT DATE, EIGHT-DIGIT TIME, WINDOWED TO FOUR
011600*    DIGITS OF YEAR BELOW SO THE REST OF THE PROGRAM NEVER SEES
011700*    A TWO-DIGIT YEAR.
011800 77  WS-SYS-DATE-6               PIC 9(06).
011900 01  WS-SYS-DATE-6-R REDEFINES WS-SYS-DATE-6.
012000     05  WS-SYS-YY               PIC 99.
012100     05  WS-SYS-MM               PIC 99.
012200     05  WS-SYS-DD               PIC 99.
012300 77  WS-SYS-TIME-8               PIC 9(08).
012400 01  WS-SYS-TIME-8-R REDEFINES WS-SYS-TIME-8.
012500     05  WS-SYS-HH               PIC 99.
012600     05  WS-SYS-MN               PIC 99.
012700     05  WS-SYS-SS               PIC 99.
012750*    HUNDREDTHS OF A SECOND - NOT USED ANYWHERE IN THIS PROGRAM,
012760*    CARRIED ONLY BECAUSE THE REDEFINES HAS TO ACCOUNT FOR ALL
012770*    EIGHT DIGITS ACCEPT FROM TIME RETURNS.
012800     05  WS-SYS-HS               PIC 99.
012850*    WINDOWING CONSTANT - SET TO 20 OR 19 IN 1150-GET-SYSTEM-DATE
012860*    DEPENDING ON THE TWO-DIGIT YEAR FROM ACCEPT.  COMP SO THE
012870*    COMPUTE BELOW RUNS AS BINARY ARITHMETIC.
012900 77  WS-CENTURY-PREFIX           PIC 99 COMP.
013000
013100*    IN-MEMORY ACCOUNT MASTER TABLE - LOADED ASCENDING BY
013200*    ACCOUNT NUMBER AT START OF RUN, RE-WRITTEN TO
013300*    ACCOUNT-MASTER-OUT AT END OF RUN.  NEW ACCOUNTS ARE ALWAYS
013400*    APPENDED AT THE END SINCE A NEW NUMBER IS ALWAYS THE
013500*    HIGHEST SO FAR - ORDER STAYS ASCENDING WITHOUT A SORT.
013550*    2000 ENTRIES IS THE SAME TABLE SIZE BANK1 HAS USED SINCE THE
013560*    ORIGINAL CARD/PIN SHELL - NOBODY HAS ASKED FOR A BIGGER ONE.
013600 77  WS-TBL-COUNT                PIC 9(04) COMP VALUE 0.
013650*    SUBSCRIPT INTO WS-ACCT-TABLE, REUSED ACROSS SEVERAL
013660*    PARAGRAPHS FOR DIFFERENT LOOKUPS - NEVER HELD ACROSS A CALL.
013700 77  WS-TBL-IX                   PIC 9(04) COMP.
013750*    RUNNING HIGH-WATER MARK OVER EVERY ACCOUNT NUMBER LOADED -
013760*    THE NEXT CREATE'S NEW NUMBER IS THIS PLUS 1001, SEE
013770*    2000-HANDLE-CREATE.
013800 77  WS-HIGHEST-ACCT             PIC 9(08) COMP VALUE 0.
013900 01  WS-ACCT-TABLE.
014000     05  WS-TBL-ENTRY OCCURS 2000 TIMES.
014050*    SAME SIX FIELDS AS ACCTREC, HELD IN WORKING STORAGE RATHER
014060*    THAN REREAD FROM ACCOUNT-MASTER FOR EVERY TRANSACTION - THE
014070*    WHOLE POINT OF LOADING THE MASTER INTO A TABLE UP FRONT.
014100         10  WS-TBL-NUMBER       PIC 9(08).
014200         10  WS-TBL-USERNAME     PIC X(20).
014250*    SIXTY-FOUR BYTES - WIDE ENOUGH FOR THE HEX TEXT BANK3'S
014260*    DIGEST ROUTINE RETURNS, SEE WS-B3-RESULT-HASH BELOW.
014300         10  WS-TBL-PWD-HASH     PIC X(64).
014400         10  WS-TBL-FULL-NAME    PIC X(30).
014450*    SIGNED FOR SYMMETRY WITH THE BANK4 LINKAGE FIELDS, NOT
014460*    BECAUSE THIS PROGRAM EVER STORES A NEGATIVE BALANCE.
014500         10  WS-TBL-BALANCE      PIC S9(09)V99.
014550*    TEXT DATE, "YYYY-MM-DD", SET ONCE AT CREATE TIME AND NEVER
014560*    TOUCHED AGAIN.
014600         10  WS-TBL-CREATED      PIC X(10).
014650         10  FILLER              PIC X(01).
014700
014750*    SEARCH RESULT OF THE LAST TABLE LOOKUP - SHARED BY BOTH
014760*    2050-FIND-BY-USERNAME AND 2250-FIND-BY-NUMBER, SO A CALLER
014770*    MUST CHECK WS-FIND-WAS-FOUND IMMEDIATELY AFTER THE PERFORM
014780*    RETURNS, BEFORE EITHER LOOKUP PARAGRAPH RUNS AGAIN.
014800*    SEARCH RESULT OF THE LAST TABLE LOOKUP.
014900 77  WS-FIND-FOUND               PIC X(01).
015000     88  WS-FIND-WAS-FOUND          VALUE "Y".
015050*    SUBSCRIPT OF THE MATCHING ENTRY WHEN FOUND - UNDEFINED
015060*    (AND MUST NOT BE USED) WHEN WS-FIND-FOUND IS "N".
015100 77  WS-FIND-IX                  PIC 9(04) COMP.
015200
015300*    SEQUENTIAL LEDGER ID, ASSIGNED ASCENDING ACROSS THE WHOLE
015400*    RUN - A TRANSFER CONSUMES TWO OF THESE.
015450*    NEVER RESET, NEVER REUSED - A GAP IN THE SEQUENCE MEANS A
015460*    RUN CRASHED MID-POST, NOT THAT AN ID WAS SKIPPED ON PURPOSE.
015500 77  WS-LEDGER-ID-SEQ            PIC 9(09) COMP VALUE 0.
015550*    SUBSCRIPT INTO WS-B4-LEDG-TABLE WHEN WRITING OUT WHATEVER
015560*    BANK4 HANDED BACK - ONE ENTRY FOR A DEPOSIT/WITHDRAW, TWO
015570*    FOR A TRANSFER.
015600 77  WS-LEDG-IX                  PIC 9(01) COMP.
015700
015800*    RUN CONTROL TOTALS - ONE GROUP, DISPLAYED WHOLE BY
015810*    1900-PRINT-CONTROL-REPORT AT END OF RUN.  EVERY COUNTER AND
015820*    AMOUNT BELOW STARTS AT ZERO AND ONLY EVER GROWS - NONE OF
015830*    THEM ARE EVER DECREMENTED.
015900 01  WS-CONTROL-TOTALS.
016000     05  WS-CTR-DEP-CNT          PIC 9(07) COMP VALUE 0.
016100     05  WS-CTR-DEP-AMT          PIC 9(09)V99 VALUE 0.
016150*    WITHDRAWALS AND DEPOSITS ARE COUNTED AND SUMMED SEPARATELY -
016160*    A TRANSFER BUMPS ITS OWN PAIR BELOW, NOT EITHER OF THESE TWO.
016200     05  WS-CTR-WD-CNT           PIC 9(07) COMP VALUE 0.
016300     05  WS-CTR-WD-AMT           PIC 9(09)V99 VALUE 0.
016400     05  WS-CTR-XFR-CNT          PIC 9(07) COMP VALUE 0.
016500     05  WS-CTR-XFR-AMT          PIC 9(09)V99 VALUE 0.
016600     05  WS-CTR-ACCTS-CREATED    PIC 9(07) COMP VALUE 0.
016650*    ACCOUNTS-CREATED, LOGINS-OK AND LOGINS-FAILED CLOSE OUT THE
016660*    GROUP - NONE OF THE THREE HAS A CORRESPONDING AMOUNT FIELD
016670*    SINCE NEITHER A NEW ACCOUNT NOR A LOGIN MOVES ANY MONEY.
016700     05  WS-CTR-LOGINS-OK        PIC 9(07) COMP VALUE 0.
016800     05  WS-CTR-LOGINS-FAILED    PIC 9(07) COMP VALUE 0.
016850     05  FILLER                  PIC X(01).
016900
017000*    REJECT-REASON TEXT TABLE - LOADED BY VALUE, NEVER CHANGES -
017100*    REDEFINED AS AN ARRAY SO 2950-RECORD-REJECTION CAN SEARCH IT.
017150*    REQ-0246 ADDED THIS WHOLE GROUP SO OPERATIONS COULD SEE HOW
017160*    MANY REQUESTS FAILED AND WHY, NOT JUST A BARE REJECT COUNT.
017170*    THE SIX REASON TEXTS HERE MUST STAY IN THE SAME ORDER AS
017180*    THE PLACES THAT MOVE THEM TO WS-CUR-REJECT-REASON BELOW, OR
017190*    THE WRONG COUNTER GETS BUMPED FOR A GIVEN REJECTION.
017200 01  WS-REJECT-REASON-TEXT.
017220*    CREATE - DUPLICATE USERNAME.
017300     05  FILLER                  PIC X(30)
017400         VALUE "Username already exists".
017420*    CREATE - A REQUIRED FIELD WAS BLANK.
017500     05  FILLER                  PIC X(30)
017600         VALUE "Required field missing".
017620*    CREATE - OPENING DEPOSIT BELOW THE MINIMUM, OR ANY LEDGER
017630*    REQUEST WITH A NON-POSITIVE AMOUNT.
017700     05  FILLER                  PIC X(30)
017800         VALUE "Invalid amount".
017820*    DEPOSIT/WITHDRAW/TRANSFER - THE SOURCE ACCOUNT WAS NOT IN
017830*    THE TABLE.
017900     05  FILLER                  PIC X(30)
018000         VALUE "Account not found".
018020*    WITHDRAW/TRANSFER - NOT ENOUGH MONEY IN THE SOURCE ACCOUNT;
018030*    SEE BANK4 FOR THE EXACT COMPARISON.
018100     05  FILLER                  PIC X(30)
018200         VALUE "Insufficient balance".
018220*    TRANSFER ONLY - EITHER SIDE OF THE TRANSFER (OR BOTH) WAS
018230*    NOT FOUND IN THE TABLE.
018300     05  FILLER                  PIC X(30)
018400         VALUE "One or both accounts not found".
018500 01  WS-REJECT-REASON-TABLE REDEFINES WS-REJECT-REASON-TEXT.
018600     05  WS-REJ-REASON-TXT       PIC X(30) OCCURS 6 TIMES.
018700
018750*    RUNNING COUNT OF HOW MANY TIMES EACH OF THE SIX REASONS
018760*    ABOVE HAS FIRED THIS RUN - SAME SUBSCRIPT AS
018770*    WS-REJ-REASON-TXT, MATCHED UP BY 2950-RECORD-REJECTION.
018800 01  WS-REJ-COUNTS.
018900     05  WS-REJ-COUNT            PIC 9(07) COMP OCCURS 6 TIMES.
018950     05  FILLER                  PIC X(01).
019000 77  WS-REJ-IX                   PIC 9(02) COMP.
019050*    HOLDS WHICHEVER LITERAL TEXT THE CURRENT REJECTION MATCHED -
019060*    SET BY THE PARAGRAPH DETECTING THE REJECTION, READ BY
019070*    2900-DISPLAY-REJECTION AND 2950-RECORD-REJECTION.
019100 77  WS-CUR-REJECT-REASON        PIC X(30).
019200
019300*    ACCOUNT NUMBER EDITED FOR REJECTION AND TRACE DISPLAYS -
019400*    REDEFINED SO THE ZERO-SUPPRESSED EDIT AND THE RAW DIGITS
019500*    SHARE ONE PIECE OF STORAGE, SAME IDIOM AS BANK4.
019600 01  WS-ACCT-EDIT-AREA.
019700     05  WS-ACCT-RAW             PIC 9(08).
019800 01  WS-ACCT-EDIT-R REDEFINES WS-ACCT-EDIT-AREA.
019900     05  WS-ACCT-EDITED          PIC Z(07)9.
020000
020100*    LINKAGE WORK AREAS FOR CALL "BANK3" - CREDENTIAL SERVICES.
020120*    SAME SIX FIELDS BANK3'S OWN LINKAGE SECTION DECLARES, IN
020130*    THE SAME ORDER, SINCE COBOL MATCHES CALL PARAMETERS BY
020140*    POSITION, NOT BY NAME.
020200 01  WS-B3-FUNCTION              PIC X(06).
020250*    "DIGEST" AT CREATE TIME, "VERIFY" AT LOGIN TIME - THE ONLY
020260*    TWO VALUES BANK3 UNDERSTANDS.
020300 01  WS-B3-PASSWORD              PIC X(20).
020350*    ONLY MEANINGFUL ON A VERIFY CALL - LEFT AS SPACES ON DIGEST
020360*    SINCE THERE IS NOTHING YET TO COMPARE AGAINST.
020400 01  WS-B3-STORED-HASH           PIC X(64).
020450*    BANK3'S ANSWER - THE NEWLY BUILT DIGEST ON A DIGEST CALL,
020460*    UNUSED ON A VERIFY CALL.
020500 01  WS-B3-RESULT-HASH           PIC X(64).
020600 01  WS-B3-MATCH-FLAG            PIC X(01).
020700     88  WS-B3-PASSWORDS-MATCH      VALUE "Y".
020800
020900*    LINKAGE WORK AREAS FOR CALL "BANK4" - LEDGER POSTING.
020920*    THE FOUND/BALANCE PAIRS GO IN LOOKED UP FROM WS-ACCT-TABLE;
020930*    BANK4 NEVER TOUCHES THE TABLE ITSELF, ONLY THESE COPIES.
021000 01  WS-B4-FROM-FOUND            PIC X(01).
021100     88  WS-B4-FROM-ACCT-FOUND      VALUE "Y".
021200 01  WS-B4-FROM-BALANCE          PIC S9(09)V99.
021300 01  WS-B4-TO-FOUND              PIC X(01).
021400     88  WS-B4-TO-ACCT-FOUND        VALUE "Y".
021500 01  WS-B4-TO-BALANCE            PIC S9(09)V99.
021600 01  WS-B4-STATUS-CODE           PIC X(01).
021700     88  WS-B4-REQUEST-OK           VALUE "Y".
021800 01  WS-B4-REJECT-REASON         PIC X(30).
021850*    HOW MANY ENTRIES OF WS-B4-LEDG-TABLE BANK4 ACTUALLY FILLED
021860*    IN - ONE FOR A DEPOSIT OR WITHDRAW, TWO FOR A TRANSFER.
021900 01  WS-B4-LEDG-COUNT            PIC 9(01) COMP.
022000 01  WS-B4-LEDG-TABLE.
022020*    NEVER MORE THAN TWO ENTRIES - ONE TRANSFER POSTS A DEBIT ON
022030*    ONE SIDE AND A CREDIT ON THE OTHER, AND THAT IS THE MOST
022040*    MOVEMENTS ANY SINGLE REQUEST THIS PROGRAM HANDLES CAN CAUSE.
022100     05  WS-B4-LEDG-ENTRY OCCURS 2 TIMES.
022200         10  WS-B4-LEDG-ACCT     PIC 9(08).
022220*    ONE OF THE TWO ACCOUNTS THE MOVEMENT APPLIES TO - THE SAME
022230*    ACCOUNT AS TXRQ-ACCOUNT ON A DEPOSIT/WITHDRAW, EITHER SIDE
022240*    OF A TRANSFER DEPENDING ON THE ENTRY.
022300         10  WS-B4-LEDG-TYPE     PIC X(12).
022320*    DEPOSIT, WITHDRAWAL, TRANSFER_IN OR TRANSFER_OUT - BANK4
022330*    DECIDES WHICH, NOT THIS PROGRAM.
022400         10  WS-B4-LEDG-AMOUNT   PIC 9(09)V99.
022420*    ALWAYS POSITIVE - DIRECTION IS CARRIED BY WS-B4-LEDG-TYPE
022430*    ABOVE, NOT BY THE SIGN OF THIS FIELD.
022500         10  WS-B4-LEDG-DESC     PIC X(30).
022520*    FREE-TEXT MEMO - BANK4 BUILDS THIS, THIS PROGRAM ONLY
022530*    CARRIES IT THROUGH TO LEDG-DESC AT WRITE TIME.
022600
022700*    LINKAGE WORK AREAS FOR CALL "BANK5" - TRANSACTION INTEGRITY.
022750*    REUSES TXSUMREC'S SHAPE, RENAMED TO WS-B5-SUMMARY SO THE
022760*    NAMES IN THIS PROGRAM DO NOT COLLIDE WITH LEDG-REC'S OWN
022770*    FIELD NAMES WHEN BOTH ARE MOVED TO AND FROM IN
022780*    2300-WRITE-LEDGER-ENTRIES.
022800 01  WS-B5-FUNCTION              PIC X(06).
022900     COPY TXSUMREC REPLACING LEADING ==TXSUM-REC== BY ==WS-B5-SUMMARY==.
022950*    SET BY BANK5 ON A VERIFY CALL - "Y" MEANS THE SUMMARY STILL
022960*    MATCHES ITS CHECKSUM, "N" MEANS SOMETHING CHANGED BETWEEN
022970*    BUILD AND VERIFY.
023000 01  WS-B5-INTACT-FLAG           PIC X(01).
023100     88  WS-B5-SUMMARY-INTACT       VALUE "Y".
023150*    COUNTS HOW MANY LEDGER ENTRIES FAILED THEIR OWN BUILD/VERIFY
023160*    ROUND TRIP THIS RUN - SHOULD ALWAYS BE ZERO ON A HEALTHY
023170*    RUN; A NON-ZERO VALUE GOES INTO THE CONTROL REPORT.
023200 77  WS-CTR-TAMPERED             PIC 9(05) COMP VALUE 0.
023300
023400 PROCEDURE DIVISION.
023420*    REJECTIONS ARE HANDLED THE SAME WAY IN EVERY PARAGRAPH THAT
023430*    CAN PRODUCE ONE - MOVE A LITERAL REASON TEXT TO
023440*    WS-CUR-REJECT-REASON, PERFORM 2900-DISPLAY-REJECTION, THEN
023450*    GO TO THE OWNING PARAGRAPHS EXIT.  NONE OF THESE REJECTIONS
023460*    STOP THE RUN - THE NEXT REQUEST IN TRANSACT-REQUEST IS
023470*    ALWAYS READ AND PROCESSED REGARDLESS OF WHAT HAPPENED TO
023480*    THE REQUEST BEFORE IT.
023482*    DRIVER PARAGRAPH - OPEN, LOAD THE MASTER, WALK EVERY
023484*    REQUEST, WRITE THE REFRESHED MASTER, PRINT THE CONTROL
023486*    REPORT, CLOSE, DONE.  NO RERUN/RESTART LOGIC - A FAILED RUN
023488*    IS RESUBMITTED FROM THE TOP AGAINST LAST NIGHT'S MASTER.
023500
023600 1000-MAIN.
023700     PERFORM 1100-INITIALIZE THRU 1100-EXIT.
023750*    THE WHOLE MASTER MUST BE IN MEMORY BEFORE THE FIRST REQUEST
023760*    IS PROCESSED, SINCE A CREATE CAN LAND ANYWHERE IN THE
023770*    REQUEST FILE AND STILL NEEDS THE CURRENT HIGH-WATER MARK.
023800     PERFORM 1200-LOAD-ACCOUNT-MASTER THRU 1200-EXIT.
023850*    THE MAIN LOOP - ONE PASS OVER TRANSACT-REQUEST, EVERY
023860*    REQUEST APPLIED AGAINST THE IN-MEMORY TABLE, NOT AGAINST
023870*    THE ACCOUNT-MASTER FILE ITSELF.
023900     PERFORM 1300-PROCESS-REQUESTS THRU 1300-EXIT.
023950*    THE TABLE IS NOT WRITTEN BACK OUT UNTIL EVERY REQUEST HAS
023960*    BEEN APPLIED - THERE IS NO PARTIAL FLUSH PARTWAY THROUGH
023970*    THE RUN.
024000     PERFORM 1800-WRITE-ACCOUNT-MASTER-OUT THRU 1800-EXIT.
024100     PERFORM 1900-PRINT-CONTROL-REPORT THRU 1900-EXIT.
024200     CLOSE ACCOUNT-MASTER TRANSACT-REQUEST ACCOUNT-MASTER-OUT
024300           LEDGER-FILE.
024350*    ALL FOUR FILES ARE CLOSED TOGETHER HERE, RIGHT BEFORE STOP RUN -
024360*    1000-MAIN NEVER CLOSES ANY ONE OF THEM EARLY.
024400     STOP RUN.
024500
024550*    OPENS ALL FOUR FILES THIS PROGRAM TOUCHES AND STAMPS THE
024560*    RUN DATE/TIME USED ON EVERY LEDGER ENTRY AND NEW ACCOUNT
024570*    WRITTEN DURING THIS RUN.
024600 1100-INITIALIZE.
024700     OPEN INPUT ACCOUNT-MASTER TRANSACT-REQUEST.
024800     OPEN OUTPUT ACCOUNT-MASTER-OUT LEDGER-FILE.
024850*    A FAILURE TO OPEN EITHER INPUT FILE IS FATAL - THERE IS
024860*    NOTHING THIS PROGRAM CAN POST WITHOUT BOTH OF THEM, SO THE
024870*    RUN STOPS HERE RATHER THAN POSTING AGAINST AN EMPTY TABLE.
024900     IF WS-FS-ACCTMSTR NOT = "00" OR WS-FS-TXNREQ NOT = "00"
025000         DISPLAY "BANK1 - UNABLE TO OPEN INPUT FILES, STATUS "
025100             WS-FS-ACCTMSTR " " WS-FS-TXNREQ
025200         STOP RUN.
025300     PERFORM 1150-GET-SYSTEM-DATE THRU 1150-EXIT.
025400     IF WS-TRACE-ON
025500         DISPLAY "BANK1 TRACE - RUN DATE IS " WS-FECHA-TEXTO.
025600 1100-EXIT.
025700     EXIT.
025720*    1100-INITIALIZE HAS TWO EXITS - THE STOP RUN ON A FAILED OPEN
025740*    ABOVE, AND THE NORMAL 1100-EXIT LABEL HERE.
025800
025820*    1100-INITIALIZE RUNS EXACTLY ONCE, FIRST THING IN 1000-MAIN -
025840*    NOTHING ELSE IN THE PROGRAM OPENS A FILE OR STAMPS THE RUN
025860*    DATE/TIME.
025900*    READS THE SYSTEM DATE/TIME AND WINDOWS THE TWO-DIGIT YEAR
026000*    THE COMPILER HANDS BACK INTO A FOUR-DIGIT YEAR - YY UNDER
026100*    50 IS 20XX, YY 50 AND OVER IS 19XX.  SAME RULE BANK2 USES.
026150*    BUILDS WS-FECHA-TEXTO ("YYYY-MM-DD HH:MM:SS") FOR STAMPING
026160*    LEDGER ENTRIES AND NEWLY OPENED ACCOUNTS.  THE SEPARATOR
026170*    BYTES (DASHES, COLON, SPACE) ARE MOVED IN INDIVIDUALLY -
026180*    THE REDEFINES ALONE DOES NOT PUT THEM THERE.
026300 1150-GET-SYSTEM-DATE.
026400     ACCEPT WS-SYS-DATE-6 FROM DATE.
026500     ACCEPT WS-SYS-TIME-8 FROM TIME.
026550*    YY UNDER 50 IS TREATED AS 20XX, 50 AND OVER AS 19XX - THE
026560*    SAME WINDOW RULE ADOPTED UNDER REQ-0210.
026600     IF WS-SYS-YY < 50
026700         MOVE 20 TO WS-CENTURY-PREFIX
026800     ELSE
026900         MOVE 19 TO WS-CENTURY-PREFIX.
027000     COMPUTE WS-ANO = (WS-CENTURY-PREFIX * 100) + WS-SYS-YY.
027100     MOVE WS-SYS-MM TO WS-MES.
027200     MOVE WS-SYS-DD TO WS-DIA.
027300     MOVE WS-SYS-HH TO WS-HORAS.
027400     MOVE WS-SYS-MN TO WS-MINUTOS.
027500     MOVE WS-SYS-SS TO WS-SEGUNDOS.
027600     MOVE WS-ANO    TO WS-FT-YYYY.
027700     MOVE WS-MES    TO WS-FT-MM.
027800     MOVE WS-DIA    TO WS-FT-DD.
027850*    HH, MM AND SS FOLLOW THE SAME PATTERN AS YYYY, MM AND DD
027860*    ABOVE - THE NUMERIC FIELD MOVES STRAIGHT INTO ITS TEXT SLOT,
027870*    NO EDITING, SINCE WS-FT-HH ETC ARE ALL PIC 99 TO BEGIN WITH.
027900     MOVE WS-HORAS  TO WS-FT-HH.
028000     MOVE WS-MINUTOS TO WS-FT-MN.
028100     MOVE WS-SEGUNDOS TO WS-FT-SS.
028150*    FIVE LITERAL MOVES, ONE PER PUNCTUATION POSITION - SAME
028160*    TEXT LAYOUT WSDTTM HAS USED SINCE THE ORIGINAL CAMPOS-FECHA
028170*    BLOCK, SO ANY PROGRAM SHARING THE COPYBOOK CAN DISPLAY IT
028180*    WITHOUT KNOWING HOW IT WAS BUILT.
028200     MOVE "-" TO WS-FECHA-TEXTO (5:1).
028300     MOVE "-" TO WS-FECHA-TEXTO (8:1).
028400     MOVE " " TO WS-FECHA-TEXTO (11:1).
028500     MOVE ":" TO WS-FECHA-TEXTO (14:1).
028600     MOVE ":" TO WS-FECHA-TEXTO (17:1).
028700 1150-EXIT.
028800     EXIT.
028900
028920*    1150-GET-SYSTEM-DATE RUNS ONCE, FROM 1100-INITIALIZE, BEFORE
028940*    THE FIRST RECORD OF EITHER INPUT FILE IS EVEN READ - EVERY
028960*    LEDGER ENTRY AND NEW ACCOUNT IN THE RUN SHARES ONE TIMESTAMP.
029000*    LOADS THE ACCOUNT MASTER, ASCENDING BY NUMBER, INTO
029100*    WS-ACCT-TABLE AND REMEMBERS THE HIGHEST NUMBER SEEN SO THE
029200*    NEXT CREATE KNOWS WHERE TO START.
029250*    A READ-AHEAD LOOP - PRIME BELOW, TEST INSIDE THE PERFORM
029260*    UNTIL, THE SAME SHAPE EVERY SEQUENTIAL LOOP IN THIS SUITE
029270*    USES.
029300 1200-LOAD-ACCOUNT-MASTER.
029400     READ ACCOUNT-MASTER AT END MOVE "Y" TO WS-AM-EOF-SW.
029500     PERFORM 1210-LOAD-ONE-ACCOUNT THRU 1210-EXIT
029600         UNTIL WS-AM-EOF.
029700 1200-EXIT.
029800     EXIT.
029900
029920*    COPIES ONE ACCOUNT MASTER RECORD INTO THE NEXT FREE TABLE
029960*    SLOT AND TRACKS THE RUNNING HIGH-WATER MARK.
030000 1210-LOAD-ONE-ACCOUNT.
030100     ADD 1 TO WS-TBL-COUNT.
030200     MOVE ACCT-NUMBER    TO WS-TBL-NUMBER (WS-TBL-COUNT).
030300     MOVE ACCT-USERNAME  TO WS-TBL-USERNAME (WS-TBL-COUNT).
030400     MOVE ACCT-PWD-HASH  TO WS-TBL-PWD-HASH (WS-TBL-COUNT).
030500     MOVE ACCT-FULL-NAME TO WS-TBL-FULL-NAME (WS-TBL-COUNT).
030600     MOVE ACCT-BALANCE   TO WS-TBL-BALANCE (WS-TBL-COUNT).
030650*    ALL SIX FIELDS MOVE FIELD-FOR-FIELD, NO EDITING - THE TABLE
030660*    ENTRY IS A PLAIN COPY OF THE MASTER RECORD.
030700     MOVE ACCT-CREATED   TO WS-TBL-CREATED (WS-TBL-COUNT).
030750*    THE MASTER IS ALREADY ASCENDING ON DISK, SO IN PRACTICE
030760*    THIS IS ALWAYS THE LAST RECORD READ - THE TEST IS HERE
030770*    ANYWAY SO A MASTER THAT IS OUT OF ORDER DOES NOT SILENTLY
030780*    MISCOMPUTE THE NEXT CREATE'S ACCOUNT NUMBER.
030800     IF ACCT-NUMBER > WS-HIGHEST-ACCT
030900         MOVE ACCT-NUMBER TO WS-HIGHEST-ACCT.
031000     READ ACCOUNT-MASTER AT END MOVE "Y" TO WS-AM-EOF-SW.
031100 1210-EXIT.
031200     EXIT.
031300
031320*    1300-PROCESS-REQUESTS IS THE SECOND OF THE TWO READ-AHEAD
031340*    LOOPS IN THIS PROGRAM - THE FIRST LOADS ACCOUNT-MASTER, THIS
031360*    ONE WALKS TRANSACT-REQUEST.
031400*    MAIN REQUEST LOOP - ONE PASS OVER TRANSACT-REQUEST IN
031500*    ARRIVAL ORDER.  SAME READ-AHEAD SHAPE AS THE MASTER LOAD
031550*    ABOVE.
031600 1300-PROCESS-REQUESTS.
031700     READ TRANSACT-REQUEST AT END MOVE "Y" TO WS-TX-EOF-SW.
031800     PERFORM 1310-HANDLE-ONE-REQUEST THRU 1310-EXIT
031900         UNTIL WS-TX-EOF.
032000 1300-EXIT.
032100     EXIT.
032200
032210*    1310-HANDLE-ONE-REQUEST IS THE ONLY PARAGRAPH THAT READS
032220*    TRANSACT-REQUEST - THE READ AT THE BOTTOM OF THIS PARAGRAPH
032230*    PRIMES THE NEXT ITERATION OF THE PERFORM...UNTIL ABOVE IT.
032250*    DISPATCHES ONE REQUEST BY TXRQ-TYPE.  DEPOSIT, WITHDRAW AND
032260*    TRANSFER ALL GO TO THE SAME PARAGRAPH SINCE BANK4 IS THE
032270*    ONE THAT ACTUALLY TELLS THEM APART - SEE THE BANNER ON
032280*    2200-HANDLE-LEDGER-REQUEST BELOW.
032300 1310-HANDLE-ONE-REQUEST.
032400     EVALUATE TXRQ-TYPE
032500         WHEN "CREATE"
032600             PERFORM 2000-HANDLE-CREATE THRU 2000-EXIT
032700         WHEN "LOGIN"
032800             PERFORM 2100-HANDLE-LOGIN THRU 2100-EXIT
032820*    LOGIN LIKEWISE HAS NO LEDGER EFFECT, SO IT ALSO GETS ITS OWN
032840*    PARAGRAPH RATHER THAN GOING THROUGH BANK4.
032900         WHEN "DEPOSIT"
033000             PERFORM 2200-HANDLE-LEDGER-REQUEST THRU 2200-EXIT
033100         WHEN "WITHDRAW"
033200             PERFORM 2200-HANDLE-LEDGER-REQUEST THRU 2200-EXIT
033300         WHEN "TRANSFER"
033400             PERFORM 2200-HANDLE-LEDGER-REQUEST THRU 2200-EXIT
033450*    AN UNKNOWN REQUEST TYPE IS DISPLAYED AND OTHERWISE IGNORED -
033460*    IT IS NOT COUNTED AS A REJECTION SINCE IT NEVER MATCHED ANY
033470*    BUSINESS RULE TO BE REJECTED BY.
033500         WHEN OTHER
033600             DISPLAY "BANK1 - UNKNOWN REQUEST TYPE " TXRQ-TYPE
033700     END-EVALUATE.
033800     READ TRANSACT-REQUEST AT END MOVE "Y" TO WS-TX-EOF-SW.
033900 1310-EXIT.
034000     EXIT.
034100
034120*    2000-HANDLE-CREATE IS THE ONLY PLACE IN THE PROGRAM THAT
034140*    CALLS BANK3 WITH "DIGEST" - EVERY OTHER CALL TO BANK3, IN
034160*    2100-HANDLE-LOGIN, USES "VERIFY" INSTEAD.
034200*    CREATE - NEW USERNAME, NEW ACCOUNT NUMBER = HIGHEST + 1001.
034250*    THE THREE REJECTION CHECKS BELOW RUN IN A FIXED ORDER AND
034260*    EACH ONE EXITS IMMEDIATELY ON FAILURE - A REQUEST WITH
034270*    SEVERAL PROBLEMS AT ONCE ONLY EVER REPORTS THE FIRST ONE.
034300 2000-HANDLE-CREATE.
034350*    REQUIRED-FIELD CHECK COMES FIRST, BEFORE EVEN LOOKING AT THE
034360*    AMOUNT OR THE USERNAME TABLE - THERE IS NO POINT SEARCHING
034370*    THE TABLE FOR A REQUEST THAT IS MISSING DATA OUTRIGHT.
034400     IF TXRQ-USERNAME = SPACES OR TXRQ-PASSWORD = SPACES
034500                            OR TXRQ-FULL-NAME = SPACES
034600         MOVE "Required field missing" TO WS-CUR-REJECT-REASON
034700         PERFORM 2900-DISPLAY-REJECTION THRU 2900-EXIT
034800         GO TO 2000-EXIT.
034900
034920*    OPENING DEPOSIT BELOW ONE THOUSAND IS REJECTED OUTRIGHT -
034960*    THIS PROGRAM DOES NOT OPEN A ZERO-BALANCE ACCOUNT.
035000     IF TXRQ-AMOUNT < 1000.00
035100         MOVE "Invalid amount" TO WS-CUR-REJECT-REASON
035200         PERFORM 2900-DISPLAY-REJECTION THRU 2900-EXIT
035300         GO TO 2000-EXIT.
035400
035450*    DUPLICATE-USERNAME CHECK COMES LAST, AFTER THE CHEAPER
035460*    CHECKS ABOVE HAVE ALREADY PASSED - IT IS THE ONE CHECK THAT
035470*    WALKS THE WHOLE TABLE.
035500     PERFORM 2050-FIND-BY-USERNAME THRU 2050-EXIT.
035600     IF WS-FIND-WAS-FOUND
035700         MOVE "Username already exists" TO WS-CUR-REJECT-REASON
035800         PERFORM 2900-DISPLAY-REJECTION THRU 2900-EXIT
035900         GO TO 2000-EXIT.
036000
036050*    ONLY ONCE ALL THREE CHECKS HAVE PASSED DOES THIS PARAGRAPH
036060*    CALL OUT TO BANK3 TO DIGEST THE LOGIN PASSWORD - NO POINT
036070*    SPENDING THAT WORK ON A REQUEST THAT WAS GOING TO BE
036080*    REJECTED ANYWAY.
036100     MOVE "DIGEST" TO WS-B3-FUNCTION.
036200     MOVE TXRQ-PASSWORD TO WS-B3-PASSWORD.
036300     MOVE SPACES TO WS-B3-STORED-HASH.
036400     CALL "BANK3" USING WS-B3-FUNCTION WS-B3-PASSWORD
036500         WS-B3-STORED-HASH WS-B3-RESULT-HASH WS-B3-MATCH-FLAG.
036600
036650*    NEW ACCOUNT NUMBER - HIGHEST SO FAR PLUS 1001, SAME RULE
036660*    SINCE THE ORIGINAL CARD/PIN SHELL.  THE GAP OF 1001 RATHER
036670*    THAN A PLAIN INCREMENT OF 1 IS A HOLDOVER FROM THAT SHELL
036680*    AND HAS NEVER BEEN RECONSIDERED.
036700     COMPUTE WS-HIGHEST-ACCT = WS-HIGHEST-ACCT + 1001.
036800     ADD 1 TO WS-TBL-COUNT.
036900     MOVE WS-HIGHEST-ACCT   TO WS-TBL-NUMBER (WS-TBL-COUNT).
037000     MOVE TXRQ-USERNAME     TO WS-TBL-USERNAME (WS-TBL-COUNT).
037020*    THE DIGESTED HASH FROM BANK3, NOT THE PLAINTEXT PASSWORD -
037030*    TXRQ-PASSWORD ITSELF IS NEVER STORED ANYWHERE.
037100     MOVE WS-B3-RESULT-HASH TO WS-TBL-PWD-HASH (WS-TBL-COUNT).
037200     MOVE TXRQ-FULL-NAME    TO WS-TBL-FULL-NAME (WS-TBL-COUNT).
037300     MOVE TXRQ-AMOUNT       TO WS-TBL-BALANCE (WS-TBL-COUNT).
037350*    ONLY THE DATE PORTION (FIRST TEN BYTES) OF WS-FECHA-TEXTO -
037360*    AM-OUT-CREATED/WS-TBL-CREATED HAVE NO ROOM FOR A TIME.
037400     MOVE WS-FECHA-TEXTO (1:10) TO WS-TBL-CREATED (WS-TBL-COUNT).
037500     ADD 1 TO WS-CTR-ACCTS-CREATED.
037600     IF WS-TRACE-ON
037700         DISPLAY "BANK1 TRACE - CREATED ACCT "
037800             WS-TBL-NUMBER (WS-TBL-COUNT).
037900 2000-EXIT.
038000     EXIT.
038020*    2000-HANDLE-CREATE AND 2050-FIND-BY-USERNAME TOGETHER ARE THE
038040*    ONLY PLACE A NEW ENTRY IS ADDED TO WS-ACCT-TABLE MID-RUN -
038060*    1210-LOAD-ONE-ACCOUNT ONLY EVER RUNS BEFORE THE FIRST REQUEST.
038100
038150*    LINEAR SEARCH OF THE WHOLE TABLE BY USERNAME - THERE IS NO
038160*    INDEX OR HASH ON USERNAME, JUST A TOP-TO-BOTTOM SCAN THAT
038170*    STOPS AS SOON AS A MATCH IS FOUND.
038200 2050-FIND-BY-USERNAME.
038300     MOVE "N" TO WS-FIND-FOUND.
038400     MOVE 0 TO WS-FIND-IX.
038500     PERFORM 2060-CHECK-ONE-USERNAME THRU 2060-EXIT
038600         VARYING WS-TBL-IX FROM 1 BY 1
038700         UNTIL WS-TBL-IX > WS-TBL-COUNT OR WS-FIND-WAS-FOUND.
038800 2050-EXIT.
038900     EXIT.
039000
039050*    COMPARES ONE TABLE ENTRY'S USERNAME AGAINST THE REQUEST -
039060*    CALLED ONCE PER SUBSCRIPT BY THE PERFORM VARYING ABOVE.
039100 2060-CHECK-ONE-USERNAME.
039200     IF WS-TBL-USERNAME (WS-TBL-IX) = TXRQ-USERNAME
039300         MOVE "Y" TO WS-FIND-FOUND
039400         MOVE WS-TBL-IX TO WS-FIND-IX.
039500 2060-EXIT.
039600     EXIT.
039620*    2060-CHECK-ONE-USERNAME HAS NO BANNER OF ITS OWN EITHER - SEE
039640*    THE BANNER ON 2050-FIND-BY-USERNAME JUST ABOVE.
039700
039800*    LOGIN - DIGEST COMPARE ONLY, NO STATE CHANGE, NO LEDGER
039900*    ENTRY.  A FAILURE IS NOT A "REJECTED REQUEST" FOR CONTROL
040000*    REPORT PURPOSES, IT HAS ITS OWN COUNTER.
040100 2100-HANDLE-LOGIN.
040150*    AN UNKNOWN USERNAME FAILS THE LOGIN WITHOUT EVER CALLING
040160*    BANK3 - THERE IS NO STORED HASH TO VERIFY AGAINST.
040200     PERFORM 2050-FIND-BY-USERNAME THRU 2050-EXIT.
040300     IF NOT WS-FIND-WAS-FOUND
040400         ADD 1 TO WS-CTR-LOGINS-FAILED
040500         GO TO 2100-EXIT.
040600
040700     MOVE "VERIFY" TO WS-B3-FUNCTION.
040800     MOVE TXRQ-PASSWORD TO WS-B3-PASSWORD.
040900     MOVE WS-TBL-PWD-HASH (WS-FIND-IX) TO WS-B3-STORED-HASH.
041000     CALL "BANK3" USING WS-B3-FUNCTION WS-B3-PASSWORD
041100         WS-B3-STORED-HASH WS-B3-RESULT-HASH WS-B3-MATCH-FLAG.
041200
041250*    BANK3 RETURNS THE MATCH FLAG, NOT THIS PROGRAM - THIS
041260*    PARAGRAPH ONLY DECIDES WHICH COUNTER TO BUMP BASED ON IT.
041300     IF WS-B3-PASSWORDS-MATCH
041400         ADD 1 TO WS-CTR-LOGINS-OK
041500         IF WS-TRACE-ON
041600             DISPLAY "BANK1 TRACE - LOGIN OK ACCT "
041700                 WS-TBL-NUMBER (WS-FIND-IX)
041750*    THE TRACE LINE PRINTS THE ACCOUNT NUMBER, NOT THE USERNAME -
041760*    EASIER TO CROSS-REFERENCE AGAINST THE LEDGER AND THE CONTROL
041770*    REPORT, BOTH OF WHICH ARE KEYED BY NUMBER THROUGHOUT.
041800     ELSE
041900         ADD 1 TO WS-CTR-LOGINS-FAILED
042000     END-IF.
042100 2100-EXIT.
042200     EXIT.
042300
042400*    DEPOSIT / WITHDRAW / TRANSFER - LOOK UP THE ACCOUNT(S) IN
042500*    THE TABLE, HAND THE BALANCES TO BANK4, APPLY WHAT COMES
042600*    BACK.  BANK4 ITSELF TELLS DEPOSIT FROM WITHDRAW FROM
042700*    TRANSFER BY TXRQ-TYPE.
042750*    THIS PROGRAM NEVER DOES THE BALANCE ARITHMETIC ITSELF - ALL
042760*    IT DOES IS LOOK UP, CALL, AND APPLY WHATEVER BANK4 DECIDED.
042770*    THE REJECTION RULES LIVE IN BANK4, NOT HERE.
043000 2200-HANDLE-LEDGER-REQUEST.
043050*    BOTH SIDES START AS "NOT FOUND" SO A DEPOSIT/WITHDRAW (WHICH
043060*    NEVER TOUCHES THE "TO" SIDE) PASSES A CONSISTENT "NOT FOUND"
043070*    TO BANK4 RATHER THAN WHATEVER WAS LEFT OVER FROM THE LAST
043080*    TRANSFER PROCESSED.
043100     MOVE "N" TO WS-B4-FROM-FOUND.
043200     MOVE "N" TO WS-B4-TO-FOUND.
043300     MOVE 0 TO WS-B4-FROM-BALANCE.
043400     MOVE 0 TO WS-B4-TO-BALANCE.
043500
043550*    THE SOURCE/FROM ACCOUNT IS LOOKED UP FOR EVERY REQUEST TYPE
043560*    THIS PARAGRAPH HANDLES - EVEN A DEPOSIT HAS A "FROM" SIDE,
043570*    THE ACCOUNT BEING DEPOSITED INTO.
043600     MOVE TXRQ-ACCOUNT TO WS-ACCT-RAW.
043700     PERFORM 2250-FIND-BY-NUMBER THRU 2250-EXIT.
043800     IF WS-FIND-WAS-FOUND
043900         MOVE "Y" TO WS-B4-FROM-FOUND
044000         MOVE WS-TBL-BALANCE (WS-FIND-IX) TO WS-B4-FROM-BALANCE.
044100
044150*    THE "TO" SIDE IS ONLY LOOKED UP FOR A TRANSFER - DEPOSIT AND
044160*    WITHDRAW LEAVE IT AT "NOT FOUND" FROM THE RESET ABOVE.
044200     IF TXRQ-TYPE = "TRANSFER"
044300         MOVE TXRQ-TO-ACCT TO WS-ACCT-RAW
044400         PERFORM 2250-FIND-BY-NUMBER THRU 2250-EXIT
044500         IF WS-FIND-WAS-FOUND
044600             MOVE "Y" TO WS-B4-TO-FOUND
044700             MOVE WS-TBL-BALANCE (WS-FIND-IX) TO WS-B4-TO-BALANCE
044800         END-IF
044900     END-IF.
045000
045050*    BANK4 GETS THE WHOLE REQUEST RECORD PLUS BOTH LOOKED-UP
045060*    BALANCES AND DECIDES WHAT TO DO - ACCEPT AND COMPUTE NEW
045070*    BALANCES, OR REJECT WITH A REASON.
045100     CALL "BANK4" USING TXRQ-REC WS-B4-FROM-FOUND WS-B4-FROM-BALANCE
045200         WS-B4-TO-FOUND WS-B4-TO-BALANCE WS-B4-STATUS-CODE
045300         WS-B4-REJECT-REASON WS-B4-LEDG-COUNT WS-B4-LEDG-TABLE.
045400
045450*    A REJECTED REQUEST LEAVES THE TABLE UNTOUCHED - NEITHER
045460*    BALANCE IS WRITTEN BACK AND NO LEDGER ENTRY IS MADE.
045500     IF NOT WS-B4-REQUEST-OK
045600         MOVE WS-B4-REJECT-REASON TO WS-CUR-REJECT-REASON
045700         PERFORM 2900-DISPLAY-REJECTION THRU 2900-EXIT
045800         GO TO 2200-EXIT.
045900
046000     MOVE TXRQ-ACCOUNT TO WS-ACCT-RAW.
046100     PERFORM 2250-FIND-BY-NUMBER THRU 2250-EXIT.
046200     MOVE WS-B4-FROM-BALANCE TO WS-TBL-BALANCE (WS-FIND-IX).
046300
046350*    THE "TO" SIDE'S NEW BALANCE IS ONLY APPLIED FOR A TRANSFER -
046360*    BANK4 LEAVES WS-B4-TO-BALANCE AT ZERO FOR ANY OTHER REQUEST
046370*    TYPE, WHICH WOULD BE WRONG TO WRITE BACK.
046400     IF TXRQ-TYPE = "TRANSFER"
046500         MOVE TXRQ-TO-ACCT TO WS-ACCT-RAW
046600         PERFORM 2250-FIND-BY-NUMBER THRU 2250-EXIT
046700         MOVE WS-B4-TO-BALANCE TO WS-TBL-BALANCE (WS-FIND-IX)
046800     END-IF.
046900
047000     PERFORM 2300-WRITE-LEDGER-ENTRIES THRU 2300-EXIT
047100         VARYING WS-LEDG-IX FROM 1 BY 1
047200         UNTIL WS-LEDG-IX > WS-B4-LEDG-COUNT.
047300
047350*    CONTROL TOTALS ARE BUMPED ONCE PER ACCEPTED REQUEST, BY
047360*    TXRQ-TYPE - A TRANSFER COUNTS AS ONE TRANSFER, NOT AS A
047370*    WITHDRAW PLUS A DEPOSIT, EVEN THOUGH IT WRITES TWO LEDGER
047380*    ENTRIES BELOW.
047400     EVALUATE TXRQ-TYPE
047500         WHEN "DEPOSIT"
047600             ADD 1 TO WS-CTR-DEP-CNT
047700             ADD TXRQ-AMOUNT TO WS-CTR-DEP-AMT
047800         WHEN "WITHDRAW"
047900             ADD 1 TO WS-CTR-WD-CNT
048000             ADD TXRQ-AMOUNT TO WS-CTR-WD-AMT
048100         WHEN "TRANSFER"
048200             ADD 1 TO WS-CTR-XFR-CNT
048300             ADD TXRQ-AMOUNT TO WS-CTR-XFR-AMT
048400     END-EVALUATE.
048500 2200-EXIT.
048600     EXIT.
048700
048720*    2200-HANDLE-LEDGER-REQUEST IS THE LONGEST PARAGRAPH IN THIS
048740*    PROGRAM BY LINE COUNT - IT IS ALSO THE ONLY ONE THAT CAN
048760*    WRITE UP TO TWO LEDGER ENTRIES FOR A SINGLE REQUEST RECORD.
048800*    LOOKS UP WS-ACCT-RAW IN THE TABLE BY ACCOUNT NUMBER.
048850*    SAME LINEAR-SCAN SHAPE AS 2050-FIND-BY-USERNAME, JUST
048860*    KEYED ON THE NUMBER INSTEAD OF THE USERNAME.
049000 2250-FIND-BY-NUMBER.
049100     MOVE "N" TO WS-FIND-FOUND.
049200     MOVE 0 TO WS-FIND-IX.
049250*    SANITY CHECK ONLY - A NON-NUMERIC LEAD BYTE IN THE LOOKUP
049260*    KEY MEANS THE CALLER MOVED SOMETHING OTHER THAN AN ACCOUNT
049270*    NUMBER INTO WS-ACCT-RAW BEFORE THE PERFORM.  THE SEARCH
049280*    STILL RUNS EITHER WAY, IT JUST WARNS FIRST.
049300     IF WS-ACCT-EDIT-AREA (1:1) NOT ACCOUNT-DIGIT
049400         DISPLAY "BANK1 - WARNING - LOOKUP KEY LEAD BYTE NOT "
049500             "NUMERIC".
049550*    THE WARNING ALONE DOES NOT STOP THE SEARCH OR REJECT THE
049560*    REQUEST - IT IS A DIAGNOSTIC FOR WHOEVER IS WATCHING SYSOUT,
049570*    NOT A BUSINESS RULE.
049600     PERFORM 2260-CHECK-ONE-NUMBER THRU 2260-EXIT
049700         VARYING WS-TBL-IX FROM 1 BY 1
049800         UNTIL WS-TBL-IX > WS-TBL-COUNT OR WS-FIND-WAS-FOUND.
049900 2250-EXIT.
050000     EXIT.
050100
050150*    COMPARES ONE TABLE ENTRY'S ACCOUNT NUMBER AGAINST THE
050160*    LOOKUP KEY - CALLED ONCE PER SUBSCRIPT BY THE PERFORM
050170*    VARYING ABOVE.
050200 2260-CHECK-ONE-NUMBER.
050300     IF WS-TBL-NUMBER (WS-TBL-IX) = WS-ACCT-RAW
050400         MOVE "Y" TO WS-FIND-FOUND
050500         MOVE WS-TBL-IX TO WS-FIND-IX.
050600 2260-EXIT.
050650*    SAME EMPTY-VARYING-TARGET SHAPE AS 2060-CHECK-ONE-USERNAME
050660*    ABOVE - THE WHOLE COMPARE LIVES IN THE IF, THIS EXIT LABEL
050670*    IS ALL THE PERFORM...THRU NEEDS TO RETURN TO.
050700     EXIT.
050720*    2260-CHECK-ONE-NUMBER HAS NO BANNER OF ITS OWN SINCE THE ONE
050740*    ON 2250-FIND-BY-NUMBER JUST ABOVE COVERS BOTH PARAGRAPHS AS A
050760*    PAIR, SAME AS 2050/2060 DO FOR THE USERNAME SEARCH.
050800
050900*    WRITES ONE OF BANK4'S RETURNED LEDGER ENTRIES, SEALING IT
051000*    WITH A BANK5 BUILD-THEN-VERIFY PAIR FIRST.  A PROGRAM
051100*    THAT CANNOT VERIFY ITS OWN SUMMARY IS STILL WRITTEN - THE
051200*    TAMPER COUNTER IS THE AUDIT TRAIL FOR THAT CASE.
051250*    THE BUILD/VERIFY PAIR IS ALWAYS RUN BACK TO BACK, RIGHT HERE,
051260*    SO NOTHING EVER GETS THE CHANCE TO CHANGE THE SUMMARY FIELDS
051270*    BETWEEN THE TWO CALLS.
051300 2300-WRITE-LEDGER-ENTRIES.
051350*    A FRESH LEDGER ID FOR EVERY ENTRY - A TRANSFER'S TWO CALLS TO
051360*    THIS PARAGRAPH EACH GET THEIR OWN ID OUT OF THE SAME RUN-WIDE
051370*    SEQUENCE, SEE WS-LEDGER-ID-SEQ ABOVE.
051400     ADD 1 TO WS-LEDGER-ID-SEQ.
051500     MOVE WS-LEDGER-ID-SEQ             TO LEDG-ID.
051600     MOVE WS-B4-LEDG-ACCT (WS-LEDG-IX)  TO LEDG-ACCOUNT.
051700     MOVE WS-B4-LEDG-TYPE (WS-LEDG-IX)  TO LEDG-TYPE.
051800     MOVE WS-B4-LEDG-AMOUNT (WS-LEDG-IX) TO LEDG-AMOUNT.
051900     MOVE WS-B4-LEDG-DESC (WS-LEDG-IX)  TO LEDG-DESC.
052000     MOVE WS-FECHA-TEXTO                TO LEDG-TIMESTAMP.
052100
052150*    BUILD CALL - BANK5 COMPUTES AND STORES A CHECKSUM OVER THE
052160*    FOUR SUMMARY FIELDS MOVED IN JUST ABOVE.
052200     MOVE "BUILD" TO WS-B5-FUNCTION.
052300     MOVE LEDG-ACCOUNT   TO TXSUM-ACCOUNT OF WS-B5-SUMMARY.
052400     MOVE LEDG-AMOUNT    TO TXSUM-AMOUNT OF WS-B5-SUMMARY.
052500     MOVE LEDG-TYPE      TO TXSUM-TYPE OF WS-B5-SUMMARY.
052600     MOVE LEDG-TIMESTAMP TO TXSUM-TIMESTAMP OF WS-B5-SUMMARY.
052700     CALL "BANK5" USING WS-B5-FUNCTION WS-B5-SUMMARY
052800         WS-B5-INTACT-FLAG.
052900
052950*    VERIFY CALL - IMMEDIATELY AFTER THE BUILD, RECOMPUTES THE
052960*    CHECKSUM AND CONFIRMS IT STILL MATCHES.  ON A HEALTHY RUN
052970*    THIS SHOULD NEVER FAIL SINCE NOTHING CAN HAVE CHANGED THE
052980*    SUMMARY FIELDS IN THE FEW INSTRUCTIONS BETWEEN THE TWO CALLS.
053000     MOVE "VERIFY" TO WS-B5-FUNCTION.
053100     CALL "BANK5" USING WS-B5-FUNCTION WS-B5-SUMMARY
053200         WS-B5-INTACT-FLAG.
053300     IF NOT WS-B5-SUMMARY-INTACT
053400         ADD 1 TO WS-CTR-TAMPERED
053500         DISPLAY "BANK1 - WARNING - LEDGER ENTRY " WS-LEDGER-ID-SEQ
053600             " FAILED ITS INTEGRITY SELF-CHECK".
053700
053750*    THE ENTRY IS WRITTEN REGARDLESS OF THE VERIFY OUTCOME - A
053760*    FAILED SELF-CHECK IS LOGGED AND COUNTED, NOT TREATED AS A
053770*    REASON TO DROP A MOVEMENT THAT HAS ALREADY BEEN APPLIED TO
053780*    THE ACCOUNT TABLE.
053800     WRITE LEDG-REC.
053900 2300-EXIT.
054000     EXIT.
054020*    2300-WRITE-LEDGER-ENTRIES IS CALLED ONCE PER BANK4 LEDGER
054040*    TABLE ENTRY - ONCE FOR A DEPOSIT OR WITHDRAW, TWICE FOR A
054060*    TRANSFER, DRIVEN BY THE VARYING CLAUSE BACK IN
054080*    2200-HANDLE-LEDGER-REQUEST.
054100
054200*    BUILDS AND DISPLAYS THE ECHO+REASON LINE FOR A REJECTED
054300*    REQUEST AND BUMPS THE MATCHING REASON COUNTER.
054400 2900-DISPLAY-REJECTION.
054450*    ECHOES THE WHOLE REQUEST BACK ON SYSOUT SO OPERATIONS CAN
054460*    MATCH A REJECTION IN THE LOG AGAINST THE ORIGINAL REQUEST
054470*    FILE WITHOUT HAVING TO DUMP IT SEPARATELY.
054500     DISPLAY "REJECTED " TXRQ-TYPE " ACCT=" TXRQ-ACCOUNT
054600         " TO=" TXRQ-TO-ACCT " AMT=" TXRQ-AMOUNT
054700         " USER=" TXRQ-USERNAME " REASON=" WS-CUR-REJECT-REASON.
054800     PERFORM 2950-RECORD-REJECTION THRU 2950-EXIT.
054900 2900-EXIT.
055000     EXIT.
055020*    2900-DISPLAY-REJECTION AND 2950-RECORD-REJECTION ARE ALWAYS
055040*    CALLED AS A PAIR, IN THAT ORDER - NEITHER IS EVER CALLED ON
055060*    ITS OWN ANYWHERE ELSE IN THE PROGRAM.
055100
055150*    MATCHES WS-CUR-REJECT-REASON AGAINST THE SIX KNOWN REASON
055160*    TEXTS AND BUMPS THE COUNTER FOR WHICHEVER ONE MATCHES - SEE
055170*    THE BANNER ON WS-REJECT-REASON-TEXT ABOVE.
055200 2950-RECORD-REJECTION.
055300     MOVE 0 TO WS-REJ-IX.
055400     PERFORM 2960-CHECK-ONE-REASON THRU 2960-EXIT
055500         VARYING WS-REJ-IX FROM 1 BY 1
055600         UNTIL WS-REJ-IX > 6
055700            OR WS-REJ-REASON-TXT (WS-REJ-IX) = WS-CUR-REJECT-REASON.
055750*    A REASON TEXT THAT DOES NOT MATCH ANY OF THE SIX (WHICH
055760*    SHOULD NEVER HAPPEN GIVEN HOW WS-CUR-REJECT-REASON IS
055770*    ALWAYS SET FROM ONE OF THE SAME SIX LITERALS) IS SILENTLY
055780*    NOT COUNTED RATHER THAN ABENDING THE RUN.
055800     IF WS-REJ-IX <= 6
055900         ADD 1 TO WS-REJ-COUNT (WS-REJ-IX).
056000 2950-EXIT.
056100     EXIT.
056200
056250*    EMPTY ON PURPOSE - THE VARYING CLAUSE'S OWN UNTIL CONDITION
056260*    DOES THE ACTUAL COMPARE, THIS PARAGRAPH EXISTS ONLY SO THE
056270*    PERFORM...THRU HAS SOMETHING TO PERFORM.
056300 2960-CHECK-ONE-REASON.
056400 2960-EXIT.
056500     EXIT.
056520*    2960-CHECK-ONE-REASON IS THE THIRD AND LAST OF THE EMPTY
056540*    VARYING-TARGET PARAGRAPHS IN THIS PROGRAM, AFTER
056560*    2060-CHECK-ONE-USERNAME AND 2260-CHECK-ONE-NUMBER ABOVE.
056600
056700*    RE-WRITES THE TABLE, ASCENDING BY CONSTRUCTION, TO
056800*    ACCOUNT-MASTER-OUT.
056850*    THIS IS THE ONLY PLACE IN THE RUN THAT WRITES
056860*    ACCOUNT-MASTER-OUT - EVERY UPDATE DURING THE RUN WENT
056870*    AGAINST WS-ACCT-TABLE, NOT DIRECTLY TO DISK.
056900 1800-WRITE-ACCOUNT-MASTER-OUT.
057000     PERFORM 1810-WRITE-ONE-ACCOUNT THRU 1810-EXIT
057100         VARYING WS-TBL-IX FROM 1 BY 1
057200         UNTIL WS-TBL-IX > WS-TBL-COUNT.
057300 1800-EXIT.
057320*    NO REWRITE, NO RANDOM ACCESS - ACCOUNT-MASTER-OUT IS OPENED
057340*    OUTPUT ONCE AT 1100-INITIALIZE AND WRITTEN STRAIGHT THROUGH,
057360*    TOP TO BOTTOM, EXACTLY LIKE EVERY OTHER FILE THIS PROGRAM OWNS.
057400     EXIT.
057500
057550*    MOVES ONE TABLE ENTRY OUT TO THE OUTPUT RECORD AND WRITES
057560*    IT - A STRAIGHT FIELD-FOR-FIELD COPY, NO EDITING.
057600 1810-WRITE-ONE-ACCOUNT.
057700     MOVE WS-TBL-NUMBER (WS-TBL-IX)    TO AM-OUT-NUMBER.
057720*    THE SIX FIELDS MOVE IN THE SAME ORDER THEY WERE LOADED IN
057730*    1210-LOAD-ONE-ACCOUNT, SO A DIFF OF THE TWO FILES FIELD BY
057740*    FIELD LINES UP WITHOUT ANY REORDERING.
057800     MOVE WS-TBL-USERNAME (WS-TBL-IX)  TO AM-OUT-USERNAME.
057900     MOVE WS-TBL-PWD-HASH (WS-TBL-IX)  TO AM-OUT-PWD-HASH.
058000     MOVE WS-TBL-FULL-NAME (WS-TBL-IX) TO AM-OUT-FULL-NAME.
058100     MOVE WS-TBL-BALANCE (WS-TBL-IX)   TO AM-OUT-BALANCE.
058200     MOVE WS-TBL-CREATED (WS-TBL-IX)   TO AM-OUT-CREATED.
058300     WRITE AM-OUT-REC.
058400 1810-EXIT.
058500     EXIT.
058600
058700*    END-OF-RUN CONTROL REPORT - DISPLAYED TO SYSOUT, ONE LINE
058800*    PER COUNTER, FOLLOWED BY THE NON-ZERO REJECT REASONS.
058850*    REQ-0246 ADDED THE REJECT-REASON BREAKDOWN AT THE BOTTOM -
058860*    BEFORE THAT, OPERATIONS ONLY SAW A TOTAL REJECT COUNT WITH
058870*    NO WAY TO TELL WHY REQUESTS WERE FAILING WITHOUT GREPPING
058880*    THE SYSOUT LOG FOR INDIVIDUAL REJECTED LINES.
058900 1900-PRINT-CONTROL-REPORT.
059000     DISPLAY "=================================================".
059100     DISPLAY "UNIZARBANK NIGHTLY POSTING RUN - CONTROL TOTALS".
059200     DISPLAY "RUN DATE/TIME: " WS-FECHA-TEXTO.
059300     DISPLAY "=================================================".
059320*    THREE MOVEMENT TYPES FIRST, COUNT AND AMOUNT SIDE BY SIDE,
059330*    FOLLOWED BY THE ACCOUNT-LEVEL AND LOGIN-LEVEL COUNTERS -
059340*    SAME ORDER THE FIELDS APPEAR IN WS-CONTROL-TOTALS ABOVE.
059400     DISPLAY "DEPOSITS     COUNT=" WS-CTR-DEP-CNT
059500         " AMOUNT=" WS-CTR-DEP-AMT.
059600     DISPLAY "WITHDRAWALS  COUNT=" WS-CTR-WD-CNT
059700         " AMOUNT=" WS-CTR-WD-AMT.
059800     DISPLAY "TRANSFERS    COUNT=" WS-CTR-XFR-CNT
059900         " AMOUNT=" WS-CTR-XFR-AMT.
059950*    THREE SEPARATE DISPLAY VERBS RATHER THAN ONE LONG ONE - EACH
059960*    MOVEMENT TYPE GETS ITS OWN LINE ON SYSOUT SO A QUICK SCAN OF
059970*    THE CONTROL REPORT DOES NOT REQUIRE COUNTING COMMAS.
060000     DISPLAY "ACCOUNTS CREATED  =" WS-CTR-ACCTS-CREATED.
060100     DISPLAY "LOGINS VERIFIED   =" WS-CTR-LOGINS-OK.
060200     DISPLAY "LOGINS FAILED     =" WS-CTR-LOGINS-FAILED.
060250*    THE INTEGRITY-FAILURE LINE ONLY PRINTS WHEN THE COUNTER IS
060260*    NON-ZERO - ON EVERY HEALTHY RUN SO FAR IT HAS NEVER APPEARED
060270*    AT ALL.
060300     IF WS-CTR-TAMPERED > 0
060400         DISPLAY "** INTEGRITY FAILURES =" WS-CTR-TAMPERED.
060450*    ALL SIX REASON SLOTS ARE WALKED - 1910-PRINT-ONE-REASON
060460*    ITSELF SKIPS ANY REASON WHOSE COUNT IS STILL ZERO.
060500     PERFORM 1910-PRINT-ONE-REASON THRU 1910-EXIT
060600         VARYING WS-REJ-IX FROM 1 BY 1 UNTIL WS-REJ-IX > 6.
060700     DISPLAY "=================================================".
060800 1900-EXIT.
060820*    THE CLOSING RULE LINE MIRRORS THE OPENING ONE AT THE TOP OF
060840*    THIS PARAGRAPH SO THE CONTROL REPORT READS AS ONE FRAMED
060860*    BLOCK ON SYSOUT, NOT AS A RUN OF LOOSE DISPLAY LINES.
060900     EXIT.
061000
061050*    PRINTS ONE REJECT-REASON LINE, BUT ONLY IF THAT REASON FIRED
061060*    AT LEAST ONCE THIS RUN - A REASON THAT NEVER HAPPENED DOES
061070*    NOT CLUTTER THE REPORT WITH A ZERO LINE.
061100 1910-PRINT-ONE-REASON.
061200     IF WS-REJ-COUNT (WS-REJ-IX) > 0
061300         DISPLAY "REJECTED - " WS-REJ-REASON-TXT (WS-REJ-IX)
061400             " =" WS-REJ-COUNT (WS-REJ-IX).
061500 1910-EXIT.
061520*    SIX CALLS TOTAL, ONE PER REASON SLOT, DRIVEN BY THE VARYING
061540*    CLAUSE ON THE PERFORM BACK IN 1900-PRINT-CONTROL-REPORT -
061560*    THIS PARAGRAPH NEVER KNOWS HOW MANY TIMES IT HAS RUN.
061600     EXIT.
061700*    END OF BANK1 - NO OTHER PARAGRAPH IN THE SUITE PERFORMS OR
061720*    CALLS ANYTHING BELOW THIS LINE.
