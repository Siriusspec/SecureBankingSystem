000100******************************************************************
000200*    COPYBOOK    LEDGREC                                         *
000300*    LEDGER MOVEMENT RECORD LAYOUT - POSTED TRANSACTION HISTORY  *
000400*    USED BY  BANK1 BANK2                                        *
000500*------------------------------------------------------------------
000600*    ONE ENTRY PER POSTED MOVEMENT.  FILE IS APPEND-ONLY,        *
000700*    ASCENDING LEDG-ID, A SINGLE SEQUENCE ACROSS ALL ACCOUNTS.    *
000800*    REPLACES THE OLD INDEXED MOVIMIENTOS STORE - SEE BANK1       *
000900*    PARAGRAPH 1450-WRITE-LEDGER-ENTRY.                          *
001000******************************************************************
001100*    CHANGE LOG
001200*    DATE       BY    REQ#      DESCRIPTION
001300*    -------    ----  --------  --------------------------------
001400*    06/05/85   JLR   REQ-0055  ORIGINAL LAYOUT - MOVEMENT REC.
001500*    02/14/89   MTV   REQ-0097  ADDED TRANSFER_OUT/TRANSFER_IN
001600*                              TYPE VALUES, WIDENED TYPE FIELD.
001700*    07/30/92   RCF   REQ-0151  REDEFINED TIMESTAMP INTO PARTS
001800*                              FOR CONTROL-BREAK SORTING.
001900*    01/06/99   JLR   REQ-0212  Y2K - TIMESTAMP YEAR CONFIRMED
002000*                              4-DIGIT, NO CONVERSION NEEDED.
002100*    09/03/02   RCF   REQ-0246  ADDED TRAILING RESERVE FILLER.
002150*    12/03/02   MTV   REQ-0256  DROPPED THE RESERVE FILLER ADDED
002160*                              UNDER REQ-0246 - RECORD MUST STAY
002170*                              AT 89 BYTES, THE LENGTH THE
002180*                              NIGHTLY POSTING CONTRACT FIXES
002190*                              FOR THIS FILE.
002200******************************************************************
002300 01  LEDG-REC.
002400     05  LEDG-ID                 PIC 9(09).
002500     05  LEDG-ACCOUNT            PIC 9(08).
002600     05  LEDG-TYPE               PIC X(12).
002700     05  LEDG-AMOUNT             PIC 9(09)V99.
002800     05  LEDG-DESC               PIC X(30).
002900     05  LEDG-TIMESTAMP          PIC X(19).
003000     05  LEDG-TIMESTAMP-R REDEFINES LEDG-TIMESTAMP.
003100         10  LEDG-TS-YYYY        PIC X(04).
003200         10  FILLER              PIC X.
003300         10  LEDG-TS-MM          PIC X(02).
003400         10  FILLER              PIC X.
003500         10  LEDG-TS-DD          PIC X(02).
003600         10  FILLER              PIC X.
003700         10  LEDG-TS-HH          PIC X(02).
003800         10  FILLER              PIC X.
003900         10  LEDG-TS-MN          PIC X(02).
004000         10  FILLER              PIC X.
004100         10  LEDG-TS-SS          PIC X(02).
