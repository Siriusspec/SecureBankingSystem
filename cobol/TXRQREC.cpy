000100******************************************************************
000200*    COPYBOOK    TXRQREC                                         *
000300*    TRANSACTION REQUEST RECORD LAYOUT - BATCH POSTING INPUT     *
000400*    USED BY  BANK1                                              *
000500*------------------------------------------------------------------
000600*    ONE ENTRY PER REQUESTED ACTION (CREATE/LOGIN/DEPOSIT/        *
000700*    WITHDRAW/TRANSFER), PROCESSED IN INPUT SEQUENCE.             *
000800******************************************************************
000900*    CHANGE LOG
001000*    DATE       BY    REQ#      DESCRIPTION
001100*    -------    ----  --------  --------------------------------
001200*    04/02/84   JLR   REQ-0042  ORIGINAL LAYOUT - TXN REQUEST.
001300*    10/11/87   MTV   REQ-0081  ADDED TO-ACCT FOR TRANSFER TYPE.
001400*    05/17/90   RCF   REQ-0129  REDEFINED AMOUNT FOR EDIT CHECKS.
001500*    01/05/99   JLR   REQ-0211  Y2K REVIEW - NO DATE FIELDS HERE,
001600*                              NO CHANGE REQUIRED.
001700*    08/30/02   RCF   REQ-0245  ADDED TRAILING RESERVE FILLER.
001750*    12/03/02   MTV   REQ-0256  DROPPED THE RESERVE FILLER ADDED
001760*                              UNDER REQ-0245 - RECORD MUST STAY
001770*                              AT 137 BYTES, THE LENGTH THE
001780*                              NIGHTLY POSTING CONTRACT FIXES
001790*                              FOR THIS FILE.
001800******************************************************************
001900 01  TXRQ-REC.
002000     05  TXRQ-TYPE               PIC X(10).
002100     05  TXRQ-ACCOUNT            PIC 9(08).
002200     05  TXRQ-TO-ACCT            PIC 9(08).
002300     05  TXRQ-AMOUNT             PIC 9(09)V99.
002400     05  TXRQ-AMOUNT-R REDEFINES TXRQ-AMOUNT.
002500         10  TXRQ-AMT-WHOLE      PIC 9(09).
002600         10  TXRQ-AMT-CENTS      PIC 99.
002700     05  TXRQ-USERNAME           PIC X(20).
002800     05  TXRQ-PASSWORD           PIC X(20).
002900     05  TXRQ-FULL-NAME          PIC X(30).
003000     05  TXRQ-DESC               PIC X(30).
