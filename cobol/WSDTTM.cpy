000100******************************************************************
000200*    COPYBOOK    WSDTTM                                          *
000300*    SHARED DATE/TIME WORK AREA                                  *
000400*    USED BY  BANK1 BANK2 BANK3 BANK5                            *
000500*------------------------------------------------------------------
000600*    STANDARD SYSTEM-DATE BREAKOUT, CARRIED FORWARD FROM THE OLD *
000700*    CAMPOS-FECHA BLOCK THAT USED TO BE COPY-PASTED INTO EVERY    *
000800*    TELLER PROGRAM.  ONE COPY OF IT NOW.                        *
000900******************************************************************
001000*    CHANGE LOG
001100*    DATE       BY    REQ#      DESCRIPTION
001200*    -------    ----  --------  --------------------------------
001300*    03/14/84   JLR   REQ-0043  ORIGINAL WORK AREA.
001400*    01/08/99   JLR   REQ-0214  Y2K - ANO WIDENED TO 4 DIGITS AT
001500*                              THE SOURCE, NO LOCAL CHANGE NEEDED.
001600*    09/06/02   RCF   REQ-0248  ADDED TRAILING RESERVE FILLER.
001700******************************************************************
001800 01  WS-CAMPOS-FECHA.
001900     05  WS-FECHA.
002000         10  WS-ANO              PIC 9(04).
002100         10  WS-MES              PIC 9(02).
002200         10  WS-DIA              PIC 9(02).
002300     05  WS-HORA.
002400         10  WS-HORAS            PIC 9(02).
002500         10  WS-MINUTOS          PIC 9(02).
002600         10  WS-SEGUNDOS         PIC 9(02).
002700         10  WS-MILISEGUNDOS     PIC 9(02).
002800     05  WS-DIF-GMT              PIC S9(04).
002900     05  FILLER                  PIC X(01).
003000 01  WS-FECHA-TEXTO              PIC X(19).
003100     05  WS-FECHA-TEXTO-R REDEFINES WS-FECHA-TEXTO.
003200         10  WS-FT-YYYY          PIC X(04).
003300         10  FILLER              PIC X.
003400         10  WS-FT-MM            PIC X(02).
003500         10  FILLER              PIC X.
003600         10  WS-FT-DD            PIC X(02).
003700         10  FILLER              PIC X.
003800         10  WS-FT-HH            PIC X(02).
003900         10  FILLER              PIC X.
004000         10  WS-FT-MN            PIC X(02).
004100         10  FILLER              PIC X.
004200         10  WS-FT-SS            PIC X(02).
