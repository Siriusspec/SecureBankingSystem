000100******************************************************************
000200*    COPYBOOK    ACCTREC                                         *
000300*    ACCOUNT MASTER RECORD LAYOUT - UNIZARBANK CORE BANKING      *
000400*    USED BY  BANK1 BANK2 BANK3                                  *
000500*------------------------------------------------------------------
000600*    ONE ENTRY PER OPEN ACCOUNT.  MASTER IS KEPT IN ASCENDING    *
000700*    ACCT-NUMBER SEQUENCE ON BOTH THE INPUT AND OUTPUT FILES.    *
000800******************************************************************
000900*    CHANGE LOG
001000*    DATE       BY    REQ#      DESCRIPTION
001100*    -------    ----  --------  --------------------------------
001200*    03/14/84   JLR   REQ-0041  ORIGINAL LAYOUT - ACCT MASTER.
001300*    09/02/86   MTV   REQ-0077  WIDENED HOLDER NAME TO 30 BYTES.
001400*    11/19/88   JLR   REQ-0103  ADDED PWD-HASH, DROPPED OLD PIN.
001500*    02/08/91   RCF   REQ-0140  REDEFINED BALANCE FOR SIGN TEST.
001600*    06/23/93   MTV   REQ-0158  ADDED CREATED-DATE COMPONENT VIEW.
001700*    01/05/99   JLR   REQ-0210  Y2K - CREATED DATE CONFIRMED 4-DIGIT
001800*                              CENTURY, NO PACKED FIELDS AFFECTED.
001900*    08/30/02   RCF   REQ-0244  ADDED TRAILING RESERVE FILLER.
002000******************************************************************
002100 01  ACCT-REC.
002200     05  ACCT-NUMBER             PIC 9(08).
002300     05  ACCT-USERNAME           PIC X(20).
002400     05  ACCT-PWD-HASH           PIC X(64).
002500     05  ACCT-FULL-NAME          PIC X(30).
002600     05  ACCT-BALANCE            PIC S9(09)V99.
002700     05  ACCT-BALANCE-R REDEFINES ACCT-BALANCE.
002800         10  ACCT-BAL-WHOLE      PIC S9(09).
002900         10  ACCT-BAL-CENTS      PIC 99.
003000     05  ACCT-CREATED            PIC X(10).
003100     05  ACCT-CREATED-R REDEFINES ACCT-CREATED.
003200         10  ACCT-CREATED-YYYY   PIC X(04).
003300         10  FILLER              PIC X.
003400         10  ACCT-CREATED-MM     PIC X(02).
003500         10  FILLER              PIC X.
003600         10  ACCT-CREATED-DD     PIC X(02).
003700     05  FILLER                  PIC X(01).
