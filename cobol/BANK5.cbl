000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. BANK5.
000300 AUTHOR. R C FELTZ.
000400 INSTALLATION. UNIZARBANK DATA PROCESSING - RETAIL SYSTEMS.
000500 DATE-WRITTEN. 04/11/94.
000600 DATE-COMPILED.
000700 SECURITY. UNIZARBANK INTERNAL USE ONLY - NOT FOR DISTRIBUTION.
000800******************************************************************
000900*    BANK5 - TRANSACTION SUMMARY / INTEGRITY CHECKSUM            *
001000*------------------------------------------------------------------
001100*    CALLED BY BANK1 ONCE PER POSTED LEDGER ENTRY.  FUNCTION      *
001200*    "BUILD" TAKES THE MOVEMENT'S FIELDS, STAMPS STATUS PENDING   *
001300*    AND A CHECKSUM OVER THE CANONICAL FIELD SEQUENCE, AND HANDS  *
001400*    BACK A TXSUM-REC.  FUNCTION "VERIFY" RECOMPUTES THE CHECKSUM *
001500*    FROM A TXSUM-REC'S OWN FIELDS AND CONFIRMS IT MATCHES THE    *
001600*    STORED ONE - USED BY BANK1 AS A SELF-CHECK BEFORE IT WILL    *
001700*    COMMIT A LEDGER ENTRY.  NO FILE - THE SUMMARY LIVES ONLY     *
001800*    FOR THE LIFE OF THE CALL THAT BUILT IT.                      *
001900*                                                                  *
002000*    THE WHOLE POINT OF THIS PROGRAM IS THAT A TAMPERED SUMMARY   *
002100*    SHOULD ALMOST NEVER RECOMPUTE TO THE SAME CHECKSUM.  WE DO   *
002200*    NOT HAVE A CRYPTOGRAPHIC LIBRARY ON THIS BOX, SO THE MIXING  *
002300*    BELOW IS HOME-GROWN - A ROLLING MULTIPLY/ADD/DIVIDE-REMAINDER*
002400*    OVER EVERY BYTE OF THE CANONICAL TEXT LINE, THE SAME FAMILY  *
002500*    OF TRICK BANK3 USES ON A PASSWORD.  IT IS NOT MEANT TO BE    *
002600*    UNBREAKABLE, ONLY DETERMINISTIC AND SENSITIVE TO CHANGE.     *
002700******************************************************************
002800*    CHANGE LOG
002900*    DATE       BY    REQ#      DESCRIPTION                   TAG
003000*    -------    ----  --------  --------------------------  ------
003100*    04/11/94   RCF   REQ-0171  ORIGINAL PROGRAM.              R0171
003200*    11/02/96   MTV   REQ-0194  CHECKSUM NOW MIXES THE STATUS   R0194
003300*                              TEXT TOO, NOT JUST ACCOUNT/
003400*                              AMOUNT/TYPE/TIMESTAMP.
003500*    01/10/99   JLR   REQ-0217  Y2K - TIMESTAMP YEAR CONFIRMED   R0217
003600*                              4-DIGIT AT THE SOURCE, NO CHANGE
003700*                              REQUIRED HERE.
003800*    09/12/02   RCF   REQ-0251  ADDED THE VERIFY FUNCTION SO     R0251
003900*                              BANK1 CAN SELF-CHECK A SUMMARY
004000*                              BEFORE COMMITTING ITS LEDGER
004100*                              ENTRY.
004200*    11/25/02   MTV   REQ-0253  STANDARDIZED THE SCALAR WORK      R0253
004300*                              FIELDS TO THE SHOP'S 77-LEVEL
004400*                              CONVENTION (WS-CANON-LINE,
004500*                              WS-HASH-ACC-DISPLAY, WS-CHARSET-
004600*                              TBL, WS-RECOMPUTED-CHECKSUM) AND
004700*                              GAVE THE RECOMPUTED CHECKSUM ITS
004800*                              OWN DIGIT-BREAKOUT VIEW SO A
004900*                              FUTURE TRACE CAN DISPLAY IT DIGIT
005000*                              BY DIGIT THE SAME WAY THE BUILT
005100*                              ONE ALREADY CAN.
005200******************************************************************

005300 ENVIRONMENT DIVISION.
005400 CONFIGURATION SECTION.
005500*    WS-TRACE-SWITCH IS FLIPPED ON FROM THE JCL/RUN-CARD UPSI
005600*    BYTE WHEN SOMEONE ON THE NIGHT SHIFT NEEDS TO SEE WHAT THIS
005700*    PROGRAM IS DOING CALL BY CALL - LEAVE IT OFF FOR A NORMAL
005800*    PRODUCTION RUN, THE DISPLAY LINES ARE NOISY.
005900 SPECIAL-NAMES.
006000     UPSI-0 IS WS-TRACE-SWITCH
006100         ON STATUS IS WS-TRACE-ON
006200         OFF STATUS IS WS-TRACE-OFF
006300*    CHECK-DIGIT IS USED ONLY FOR A CHEAP SANITY TEST ON THE
006400*    LEADING DIGIT OF A FRESHLY BUILT CHECKSUM - SEE THE WARNING
006500*    DISPLAY IN 2000-COMPUTE-CHECKSUM BELOW.
006600     CLASS CHECK-DIGIT IS "0" THRU "9".

006700 DATA DIVISION.
006800 WORKING-STORAGE SECTION.
006900*    THE CANONICAL FIELD SEQUENCE (ACCOUNT, AMOUNT, TYPE,
007000*    TIMESTAMP, STATUS - FIXED BY TXSUMREC, NEVER CHANGE THE ORDER OR
007100*    EVERY STORED CHECKSUM GOES STALE) IS FLATTENED INTO ONE TEXT
007200*    STRING BEFORE MIXING SO THE CHECKSUM IS A SIMPLE ROLL OVER
007300*    A SINGLE BYTE STREAM, NOT FIVE SEPARATE ROUTINES.  80 BYTES
007400*    IS MORE THAN THE FIVE FIELDS NEED - TRAILING BYTES STAY
007500*    SPACES AND MIX IN LIKE ANY OTHER CHARACTER.
007600 77  WS-CANON-LINE               PIC X(80).
007700 01  WS-CANON-LINE-R REDEFINES WS-CANON-LINE.
007800     05  WS-CANON-BYTE           PIC X OCCURS 80 TIMES.

007900*    THE ROLLING-HASH WORK AREA.  WS-HASH-ACC IS THE RUNNING
008000*    ACCUMULATOR CARRIED FROM ONE BYTE TO THE NEXT; WS-HASH-TEMP
008100*    AND WS-HASH-QUOT ARE SCRATCH FOR THE COMPUTE/DIVIDE BELOW
008200*    AND HOLD NOTHING BETWEEN BYTES.  WS-CHAR-POS WALKS THE
008300*    CANONICAL LINE, WS-TABLE-POS WALKS THE CHARACTER SET.
008400 01  WS-HASH-WORK.
008500     05  WS-HASH-ACC             PIC 9(09) COMP.
008600     05  WS-HASH-TEMP            PIC 9(18) COMP.
008700     05  WS-HASH-QUOT            PIC 9(18) COMP.
008800     05  WS-CHAR-POS             PIC 9(03) COMP.
008900     05  WS-TABLE-POS            PIC 9(03) COMP.

009000*    THE SAME ACCUMULATOR RESTATED IN DISPLAY DIGITS SO IT CAN
009100*    BE MOVED STRAIGHT INTO TXSUM-CHECKSUM (A DISPLAY FIELD, NOT
009200*    COMP) AND SO THE LEAD-DIGIT SANITY CHECK BELOW CAN LOOK AT
009300*    ONE DIGIT WITHOUT UNSTRINGING.
009400 77  WS-HASH-ACC-DISPLAY         PIC 9(09).
009500 01  WS-HASH-ACC-DISP-R REDEFINES WS-HASH-ACC-DISPLAY.
009600     05  WS-HASH-DIGIT           PIC 9 OCCURS 9 TIMES.

009700*    CHARACTER SET FOR TURNING A CANONICAL-LINE BYTE INTO A SMALL
009800*    ORDINAL VALUE WITHOUT CALLING AN INTRINSIC FUNCTION - WE
009900*    LOOK THE BYTE UP IN THIS TABLE AND MIX IN ITS POSITION
010000*    INSTEAD.  A BYTE NOT IN THE TABLE (SHOULD NOT HAPPEN ON A
010100*    CANONICAL LINE BUILT FROM OUR OWN FIELDS) FALLS THROUGH THE
010200*    SEARCH LOOP WITH WS-TABLE-POS ONE PAST THE END, WHICH STILL
010300*    MIXES IN A VALUE RATHER THAN BLOWING UP.
010400 77  WS-CHARSET-TBL              PIC X(68) VALUE
010500     "0123456789ABCDEFGHIJKLMNOPQRSTUVWXYZabcdefghijklmnopqrstuvwxyz !.".
010600 01  WS-CHARSET-ARR REDEFINES WS-CHARSET-TBL.
010700     05  WS-CHARSET-ENTRY        PIC X OCCURS 68 TIMES.

010800*    HOLDS THE FRESHLY RECOMPUTED CHECKSUM DURING A VERIFY CALL
010900*    SO IT CAN BE COMPARED AGAINST TXSUM-CHECKSUM WITHOUT
011000*    DISTURBING THAT FIELD - A VERIFY MUST NEVER CHANGE THE
011100*    CALLER'S RECORD, ONLY REPORT ON IT.
011200 77  WS-RECOMPUTED-CHECKSUM      PIC 9(09).
011300 01  WS-RECOMP-CHECKSUM-R REDEFINES WS-RECOMPUTED-CHECKSUM.
011400     05  WS-RECOMP-DIGIT         PIC 9 OCCURS 9 TIMES.

011500 LINKAGE SECTION.
011600*    LK-FUNCTION TELLS US WHICH OF THE TWO JOBS THIS CALL IS FOR.
011700*    BUILD IS USED RIGHT AFTER A LEDGER ENTRY IS POSTED; VERIFY
011800*    IS USED TO SELF-CHECK ONE BEFORE BANK1 TRUSTS IT.
011900 01  LK-FUNCTION                 PIC X(06).
012000     88  LK-FN-BUILD                VALUE "BUILD".
012100     88  LK-FN-VERIFY               VALUE "VERIFY".
012200*    THE SUMMARY RECORD ITSELF - SHARED LAYOUT, SEE TXSUMREC.
012300     COPY TXSUMREC.
012400*    LK-INTACT-FLAG IS ONLY MEANINGFUL AFTER A VERIFY CALL; ON A
012500*    BUILD CALL WE STILL SET IT TO "N" FIRST SO A CALLER THAT
012600*    MISTAKENLY LOOKS AT IT DOES NOT SEE A STALE "Y" FROM AN
012700*    EARLIER CALL.
012800 01  LK-INTACT-FLAG              PIC X(01).
012900     88  LK-SUMMARY-INTACT          VALUE "Y".

013000 PROCEDURE DIVISION USING LK-FUNCTION TXSUM-REC LK-INTACT-FLAG.

013100*    TOP-LEVEL DISPATCH - BUILD STAMPS PENDING AND COMPUTES THE
013200*    CHECKSUM INTO THE CALLER'S RECORD; VERIFY RECOMPUTES INTO A
013300*    LOCAL WORK FIELD AND COMPARES, NEVER TOUCHING THE RECORD.
013400 1000-MAIN.
013500     IF WS-TRACE-ON
013600         DISPLAY "BANK5 TRACE - FUNCTION=" LK-FUNCTION
013700             " ACCT=" TXSUM-ACCOUNT.

013800     MOVE "N" TO LK-INTACT-FLAG.

013900     IF LK-FN-BUILD
014000*        FRESH SUMMARY - STATUS IS ALWAYS PENDING PER THE
014100*        TX-INTEGRITY BUSINESS RULE, NEVER ANYTHING ELSE.
014200         MOVE "PENDING" TO TXSUM-STATUS
014300         PERFORM 2000-COMPUTE-CHECKSUM THRU 2000-EXIT
014400         MOVE WS-HASH-ACC-DISPLAY TO TXSUM-CHECKSUM
014500     ELSE
014600         IF LK-FN-VERIFY
014700*            RECOMPUTE FROM THE RECORD'S OWN FIELDS AND COMPARE -
014800*            EQUAL MEANS INTACT, ANY DIFFERENCE MEANS TAMPERED.
014900             PERFORM 2000-COMPUTE-CHECKSUM THRU 2000-EXIT
015000             MOVE WS-HASH-ACC-DISPLAY TO WS-RECOMPUTED-CHECKSUM
015100             IF WS-RECOMPUTED-CHECKSUM = TXSUM-CHECKSUM
015200                 MOVE "Y" TO LK-INTACT-FLAG
015300             ELSE
015400                 MOVE "N" TO LK-INTACT-FLAG
015500             END-IF
015600         END-IF
015700     END-IF.

015800     GOBACK.

015900*    BUILDS THE CANONICAL LINE (ACCOUNT, AMOUNT, TYPE, TIMESTAMP,
016000*    STATUS, IN THAT FIXED ORDER) AND ROLLS IT INTO A 9-DIGIT
016100*    CHECKSUM.  IDENTICAL FIELDS ALWAYS PRODUCE THE IDENTICAL
016200*    CHECKSUM; CHANGING ANY ONE FIELD CHANGES IT WITH OVERWHELM-
016300*    ING LIKELIHOOD, WHICH IS ALL THE TX-INTEGRITY RULE ASKS FOR.
017000 2000-COMPUTE-CHECKSUM.
017100     MOVE SPACES TO WS-CANON-LINE.
017200     STRING TXSUM-ACCOUNT    DELIMITED BY SIZE
017300            TXSUM-AMOUNT     DELIMITED BY SIZE
017400            TXSUM-TYPE       DELIMITED BY SIZE
017500            TXSUM-TIMESTAMP  DELIMITED BY SIZE
017600            TXSUM-STATUS     DELIMITED BY SIZE
017700         INTO WS-CANON-LINE.

017800*    23 IS AN ARBITRARY NON-ZERO SEED - STARTING FROM ZERO WOULD
017900*    LET AN ALL-BLANK CANONICAL LINE (WHICH CANNOT HAPPEN HERE,
018000*    BUT THIS SEED COSTS NOTHING AND IS CHEAP INSURANCE) MIX TO
018100*    ZERO FOR SEVERAL ROUNDS BEFORE THE ACCUMULATOR WAKES UP.
018200     MOVE 23 TO WS-HASH-ACC.
018300     PERFORM 2100-HASH-BYTE THRU 2100-EXIT
018400         VARYING WS-CHAR-POS FROM 1 BY 1 UNTIL WS-CHAR-POS > 80.

018500     MOVE WS-HASH-ACC TO WS-HASH-ACC-DISPLAY.
018600*    CHEAP SANITY CHECK ONLY - A TRUE LEAD DIGIT OF ZERO IS LEGAL,
018700*    THIS JUST FLAGS THE UNUSUAL CASE FOR THE NIGHT OPERATOR.
018800     IF WS-HASH-DIGIT (1) NOT CHECK-DIGIT
018900         DISPLAY "BANK5 - WARNING - CHECKSUM LEAD DIGIT IS ODD".
019000 2000-EXIT.
019100     EXIT.

019200*    MIXES ONE CANONICAL-LINE BYTE INTO WS-HASH-ACC.  CALLED ONCE
019300*    PER BYTE OF THE 80-BYTE CANONICAL LINE BY THE VARYING
019400*    PERFORM IN 2000-COMPUTE-CHECKSUM ABOVE.
019500 2100-HASH-BYTE.
019600     MOVE 1 TO WS-TABLE-POS.
019700*    LOOK THE CURRENT BYTE UP IN THE CHARACTER SET TABLE - THIS
019800*    LOOP IS THE ONE PLACE IN THE PROGRAM THAT TOUCHES
019900*    WS-CHARSET-ENTRY, SO IT IS WHERE A BYTE OUTSIDE THE TABLE
020000*    WOULD SURFACE (IT JUST RUNS WS-TABLE-POS TO 69 AND MIXES
020100*    THAT IN, RATHER THAN ABENDING).
020200     PERFORM 2110-FIND-CHAR THRU 2110-EXIT
020300         VARYING WS-TABLE-POS FROM 1 BY 1
020400         UNTIL WS-TABLE-POS > 68
020500            OR WS-CHARSET-ENTRY (WS-TABLE-POS) = WS-CANON-BYTE (WS-CHAR-POS).

020600*    THE ACTUAL MIX - MULTIPLY THE RUNNING ACCUMULATOR BY A PRIME,
020700*    FOLD IN THIS BYTE'S TABLE POSITION AND ITS OWN POSITION IN
020800*    THE LINE (SO "AB" AND "BA" DO NOT MIX THE SAME), THEN TAKE
020900*    THE REMAINDER OVER A LARGE PRIME TO KEEP THE ACCUMULATOR
021000*    INSIDE NINE DIGITS FOR THE NEXT ROUND.
021100     COMPUTE WS-HASH-TEMP =
021200         (WS-HASH-ACC * 131) + WS-TABLE-POS + WS-CHAR-POS.
021300     DIVIDE WS-HASH-TEMP BY 999999937
021400         GIVING WS-HASH-QUOT REMAINDER WS-HASH-ACC.
021500 2100-EXIT.
021600     EXIT.

021700*    EMPTY-BODY SEARCH PARAGRAPH - THE VARYING PERFORM IN
021800*    2100-HASH-BYTE DOES ALL THE WORK IN ITS UNTIL CLAUSE, THIS
021900*    PARAGRAPH JUST GIVES THE PERFORM SOMETHING TO CALL ON EACH
022000*    PASS.  SAME IDIOM AS BANK3'S 2210-FIND-CHAR.
022100 2110-FIND-CHAR.
022200 2110-EXIT.
022300     EXIT.
