000100******************************************************************
000200*    COPYBOOK    TXSUMREC                                        *
000300*    TRANSACTION SUMMARY / INTEGRITY CHECK RECORD - IN MEMORY    *
000400*    USED BY  BANK5                                              *
000500*------------------------------------------------------------------
000600*    BUILT ONCE PER POSTED MONETARY MOVEMENT AND CHECKSUMMED SO  *
000700*    THE MOVEMENT CAN LATER BE PROVEN UNTAMPERED.  NOT WRITTEN   *
000800*    TO A FILE - LIVES FOR THE LIFE OF ONE CALL TO BANK5.        *
000900******************************************************************
001300*    CHANGE LOG
001400*    DATE       BY    REQ#      DESCRIPTION
001500*    -------    ----  --------  --------------------------------
001600*    04/11/94   RCF   REQ-0171  ORIGINAL LAYOUT - TXN SUMMARY.
001700*    01/07/99   JLR   REQ-0213  Y2K - TIMESTAMP YEAR CONFIRMED
001800*                              4-DIGIT, NO CONVERSION NEEDED.
001900*    09/05/02   RCF   REQ-0247  ADDED TRAILING RESERVE FILLER.
002000******************************************************************
002100 01  TXSUM-REC.
002200     05  TXSUM-ACCOUNT           PIC 9(08).
002300     05  TXSUM-AMOUNT            PIC 9(09)V99.
002400     05  TXSUM-AMOUNT-R REDEFINES TXSUM-AMOUNT.
002500         10  TXSUM-AMT-WHOLE     PIC 9(09).
002600         10  TXSUM-AMT-CENTS     PIC 99.
002700     05  TXSUM-TYPE              PIC X(12).
002800     05  TXSUM-TIMESTAMP         PIC X(19).
002900     05  TXSUM-STATUS            PIC X(08).
003000     05  TXSUM-CHECKSUM          PIC 9(09).
003100     05  FILLER                  PIC X(01).
